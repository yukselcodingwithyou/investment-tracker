000100*
000200* ACQUISITION LOT FILE RECORD LAYOUT.
000300* ONE ROW PER BUY TRANSACTION (A 'LOT') AGAINST THE ASSET
000400* MASTER.  APPEND-ONLY DETAIL FILE -- LOT-USER-ID GROUPS
000500* LOTS BY OWNER AT READ TIME; THERE IS NO REQUIRED SORT
000600* ORDER ON THIS FILE.
000700*
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    ACQUISITION-LOT-RECORD.
001000 AUTHOR.        A. DEMIR.
001100 INSTALLATION.  MERIDIAN FUND SERVICES - ISTANBUL DC.
001200 DATE-WRITTEN.  05/02/1988.
001300 DATE-COMPILED. 05/02/1988.
001400 SECURITY.      PUBLIC.
001500 
001600* ------------------------------------------------------------
001700* MAINTENANCE HISTORY
001800* ------------------------------------------------------------
001900* DATE       BY    TICKET    DESCRIPTION
002000* ---------- ----- --------- ----------------------------
002100* 05/02/1988 ADM   REQ-0042  ORIGINAL LOT DETAIL LAYOUT
002200* 11/02/1989 ADM   REQ-0078  ADDED LOT-FX-RATE-AT-ACQ FOR FX LOTS
002300* 06/19/1991 TY    REQ-0119  ADDED LOT-FEE, SEPARATE FROM PRICE
002400* 02/08/1993 SKY   REQ-0167  ADDED LOT-TAGS FREE-FORM FIELD
002500* 09/27/1995 ADM   REQ-0202  WIDENED LOT-NOTES TO 120 BYTES
002600* 01/05/1999 TY    Y2K-0010  LOT-ACQUISITION-DATE TO FULL CCYYMMDD
002700* 07/30/2001 MLC   REQ-0256  ADDED HEADER/TRAILER CONTROL AREA
002800* 04/11/2004 SKY   REQ-0300  ADDED ACQ-DATE-COMPONENTS ALT VIEW
002900* 10/03/2008 DKP   REQ-0341  CONFIRMED 4-DECIMAL QUANTITY PRECISION
003000* 03/15/2011 MLC   REQ-0344  QUANTITY/PRICE/FEE/FX-RATE TO COMP-3
003100* 06/02/2013 MLC   REQ-0350  CORRECTED ACQ-DATE-COMPONENTS LEVEL/PLACEMENT
003200* ------------------------------------------------------------
003300 
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-4381.
003700 OBJECT-COMPUTER. IBM-4381.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT ACQUISITION-LOT-FILE
004300         ASSIGN TO "ACQUISITION-LOT-FILE"
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS WS-LOT-FILE-STATUS.
004600 
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  ACQUISITION-LOT-FILE
005000     RECORD CONTAINS 340 CHARACTERS.
005100 01  ACQUISITION-LOT-RECORD.
005200    05  LOT-REC-TYPE-CD PIC X(1).
005300        88  LOT-REC-IS-HEADER  VALUE 'H'.
005400        88  LOT-REC-IS-DETAIL  VALUE 'D'.
005500        88  LOT-REC-IS-TRAILER  VALUE 'T'.
005600    05  LOT-RUN-CONTROL-AREA.
005700       10  LOT-RUN-DATE PIC 9(8).
005800       10  FILLER PIC X(331).
005900    05  LOT-DETAIL-AREA REDEFINES LOT-RUN-CONTROL-AREA.
006000       10  LOT-LOT-ID PIC X(24).
006100       10  LOT-USER-ID PIC X(24).
006200       10  LOT-ASSET-ID PIC X(24).
006300       10  LOT-QUANTITY PIC S9(11)V9(4) USAGE COMP-3.
006400       10  LOT-UNIT-PRICE PIC S9(9)V9(4) USAGE COMP-3.
006500       10  LOT-CURRENCY PIC X(3).
006600       10  LOT-FEE PIC S9(9)V9(2) USAGE COMP-3.
006700       10  LOT-ACQUISITION-DATE PIC 9(8).
006800       10  LOT-ACQ-DATE-COMPONENTS REDEFINES LOT-ACQUISITION-DATE.
006900          15  LOT-ACQ-CC-DTE PIC 9(2).
007000          15  LOT-ACQ-YY-DTE PIC 9(2).
007100          15  LOT-ACQ-MM-DTE PIC 9(2).
007200          15  LOT-ACQ-DD-DTE PIC 9(2).
007300       10  LOT-FX-RATE-AT-ACQ PIC S9(5)V9(6) USAGE COMP-3.
007400       10  LOT-NOTES PIC X(120).
007500       10  LOT-TAGS PIC X(80).
007600       10  FILLER PIC X(30).
007700    05  LOT-TRAILER-AREA REDEFINES LOT-RUN-CONTROL-AREA.
007800       10  LOT-TRL-RECORD-COUNT PIC 9(8).
007900       10  FILLER PIC X(331).
008000 
008100 WORKING-STORAGE SECTION.
008200 01  WS-FILE-STATUS-GROUP.
008300    05  WS-LOT-FILE-STATUS PIC X(2).
008400 
008500 01  WS-CONTROL-COUNTERS.
008600    05  WS-RECORDS-READ PIC S9(8) USAGE COMP.
008700    05  WS-RECORDS-WRITTEN PIC S9(8) USAGE COMP.
008800 
008900 PROCEDURE DIVISION.
009000 000100-MAIN-CONTROL.
009100* THIS PARAGRAPH IS THE LAYOUT-DOCUMENTATION STUB FOR
009200* ACQUISITION-LOT-RECORD -- THE RECORD IS COPIED INTO THE BATCH JOBS
009300* THAT ACTUALLY READ/WRITE IT. NO FILE I-O IS DONE HERE.
009400     MOVE ZERO TO WS-RECORDS-READ.
009500     MOVE ZERO TO WS-RECORDS-WRITTEN.
009600     STOP RUN.
