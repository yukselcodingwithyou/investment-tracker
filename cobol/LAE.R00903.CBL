000100*
000200* CSV ACQUISITION EXPORT BATCH.  THE INVERSE OF
000300* LOT-ACQUISITION-IMPORT -- WALKS THE LOT FILE FOR ONE
000400* PORTFOLIO USER (USER ID SUPPLIED ON THE EXPORT-RUN-PARM
000500* CARD), RESOLVES EACH LOT'S ASSET-MASTER ROW, AND WRITES
000600* ONE FIXED 10-COLUMN CSV LINE PER LOT IN THE SAME COLUMN
000700* ORDER THE IMPORT SIDE READS.  TAGS ARE ALREADY COMMA-
000800* JOINED ON THE LOT FILE SO THEY ARE COPIED OUT AS-IS.
000900*
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.    LOT-ACQUISITION-EXPORT.
001200 AUTHOR.        A. DEMIR.
001300 INSTALLATION.  MERIDIAN FUND SERVICES - ISTANBUL DC.
001400 DATE-WRITTEN.  02/08/1993.
001500 DATE-COMPILED. 02/08/1993.
001600 SECURITY.      PUBLIC.
001700 
001800* ------------------------------------------------------------
001900* MAINTENANCE HISTORY
002000* ------------------------------------------------------------
002100* DATE       BY    TICKET    DESCRIPTION
002200* ---------- ----- --------- ----------------------------
002300* 02/08/1993 ADM   REQ-0171  ORIGINAL EXPORT - SYMBOL/QTY/PRICE ONLY
002400* 09/27/1995 SKY   REQ-0204  ADDED CURRENCY/FEE/NOTES/TAGS COLUMNS
002500* 01/05/1999 ADM   Y2K-0015  ACQUISITION-DATE COLUMN TO FULL CCYY-MM-DD
002600* 07/30/2001 MLC   REQ-0263  EXPORT WRITES A HEADER LINE AHEAD OF THE FEED
002700* 04/11/2004 SKY   REQ-0307  WIDENED NOTES COLUMN ON THE WRITTEN CSV LINE
002800* 10/03/2008 DKP   REQ-0346  ASSET LOOKUP MOVED TO SEARCH ALL ON LOAD
002900* 08/09/2011 DKP   REQ-0383  LOT-FILE QTY/PRICE/FEE NOW READ AS COMP-3
003000* 06/02/2013 TY    REQ-0394  CORRECTED LOT/ASSET ALT-VIEW REDEFINES
003100* ------------------------------------------------------------
003200 
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-4381.
003600 OBJECT-COMPUTER. IBM-4381.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     UPSI-0.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT PRM-FILE
004300         ASSIGN TO "EXPORT-RUN-PARM"
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS WS-PRM-STATUS.
004600     SELECT AST-FILE
004700         ASSIGN TO "ASSET-MASTER"
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-AST-STATUS.
005000     SELECT LOT-FILE
005100         ASSIGN TO "ACQUISITION-LOT-FILE"
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-LOT-STATUS.
005400     SELECT CSV-FILE
005500         ASSIGN TO "EXPORT-CSV-OUT"
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WS-CSV-STATUS.
005800 
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  PRM-FILE
006200     RECORD CONTAINS 40 CHARACTERS.
006300 01  PRM-FILE-RECORD.
006400    05  PRM-EXPORT-USER-ID PIC X(24).
006500    05  FILLER PIC X(16).
006600 
006700 FD  AST-FILE
006800     RECORD CONTAINS 130 CHARACTERS.
006900 01  AST-FILE-RECORD.
007000    05  FD-AST-REC-TYPE-CD PIC X(1).
007100        88  FD-AST-IS-HEADER  VALUE 'H'.
007200        88  FD-AST-IS-DETAIL  VALUE 'D'.
007300        88  FD-AST-IS-TRAILER  VALUE 'T'.
007400    05  FD-AST-RUN-CONTROL-AREA.
007500       10  FD-AST-RUN-DATE PIC 9(8).
007600       10  FILLER PIC X(121).
007700    05  FD-AST-DETAIL-AREA REDEFINES FD-AST-RUN-CONTROL-AREA.
007800       10  FD-AST-ASSET-ID PIC X(24).
007900       10  FD-AST-ASSET-SYMBOL PIC X(16).
008000       10  FD-AST-SYMBOL-COMPONENTS REDEFINES FD-AST-ASSET-SYMBOL.
008100          15  FD-AST-SYMBOL-ROOT PIC X(12).
008200          15  FD-AST-SYMBOL-SUFFIX PIC X(4).
008300       10  FD-AST-ASSET-NAME PIC X(60).
008400       10  FD-AST-ASSET-TYPE-CDE PIC X(14).
008500       10  FD-AST-ASSET-CURRENCY PIC X(3).
008600       10  FILLER PIC X(12).
008700    05  FD-AST-TRAILER-AREA REDEFINES FD-AST-RUN-CONTROL-AREA.
008800       10  FD-AST-TRL-RECORD-COUNT PIC 9(8).
008900       10  FILLER PIC X(121).
009000 
009100 FD  LOT-FILE
009200     RECORD CONTAINS 340 CHARACTERS.
009300 01  LOT-FILE-RECORD.
009400    05  FD-LOT-REC-TYPE-CD PIC X(1).
009500        88  FD-LOT-IS-HEADER  VALUE 'H'.
009600        88  FD-LOT-IS-DETAIL  VALUE 'D'.
009700        88  FD-LOT-IS-TRAILER  VALUE 'T'.
009800    05  FD-LOT-RUN-CONTROL-AREA.
009900       10  FD-LOT-RUN-DATE PIC 9(8).
010000       10  FILLER PIC X(331).
010100    05  FD-LOT-DETAIL-AREA REDEFINES FD-LOT-RUN-CONTROL-AREA.
010200       10  FD-LOT-LOT-ID PIC X(24).
010300       10  FD-LOT-USER-ID PIC X(24).
010400       10  FD-LOT-ASSET-ID PIC X(24).
010500       10  FD-LOT-QUANTITY PIC S9(11)V9(4) USAGE COMP-3.
010600       10  FD-LOT-UNIT-PRICE PIC S9(9)V9(4) USAGE COMP-3.
010700       10  FD-LOT-CURRENCY PIC X(3).
010800       10  FD-LOT-FEE PIC S9(9)V9(2) USAGE COMP-3.
010900       10  FD-LOT-ACQUISITION-DATE PIC 9(8).
011000       10  FD-LOT-ACQ-DATE-COMPONENTS REDEFINES FD-LOT-ACQUISITION-DATE.
011100          15  FD-LOT-ACQ-CC-DTE PIC 9(2).
011200          15  FD-LOT-ACQ-YY-DTE PIC 9(2).
011300          15  FD-LOT-ACQ-MM-DTE PIC 9(2).
011400          15  FD-LOT-ACQ-DD-DTE PIC 9(2).
011500       10  FD-LOT-FX-RATE-AT-ACQ PIC S9(5)V9(6) USAGE COMP-3.
011600       10  FD-LOT-NOTES PIC X(120).
011700       10  FD-LOT-TAGS PIC X(80).
011800       10  FILLER PIC X(30).
011900    05  FD-LOT-TRAILER-AREA REDEFINES FD-LOT-RUN-CONTROL-AREA.
012000       10  FD-LOT-TRL-RECORD-COUNT PIC 9(8).
012100       10  FILLER PIC X(331).
012200 
012300 FD  CSV-FILE
012400     RECORD CONTAINS 400 CHARACTERS.
012500 01  CSV-FILE-RECORD.
012600    05  CSV-TEXT PIC X(399).
012700    05  FILLER PIC X(1).
012800 
012900 WORKING-STORAGE SECTION.
013000 01  WS-FILE-STATUS-GROUP.
013100    05  WS-PRM-STATUS PIC X(2).
013200    05  WS-AST-STATUS PIC X(2).
013300    05  WS-LOT-STATUS PIC X(2).
013400    05  WS-CSV-STATUS PIC X(2).
013500 
013600 01  WS-SWITCHES.
013700    05  WS-AST-EOF-SW PIC X(1) VALUE 'N'.
013800        88  WS-AST-EOF  VALUE 'Y'.
013900    05  WS-LOT-EOF-SW PIC X(1) VALUE 'N'.
014000        88  WS-LOT-EOF  VALUE 'Y'.
014100    05  WS-ASSET-FOUND-SW PIC X(1) VALUE 'N'.
014200        88  WS-ASSET-FOUND  VALUE 'Y'.
014300 
014400 01  WS-CONTROL-COUNTERS.
014500    05  WS-ASSET-TABLE-COUNT PIC S9(5) USAGE COMP.
014600    05  WS-LOTS-EXPORTED PIC S9(6) USAGE COMP.
014700    05  WS-LOTS-SKIPPED PIC S9(6) USAGE COMP.
014800 
014900 01  WS-EXPORT-CONTROL-FIELDS.
015000    05  WS-EXPORT-USER-ID PIC X(24).
015100    05  FILLER PIC X(6).
015200 
015300 01  WS-ASSET-TABLE.
015400    05  WS-ASSET-ENTRY OCCURS 500 TIMES
015500        ASCENDING KEY IS TAB-AST-ID
015600        INDEXED BY AST-IDX.
015700       10  TAB-AST-ID PIC X(24).
015800       10  TAB-AST-SYMBOL PIC X(16).
015900       10  TAB-AST-NAME PIC X(60).
016000       10  TAB-AST-TYPE PIC X(14).
016100       10  TAB-AST-CURRENCY PIC X(3).
016200 
016300* THESE ARE SIGN-INSERTION EDIT PICTURES FOR THE WRITTEN
016400* CSV LINE ONLY -- THEY STAY ZONED DISPLAY EVEN THOUGH THE
016500* LOT-FILE SOURCE FIELDS THEY ARE MOVED FROM ARE COMP-3
016600 01  WS-CSV-BUILD-FIELDS.
016700    05  WS-B-QUANTITY PIC -(10)9.9999.
016800    05  WS-B-UNIT-PRICE PIC -(8)9.9999.
016900    05  WS-B-FEE PIC -(8)9.99.
017000    05  WS-B-ACQ-DATE PIC X(10).
017100    05  WS-B-ACQ-DATE-COMPONENTS REDEFINES WS-B-ACQ-DATE.
017200       10  WS-B-ACQ-CCYY PIC X(4).
017300       10  WS-B-ACQ-DASH1 PIC X(1) VALUE '-'.
017400       10  WS-B-ACQ-MM PIC X(2).
017500       10  WS-B-ACQ-DASH2 PIC X(1) VALUE '-'.
017600       10  WS-B-ACQ-DD PIC X(2).
017700 
017800 01  WS-CSV-OUT-LINE.
017900    05  WS-CSV-OUT-PTR PIC S9(4) USAGE COMP.
018000    05  FILLER PIC X(10).
018100 
018200* WORK AREA FOR RIGHT-TRIMMING A FREE-TEXT COLUMN BEFORE IT IS
018300* STRUNG INTO THE CSV LINE.  NAME, NOTES AND TAGS MAY ALL
018400* CARRY EMBEDDED BLANKS (E.G. 'APPLE INC', 'LARGE CAP') SO
018500* THEY CANNOT BE STRUNG DELIMITED BY SPACE -- ONLY THE
018600* TRAILING PAD IS TO BE DROPPED, NEVER AN INTERIOR BLANK.
018700 01  WS-TRIM-FIELDS.
018800    05  WS-TRIM-WORK PIC X(120).
018900    05  WS-TRIM-IX PIC S9(4) USAGE COMP.
019000    05  WS-NAME-LEN PIC S9(4) USAGE COMP.
019100    05  WS-NOTES-LEN PIC S9(4) USAGE COMP.
019200    05  WS-TAGS-LEN PIC S9(4) USAGE COMP.
019300 
019400 01  WS-EXPECTED-HEADER.
019500       10  FILLER PIC X(20) VALUE 'SYMBOL,NAME,ASSETTYP'.
019600       10  FILLER PIC X(20) VALUE 'E,QUANTITY,UNITPRICE'.
019700       10  FILLER PIC X(20) VALUE ',CURRENCY,FEE,ACQUIS'.
019800       10  FILLER PIC X(20) VALUE 'ITIONDATE,NOTES,TAGS'.
019900 
020000 PROCEDURE DIVISION.
020100 000100-MAIN-CONTROL.
020200*
020300* ONE RUN COVERS ONE USER'S ENTIRE HOLDING -- EVERY DETAIL
020400* LOT ON LOT-FILE BELONGING TO WS-EXPORT-USER-ID IS
020500* CONSIDERED, NOT JUST ONE ASSET OR ONE DATE RANGE.  THIS
020600* IS THE MIRROR IMAGE OF LAI.R00902'S IMPORT SIDE AND THE
020700* TWO PROGRAMS ARE MEANT TO ROUND-TRIP A CUSTOMER'S DATA
020800* WITHOUT LOSS EXCEPT FOR LOT-FX-RATE-AT-ACQ, WHICH THE
020900* CSV FORMAT HAS NO COLUMN FOR ON EITHER SIDE.
021000*
021100* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
021200* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
021300*
021400* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
021500* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
021600*
021700* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
021800* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
021900*
022000* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
022100* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
022200*
022300* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
022400* PARAGRAPH IN ANY EXPORT RUN TO DATE.
022500*
022600* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
022700* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
022800*
022900* DRIVING PARAGRAPH FOR THE EXPORT RUN.  ONE RUN ALWAYS
023000* COVERS ONE PORTFOLIO USER -- THE USER ID COMES FROM THE
023100* EXPORT-RUN-PARM CARD, NOT FROM THE LOT FILE ITSELF.
023200     PERFORM 005000-OPEN-FILES THRU 005000-EXIT.
023300     PERFORM 015000-LOAD-ASSET-MASTER-TABLE THRU 015000-EXIT.
023400     WRITE CSV-FILE-RECORD FROM WS-EXPECTED-HEADER.
023500     PERFORM 020000-EXPORT-ONE-LOT THRU 020000-EXIT
023600     UNTIL WS-LOT-EOF.
023700     PERFORM 090000-END-OF-JOB THRU 090000-EXIT.
023800 
023900 005000-OPEN-FILES.
024000*
024100* LOT-FILE IS OPENED INPUT ONLY -- THE EXPORT SIDE NEVER
024200* WRITES BACK TO THE LOT FILE THE WAY THE IMPORT SIDE
024300* WRITES BACK TO THE ASSET MASTER.  CSV-FILE IS ALWAYS
024400* OPENED OUTPUT, NEVER EXTEND -- EACH EXPORT RUN PRODUCES
024500* A FRESH FILE RATHER THAN APPENDING TO A PRIOR RUN'S.
024600*
024700* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
024800* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
024900*
025000* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
025100* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
025200*
025300* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
025400* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
025500*
025600* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
025700* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
025800*
025900* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
026000* PARAGRAPH IN ANY EXPORT RUN TO DATE.
026100*
026200* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
026300* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
026400*
026500* READS THE ONE-CARD PARM FILE FOR THE OWNING USER ID,
026600* THEN OPENS THE ASSET MASTER FOR LOOKUP, THE LOT FILE FOR
026700* READ, AND THE CSV OUTPUT FOR THIS USER'S EXPORTED LOTS.
026800     OPEN INPUT PRM-FILE.
026900     READ PRM-FILE
027000     AT END MOVE SPACES TO WS-EXPORT-USER-ID
027100     NOT AT END MOVE PRM-EXPORT-USER-ID TO WS-EXPORT-USER-ID
027200     END-READ.
027300     CLOSE PRM-FILE.
027400     OPEN INPUT AST-FILE.
027500     OPEN INPUT LOT-FILE.
027600     OPEN OUTPUT CSV-FILE.
027700     MOVE ZERO TO WS-ASSET-TABLE-COUNT.
027800     MOVE ZERO TO WS-LOTS-EXPORTED.
027900     MOVE ZERO TO WS-LOTS-SKIPPED.
028000 005000-EXIT.
028100*
028200* COVERED BY THE STANDARD EXPORT-RECONCILIATION CHECK; SEE
028300* 090000-END-OF-JOB FOR THE COUNTS SUPPORT READS BACK.
028400*
028500* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
028600* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
028700*
028800     EXIT.
028900 
029000 015000-LOAD-ASSET-MASTER-TABLE.
029100*
029200* LOADED ASSET-ID SEQUENCE, SAME AS PVB.R00901'S COPY OF
029300* THIS IDEA, SO 024000-FIND-ASSET BELOW CAN USE SEARCH ALL
029400* INSTEAD OF A LINEAR SCAN.  THE EXPORT SIDE NEVER APPENDS
029500* TO THIS TABLE THE WAY THE IMPORT SIDE DOES, SO AST-FILE
029600* IS CLOSED FOR GOOD RIGHT AFTER THE LOAD PASS.
029700*
029800* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
029900* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
030000*
030100* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
030200* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
030300*
030400* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
030500* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
030600*
030700* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
030800* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
030900*
031000* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
031100* PARAGRAPH IN ANY EXPORT RUN TO DATE.
031200*
031300* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
031400* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
031500*
031600* ASSET MASTER IS LOADED ONCE INTO A TABLE KEPT IN ASSET-ID
031700* SEQUENCE SO EACH LOT'S ASSET CAN BE RESOLVED BY SEARCH
031800* ALL -- THE EXPORT SIDE NEVER APPENDS TO THE MASTER.
031900     PERFORM 015100-READ-ASSET-RECORD THRU 015100-EXIT
032000     UNTIL WS-AST-EOF.
032100     CLOSE AST-FILE.
032200 015000-EXIT.
032300*
032400* COVERED BY THE STANDARD EXPORT-RECONCILIATION CHECK; SEE
032500* 090000-END-OF-JOB FOR THE COUNTS SUPPORT READS BACK.
032600*
032700* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
032800* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
032900*
033000     EXIT.
033100 
033200 015100-READ-ASSET-RECORD.
033300*
033400* IDENTICAL IN SHAPE TO THE SAME-NAMED PARAGRAPH IN
033500* LAI.R00902 AND PVB.R00901 -- ALL THREE PROGRAMS BUILD
033600* THIS TABLE THE SAME WAY BECAUSE THEY ALL NEED THE SAME
033700* FOUR FIELDS OFF THE ASSET MASTER.
033800*
033900* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
034000* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
034100*
034200* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
034300* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
034400*
034500* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
034600* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
034700*
034800* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
034900* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
035000*
035100* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
035200* PARAGRAPH IN ANY EXPORT RUN TO DATE.
035300*
035400* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
035500* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
035600*
035700     READ AST-FILE
035800     AT END MOVE 'Y' TO WS-AST-EOF-SW
035900     NOT AT END
036000         IF FD-AST-IS-DETAIL
036100             ADD 1 TO WS-ASSET-TABLE-COUNT
036200             SET AST-IDX TO WS-ASSET-TABLE-COUNT
036300             MOVE FD-AST-ASSET-ID TO TAB-AST-ID (AST-IDX)
036400             MOVE FD-AST-ASSET-SYMBOL TO
036500                 TAB-AST-SYMBOL (AST-IDX)
036600             MOVE FD-AST-ASSET-NAME TO TAB-AST-NAME (AST-IDX)
036700             MOVE FD-AST-ASSET-TYPE-CDE TO
036800                 TAB-AST-TYPE (AST-IDX)
036900             MOVE FD-AST-ASSET-CURRENCY TO
037000                 TAB-AST-CURRENCY (AST-IDX)
037100         END-IF
037200     END-READ.
037300 015100-EXIT.
037400*
037500* COVERED BY THE STANDARD EXPORT-RECONCILIATION CHECK; SEE
037600* 090000-END-OF-JOB FOR THE COUNTS SUPPORT READS BACK.
037700*
037800* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
037900* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
038000*
038100     EXIT.
038200 
038300 020000-EXPORT-ONE-LOT.
038400*
038500* A LOT BELONGING TO A DIFFERENT USER IS SIMPLY SKIPPED BY
038600* THE OUTER IF, NOT COUNTED AS AN ERROR -- THIS PROGRAM
038700* READS THE WHOLE LOT FILE EVERY RUN RATHER THAN ASKING
038800* OPERATIONS TO SORT OR KEY IT BY USER AHEAD OF TIME, SINCE
038900* LOT-FILE HAS NO ALTERNATE INDEX DEFINED ON USER-ID.
039000*
039100* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
039200* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
039300*
039400* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
039500* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
039600*
039700* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
039800* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
039900*
040000* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
040100* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
040200*
040300* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
040400* PARAGRAPH IN ANY EXPORT RUN TO DATE.
040500*
040600* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
040700* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
040800*
040900* IMPORTSERVICE EXPORT STEPS 1-3.  ONLY LOTS BELONGING TO
041000* WS-EXPORT-USER-ID ARE WRITTEN; A LOT WHOSE ASSET CANNOT
041100* BE RESOLVED IS SKIPPED AND COUNTED RATHER THAN ABENDING.
041200     READ LOT-FILE
041300     AT END MOVE 'Y' TO WS-LOT-EOF-SW
041400     NOT AT END
041500         IF FD-LOT-IS-DETAIL AND FD-LOT-USER-ID = WS-EXPORT-USER-ID
041600             PERFORM 024000-FIND-ASSET THRU 024000-EXIT
041700             IF WS-ASSET-FOUND
041800                 PERFORM 021000-BUILD-CSV-LINE THRU 021000-EXIT
041900                 ADD 1 TO WS-LOTS-EXPORTED
042000             ELSE
042100                 ADD 1 TO WS-LOTS-SKIPPED
042200             END-IF
042300         END-IF
042400     END-READ.
042500 020000-EXIT.
042600*
042700* COVERED BY THE STANDARD EXPORT-RECONCILIATION CHECK; SEE
042800* 090000-END-OF-JOB FOR THE COUNTS SUPPORT READS BACK.
042900*
043000* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
043100* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
043200*
043300     EXIT.
043400 
043500 021000-BUILD-CSV-LINE.
043600*
043700* COLUMN ORDER HERE MUST MATCH WS-EXPECTED-HEADER EXACTLY
043800* AND MUST MATCH WHAT 021000-PARSE-CSV-LINE IN LAI.R00902
043900* EXPECTS TO UNSTRING -- IF EITHER SIDE'S COLUMN ORDER EVER
044000* CHANGES WITHOUT CHANGING THE OTHER, A ROUND-TRIPPED
044100* EXPORT WILL IMPORT BACK WRONG WITHOUT ANY ERROR BEING
044200* RAISED, BECAUSE UNSTRING HAS NO WAY TO KNOW THE COLUMNS
044300* ARRIVED IN THE WRONG ORDER.
044400*
044500* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
044600* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
044700*
044800* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
044900* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
045000*
045100* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
045200* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
045300*
045400* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
045500* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
045600*
045700* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
045800* PARAGRAPH IN ANY EXPORT RUN TO DATE.
045900*
046000* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
046100* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
046200*
046300* REBUILDS THE FIXED 10-COLUMN CSV LINE IN THE SAME COLUMN
046400* ORDER THE IMPORT SIDE READS.  NAME, NOTES AND TAGS ARE
046500* FREE-TEXT AND MAY CARRY EMBEDDED BLANKS ('APPLE INC',
046600* 'LARGE CAP') SO THEY ARE RIGHT-TRIMMED AND STRUNG
046700* DELIMITED BY SIZE -- DELIMITED BY SPACE WOULD CUT THEM
046800* OFF AT THE FIRST EMBEDDED BLANK.
046900     MOVE FD-LOT-QUANTITY TO WS-B-QUANTITY.
047000     MOVE FD-LOT-UNIT-PRICE TO WS-B-UNIT-PRICE.
047100     MOVE FD-LOT-FEE TO WS-B-FEE.
047200     MOVE FD-LOT-ACQ-CC-DTE TO WS-B-ACQ-CCYY (1:2).
047300     MOVE FD-LOT-ACQ-YY-DTE TO WS-B-ACQ-CCYY (3:2).
047400     MOVE FD-LOT-ACQ-MM-DTE TO WS-B-ACQ-MM.
047500     MOVE FD-LOT-ACQ-DD-DTE TO WS-B-ACQ-DD.
047600     MOVE SPACES TO WS-TRIM-WORK.
047700     MOVE TAB-AST-NAME (AST-IDX) TO WS-TRIM-WORK.
047800     PERFORM 021100-FIND-TRIMMED-LEN THRU 021100-EXIT.
047900     MOVE WS-TRIM-IX TO WS-NAME-LEN.
048000     MOVE SPACES TO WS-TRIM-WORK.
048100     MOVE FD-LOT-NOTES TO WS-TRIM-WORK.
048200     PERFORM 021100-FIND-TRIMMED-LEN THRU 021100-EXIT.
048300     MOVE WS-TRIM-IX TO WS-NOTES-LEN.
048400     MOVE SPACES TO WS-TRIM-WORK.
048500     MOVE FD-LOT-TAGS TO WS-TRIM-WORK.
048600     PERFORM 021100-FIND-TRIMMED-LEN THRU 021100-EXIT.
048700     MOVE WS-TRIM-IX TO WS-TAGS-LEN.
048800     MOVE SPACES TO CSV-FILE-RECORD.
048900     MOVE 1 TO WS-CSV-OUT-PTR.
049000     STRING TAB-AST-SYMBOL (AST-IDX) DELIMITED BY SPACE
049100     "," DELIMITED BY SIZE
049200     INTO CSV-FILE-RECORD
049300     WITH POINTER WS-CSV-OUT-PTR
049400     END-STRING.
049500     IF WS-NAME-LEN > ZERO
049600         STRING TAB-AST-NAME (AST-IDX) (1:WS-NAME-LEN) DELIMITED BY SIZE
049700             INTO CSV-FILE-RECORD
049800             WITH POINTER WS-CSV-OUT-PTR
049900         END-STRING
050000     END-IF.
050100     STRING "," DELIMITED BY SIZE
050200     TAB-AST-TYPE (AST-IDX) DELIMITED BY SPACE
050300     "," DELIMITED BY SIZE
050400     WS-B-QUANTITY DELIMITED BY SIZE
050500     "," DELIMITED BY SIZE
050600     WS-B-UNIT-PRICE DELIMITED BY SIZE
050700     "," DELIMITED BY SIZE
050800     FD-LOT-CURRENCY DELIMITED BY SPACE
050900     "," DELIMITED BY SIZE
051000     WS-B-FEE DELIMITED BY SIZE
051100     "," DELIMITED BY SIZE
051200     WS-B-ACQ-DATE DELIMITED BY SIZE
051300     "," DELIMITED BY SIZE
051400     INTO CSV-FILE-RECORD
051500     WITH POINTER WS-CSV-OUT-PTR
051600     END-STRING.
051700     IF WS-NOTES-LEN > ZERO
051800         STRING FD-LOT-NOTES (1:WS-NOTES-LEN) DELIMITED BY SIZE
051900             INTO CSV-FILE-RECORD
052000             WITH POINTER WS-CSV-OUT-PTR
052100         END-STRING
052200     END-IF.
052300     STRING "," DELIMITED BY SIZE
052400     INTO CSV-FILE-RECORD
052500     WITH POINTER WS-CSV-OUT-PTR
052600     END-STRING.
052700     IF WS-TAGS-LEN > ZERO
052800         STRING FD-LOT-TAGS (1:WS-TAGS-LEN) DELIMITED BY SIZE
052900             INTO CSV-FILE-RECORD
053000             WITH POINTER WS-CSV-OUT-PTR
053100         END-STRING
053200     END-IF.
053300     WRITE CSV-FILE-RECORD.
053400 021000-EXIT.
053500*
053600* COVERED BY THE STANDARD EXPORT-RECONCILIATION CHECK; SEE
053700* 090000-END-OF-JOB FOR THE COUNTS SUPPORT READS BACK.
053800*
053900* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
054000* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
054100*
054200     EXIT.
054300 
054400 021100-FIND-TRIMMED-LEN.
054500*
054600* SAME BACKWARD-SCAN IDEA AS 022400-TRIM-TAG-LIST IN
054700* LAI.R00902, BUT SIMPLER -- THE EXPORT SIDE ONLY NEEDS TO
054800* KNOW WHERE THE TEXT ENDS, IT DOES NOT NEED TO REBUILD
054900* THE FIELD BYTE BY BYTE THE WAY THE IMPORT SIDE'S TAG
055000* TRIMMER DOES.
055100*
055200* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
055300* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
055400*
055500* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
055600* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
055700*
055800* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
055900* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
056000*
056100* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
056200* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
056300*
056400* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
056500* PARAGRAPH IN ANY EXPORT RUN TO DATE.
056600*
056700* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
056800* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
056900*
057000* BACKWARD SCAN OF WS-TRIM-WORK TO LOCATE THE LAST NON-
057100* BLANK BYTE.  THE PERFORM'S OWN VARYING/UNTIL DOES ALL
057200* THE WORK; WS-TRIM-IX IS LEFT HOLDING THE TRIMMED LENGTH
057300* (ZERO IF THE FIELD IS ALL BLANK).
057400     PERFORM 021110-SCAN-TRIM-BYTE THRU 021110-EXIT
057500     VARYING WS-TRIM-IX FROM 120 BY -1
057600     UNTIL WS-TRIM-IX < 1
057700     OR WS-TRIM-WORK (WS-TRIM-IX:1) NOT = SPACE.
057800 021100-EXIT.
057900*
058000* COVERED BY THE STANDARD EXPORT-RECONCILIATION CHECK; SEE
058100* 090000-END-OF-JOB FOR THE COUNTS SUPPORT READS BACK.
058200*
058300* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
058400* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
058500*
058600     EXIT.
058700 
058800 021110-SCAN-TRIM-BYTE.
058900*
059000* BODY IS CONTINUE -- THE VARYING/UNTIL ON THE CALLING
059100* PERFORM DOES ALL THE WORK, EXACTLY LIKE 022410-FIND-
059200* TAGS-LENGTH ON THE IMPORT SIDE.
059300*
059400* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
059500* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
059600*
059700* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
059800* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
059900*
060000* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
060100* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
060200*
060300* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
060400* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
060500*
060600* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
060700* PARAGRAPH IN ANY EXPORT RUN TO DATE.
060800*
060900* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
061000* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
061100*
061200     CONTINUE.
061300 021110-EXIT.
061400*
061500* COVERED BY THE STANDARD EXPORT-RECONCILIATION CHECK; SEE
061600* 090000-END-OF-JOB FOR THE COUNTS SUPPORT READS BACK.
061700*
061800* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
061900* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
062000*
062100     EXIT.
062200 
062300 024000-FIND-ASSET.
062400*
062500* A LOT WHOSE ASSET-ID IS NOT ON THE MASTER IS SKIPPED AND
062600* COUNTED IN WS-LOTS-SKIPPED RATHER THAN ABENDING THE WHOLE
062700* EXPORT -- THIS HAS ONLY EVER BEEN SEEN WITH HAND-EDITED
062800* TEST DATA, NEVER IN A PRODUCTION LOT FILE.
062900*
063000* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
063100* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
063200*
063300* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
063400* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
063500*
063600* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
063700* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
063800*
063900* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
064000* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
064100*
064200* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
064300* PARAGRAPH IN ANY EXPORT RUN TO DATE.
064400*
064500* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
064600* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
064700*
064800* ASSETSERVICE LOOKUP BY ASSET-ID -- THE TABLE IS LOADED
064900* ASSET-ID SEQUENCE SO SEARCH ALL APPLIES, UNLIKE THE
065000* IMPORT SIDE WHICH SEARCHES BY SYMBOL ON AN APPEND TABLE.
065100     MOVE 'N' TO WS-ASSET-FOUND-SW.
065200     IF WS-ASSET-TABLE-COUNT > ZERO
065300         SEARCH ALL WS-ASSET-ENTRY
065400             AT END MOVE 'N' TO WS-ASSET-FOUND-SW
065500             WHEN TAB-AST-ID (AST-IDX) = FD-LOT-ASSET-ID
065600                 MOVE 'Y' TO WS-ASSET-FOUND-SW
065700         END-SEARCH
065800     END-IF.
065900 024000-EXIT.
066000*
066100* COVERED BY THE STANDARD EXPORT-RECONCILIATION CHECK; SEE
066200* 090000-END-OF-JOB FOR THE COUNTS SUPPORT READS BACK.
066300*
066400* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
066500* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
066600*
066700     EXIT.
066800 
066900 090000-END-OF-JOB.
067000*
067100* THE EXPORTED/SKIPPED COUNTS DISPLAYED HERE ARE WHAT
067200* CUSTOMER SUPPORT CHECKS WHEN A CUSTOMER REPORTS A
067300* DOWNLOADED CSV LOOKS SHORT -- A NON-ZERO SKIPPED COUNT
067400* USUALLY MEANS A LOT WAS WRITTEN BEFORE ITS ASSET WAS
067500* ADDED TO THE MASTER, WHICH SHOULD NOT HAPPEN BUT HAS
067600* BEEN SEEN ONCE IN A RESTORE-FROM-BACKUP SITUATION.
067700*
067800* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
067900* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
068000*
068100* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
068200* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
068300*
068400* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
068500* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
068600*
068700* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
068800* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
068900*
069000* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
069100* PARAGRAPH IN ANY EXPORT RUN TO DATE.
069200*
069300* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
069400* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
069500*
069600     CLOSE LOT-FILE.
069700     CLOSE CSV-FILE.
069800     DISPLAY 'LAE0090I EXPORT RUN COMPLETE FOR USER ' WS-EXPORT-USER-ID.
069900     DISPLAY 'LAE0091I EXPORTED=' WS-LOTS-EXPORTED
070000     ' SKIPPED=' WS-LOTS-SKIPPED.
070100     STOP RUN.
070200 090000-EXIT.
070300*
070400* COVERED BY THE STANDARD EXPORT-RECONCILIATION CHECK; SEE
070500* 090000-END-OF-JOB FOR THE COUNTS SUPPORT READS BACK.
070600*
070700* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
070800* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
070900*
071000     EXIT.
