000100*
000200* ASSET ALLOCATION OUTPUT RECORD LAYOUT.
000300* ONE ROW PER ASSET TYPE HELD BY A USER IN A GIVEN
000400* VALUATION RUN.  AAL-PERCENTAGE IS THAT TYPE'S SHARE OF
000500* THE USER'S TOTAL PORTFOLIO VALUE; THE FOOTING (TOTAL)
000600* LINE IS WRITTEN BY THE VALUATION BATCH, NOT CARRIED ON
000700* THIS FILE.
000800*
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    ASSET-ALLOCATION-RECORD.
001100 AUTHOR.        S. KAYA.
001200 INSTALLATION.  MERIDIAN FUND SERVICES - ISTANBUL DC.
001300 DATE-WRITTEN.  09/19/1988.
001400 DATE-COMPILED. 09/19/1988.
001500 SECURITY.      PUBLIC.
001600 
001700* ------------------------------------------------------------
001800* MAINTENANCE HISTORY
001900* ------------------------------------------------------------
002000* DATE       BY    TICKET    DESCRIPTION
002100* ---------- ----- --------- ----------------------------
002200* 09/19/1988 SKY   REQ-0056  ORIGINAL ALLOCATION OUTPUT LAYOUT
002300* 02/08/1993 TY    REQ-0170  ADDED PRECIOUS_METAL AND FUND TYPES
002400* 01/05/1999 SKY   Y2K-0014  AAL-RUN-DATE TO FULL CCYYMMDD
002500* 07/30/2001 MLC   REQ-0260  ADDED HEADER/TRAILER CONTROL AREA
002600* 04/11/2004 ADM   REQ-0304  ADDED VALUE-COMPONENTS ALT VIEW
002700* 03/15/2011 SKY   REQ-0348  VALUE/PCT TO COMP-3, DROPPED VALUE-COMPONENTS
002800* 06/02/2013 DKP   REQ-0354  RESTORED ALT VIEW, NESTS CORRECTLY
002900* ------------------------------------------------------------
003000 
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-4381.
003400 OBJECT-COMPUTER. IBM-4381.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT ASSET-ALLOCATION-OUT
004000         ASSIGN TO "ASSET-ALLOCATION-OUT"
004100         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS IS WS-AAL-FILE-STATUS.
004300 
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  ASSET-ALLOCATION-OUT
004700     RECORD CONTAINS 40 CHARACTERS.
004800 01  ASSET-ALLOCATION-RECORD.
004900    05  AAL-REC-TYPE-CD PIC X(1).
005000        88  AAL-REC-IS-HEADER  VALUE 'H'.
005100        88  AAL-REC-IS-DETAIL  VALUE 'D'.
005200        88  AAL-REC-IS-TRAILER  VALUE 'T'.
005300    05  AAL-RUN-CONTROL-AREA.
005400       10  AAL-RUN-DATE PIC 9(8).
005500       10  AAL-RUN-DATE-COMPONENTS REDEFINES AAL-RUN-DATE.
005600          15  AAL-RUN-CC-DTE PIC 9(2).
005700          15  AAL-RUN-YY-DTE PIC 9(2).
005800          15  AAL-RUN-MM-DTE PIC 9(2).
005900          15  AAL-RUN-DD-DTE PIC 9(2).
006000       10  FILLER PIC X(31).
006100    05  AAL-DETAIL-AREA REDEFINES AAL-RUN-CONTROL-AREA.
006200       10  AAL-ASSET-TYPE-CDE PIC X(14).
006300              88  AAL-TYPE-IS-EQUITY  VALUE 'EQUITY'.
006400              88  AAL-TYPE-IS-FX  VALUE 'FX'.
006500              88  AAL-TYPE-IS-METAL  VALUE 'PRECIOUS_METAL'.
006600              88  AAL-TYPE-IS-FUND  VALUE 'FUND'.
006700       10  AAL-VALUE-TRY PIC S9(11)V9(2) USAGE COMP-3.
006800       10  AAL-PERCENTAGE PIC S9(3)V9(2) USAGE COMP-3.
006900       10  FILLER PIC X(16).
007000    05  AAL-TRAILER-AREA REDEFINES AAL-RUN-CONTROL-AREA.
007100       10  AAL-TRL-RECORD-COUNT PIC 9(8).
007200       10  FILLER PIC X(31).
007300 
007400 WORKING-STORAGE SECTION.
007500 01  WS-FILE-STATUS-GROUP.
007600    05  WS-AAL-FILE-STATUS PIC X(2).
007700 
007800 01  WS-CONTROL-COUNTERS.
007900    05  WS-RECORDS-READ PIC S9(8) USAGE COMP.
008000    05  WS-RECORDS-WRITTEN PIC S9(8) USAGE COMP.
008100 
008200 PROCEDURE DIVISION.
008300 000100-MAIN-CONTROL.
008400* THIS PARAGRAPH IS THE LAYOUT-DOCUMENTATION STUB FOR
008500* ASSET-ALLOCATION-RECORD -- THE RECORD IS COPIED INTO THE BATCH JOBS
008600* THAT ACTUALLY READ/WRITE IT. NO FILE I-O IS DONE HERE.
008700     MOVE ZERO TO WS-RECORDS-READ.
008800     MOVE ZERO TO WS-RECORDS-WRITTEN.
008900     STOP RUN.
