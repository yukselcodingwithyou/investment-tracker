000100*
000200* CSV ACQUISITION IMPORT BATCH.  READS A FIXED 10-COLUMN CSV
000300* FEED OF BUY TRANSACTIONS FOR ONE PORTFOLIO USER (USER ID
000400* SUPPLIED ON THE IMPORT-RUN-PARM CARD), VALIDATES THE HEADER
000500* ROW AND EACH DATA LINE, FINDS OR CREATES THE ASSET-MASTER
000600* ROW BY SYMBOL, POSTS ONE ACQUISITION-LOT-RECORD PER GOOD
000700* LINE, AND WRITES A SUCCESS/ERROR COUNT SUMMARY PLUS AN
000800* ERROR-DETAIL ROW FOR EVERY REJECTED LINE.  A BAD LINE NEVER
000900* STOPS THE RUN -- THE WHOLE FEED IS ALWAYS PROCESSED AND
001000* COUNTED.
001100*
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.    LOT-ACQUISITION-IMPORT.
001400 AUTHOR.        A. DEMIR.
001500 INSTALLATION.  MERIDIAN FUND SERVICES - ISTANBUL DC.
001600 DATE-WRITTEN.  02/08/1993.
001700 DATE-COMPILED. 02/08/1993.
001800 SECURITY.      PUBLIC.
001900 
002000* ------------------------------------------------------------
002100* MAINTENANCE HISTORY
002200* ------------------------------------------------------------
002300* DATE       BY    TICKET    DESCRIPTION
002400* ---------- ----- --------- ----------------------------
002500* 02/08/1993 ADM   REQ-0171  ORIGINAL CSV IMPORT - SYMBOL/QTY/PRICE ONLY
002600* 09/27/1995 SKY   REQ-0204  ADDED CURRENCY/FEE/NOTES/TAGS COLUMNS
002700* 01/05/1999 ADM   Y2K-0015  ACQUISITION-DATE COLUMN TO FULL CCYY-MM-DD
002800* 07/30/2001 MLC   REQ-0261  ADDED ERROR-DETAIL ROWS FOR REJECTED LINES
002900* 04/11/2004 SKY   REQ-0305  WIDENED ERROR MESSAGE TO 66 BYTES
003000* 10/03/2008 DKP   REQ-0345  FIND-OR-CREATE ASSET NOW APPENDS TO MASTER
003100* 03/22/2011 MLC   REQ-0378  TAG LIST TRIMMED OF EMBEDDED BLANKS ON POST
003200* 08/09/2011 DKP   REQ-0382  QTY/PRICE/FEE EDIT RESULT TO COMP-3
003300* 06/02/2013 TY    REQ-0393  CORRECTED LOT/ASSET ALT-VIEW REDEFINES
003400* ------------------------------------------------------------
003500 
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-4381.
003900 OBJECT-COMPUTER. IBM-4381.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     UPSI-0.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT PRM-FILE
004600         ASSIGN TO "IMPORT-RUN-PARM"
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS WS-PRM-STATUS.
004900     SELECT CSV-FILE
005000         ASSIGN TO "IMPORT-CSV-IN"
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-CSV-STATUS.
005300     SELECT AST-FILE
005400         ASSIGN TO "ASSET-MASTER"
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-AST-STATUS.
005700     SELECT LOT-FILE
005800         ASSIGN TO "ACQUISITION-LOT-FILE"
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-LOT-STATUS.
006100     SELECT IMR-FILE
006200         ASSIGN TO "IMPORT-RESULT-OUT"
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-IMR-STATUS.
006500 
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  PRM-FILE
006900     RECORD CONTAINS 40 CHARACTERS.
007000 01  PRM-FILE-RECORD.
007100    05  PRM-IMPORT-USER-ID PIC X(24).
007200    05  FILLER PIC X(16).
007300 
007400 FD  CSV-FILE
007500     RECORD CONTAINS 400 CHARACTERS.
007600 01  CSV-FILE-RECORD.
007700    05  CSV-TEXT PIC X(399).
007800    05  FILLER PIC X(1).
007900 
008000 FD  AST-FILE
008100     RECORD CONTAINS 130 CHARACTERS.
008200 01  AST-FILE-RECORD.
008300    05  FD-AST-REC-TYPE-CD PIC X(1).
008400        88  FD-AST-IS-HEADER  VALUE 'H'.
008500        88  FD-AST-IS-DETAIL  VALUE 'D'.
008600        88  FD-AST-IS-TRAILER  VALUE 'T'.
008700    05  FD-AST-RUN-CONTROL-AREA.
008800       10  FD-AST-RUN-DATE PIC 9(8).
008900       10  FILLER PIC X(121).
009000    05  FD-AST-DETAIL-AREA REDEFINES FD-AST-RUN-CONTROL-AREA.
009100       10  FD-AST-ASSET-ID PIC X(24).
009200       10  FD-AST-ASSET-SYMBOL PIC X(16).
009300       10  FD-AST-SYMBOL-COMPONENTS REDEFINES FD-AST-ASSET-SYMBOL.
009400          15  FD-AST-SYMBOL-ROOT PIC X(12).
009500          15  FD-AST-SYMBOL-SUFFIX PIC X(4).
009600       10  FD-AST-ASSET-NAME PIC X(60).
009700       10  FD-AST-ASSET-TYPE-CDE PIC X(14).
009800       10  FD-AST-ASSET-CURRENCY PIC X(3).
009900       10  FILLER PIC X(12).
010000    05  FD-AST-TRAILER-AREA REDEFINES FD-AST-RUN-CONTROL-AREA.
010100       10  FD-AST-TRL-RECORD-COUNT PIC 9(8).
010200       10  FILLER PIC X(121).
010300 
010400 FD  LOT-FILE
010500     RECORD CONTAINS 340 CHARACTERS.
010600 01  LOT-FILE-RECORD.
010700    05  FD-LOT-REC-TYPE-CD PIC X(1).
010800        88  FD-LOT-IS-HEADER  VALUE 'H'.
010900        88  FD-LOT-IS-DETAIL  VALUE 'D'.
011000        88  FD-LOT-IS-TRAILER  VALUE 'T'.
011100    05  FD-LOT-RUN-CONTROL-AREA.
011200       10  FD-LOT-RUN-DATE PIC 9(8).
011300       10  FILLER PIC X(331).
011400    05  FD-LOT-DETAIL-AREA REDEFINES FD-LOT-RUN-CONTROL-AREA.
011500       10  FD-LOT-LOT-ID PIC X(24).
011600       10  FD-LOT-USER-ID PIC X(24).
011700       10  FD-LOT-ASSET-ID PIC X(24).
011800       10  FD-LOT-QUANTITY PIC S9(11)V9(4) USAGE COMP-3.
011900       10  FD-LOT-UNIT-PRICE PIC S9(9)V9(4) USAGE COMP-3.
012000       10  FD-LOT-CURRENCY PIC X(3).
012100       10  FD-LOT-FEE PIC S9(9)V9(2) USAGE COMP-3.
012200       10  FD-LOT-ACQUISITION-DATE PIC 9(8).
012300       10  FD-LOT-ACQ-DATE-COMPONENTS REDEFINES FD-LOT-ACQUISITION-DATE.
012400          15  FD-LOT-ACQ-CC-DTE PIC 9(2).
012500          15  FD-LOT-ACQ-YY-DTE PIC 9(2).
012600          15  FD-LOT-ACQ-MM-DTE PIC 9(2).
012700          15  FD-LOT-ACQ-DD-DTE PIC 9(2).
012800       10  FD-LOT-FX-RATE-AT-ACQ PIC S9(5)V9(6) USAGE COMP-3.
012900       10  FD-LOT-NOTES PIC X(120).
013000       10  FD-LOT-TAGS PIC X(80).
013100       10  FILLER PIC X(30).
013200    05  FD-LOT-TRAILER-AREA REDEFINES FD-LOT-RUN-CONTROL-AREA.
013300       10  FD-LOT-TRL-RECORD-COUNT PIC 9(8).
013400       10  FILLER PIC X(331).
013500 
013600 FD  IMR-FILE
013700     RECORD CONTAINS 80 CHARACTERS.
013800 01  IMR-FILE-RECORD.
013900    05  FD-IMR-REC-TYPE-CD PIC X(1).
014000        88  FD-IMR-IS-SUMMARY  VALUE 'S'.
014100        88  FD-IMR-IS-ERROR-DETAIL  VALUE 'E'.
014200        88  FD-IMR-IS-TRAILER  VALUE 'T'.
014300    05  FD-IMR-RUN-CONTROL-AREA.
014400       10  FD-IMR-RUN-DATE PIC 9(8).
014500       10  FILLER PIC X(71).
014600    05  FD-IMR-SUMMARY-AREA REDEFINES FD-IMR-RUN-CONTROL-AREA.
014700       10  FD-IMR-SUCCESS-COUNT PIC 9(6).
014800       10  FD-IMR-ERROR-COUNT PIC 9(6).
014900       10  FD-IMR-TOTAL-PROCESSED PIC 9(6).
015000       10  FILLER PIC X(61).
015100    05  FD-IMR-ERROR-DETAIL-AREA REDEFINES FD-IMR-RUN-CONTROL-AREA.
015200       10  FD-IMR-ERR-LINE-NO PIC 9(6).
015300       10  FD-IMR-ERR-MESSAGE PIC X(66).
015400       10  FILLER PIC X(6).
015500    05  FD-IMR-TRAILER-AREA REDEFINES FD-IMR-RUN-CONTROL-AREA.
015600       10  FD-IMR-TRL-RECORD-COUNT PIC 9(8).
015700       10  FILLER PIC X(71).
015800 
015900 WORKING-STORAGE SECTION.
016000 01  WS-FILE-STATUS-GROUP.
016100    05  WS-PRM-STATUS PIC X(2).
016200    05  WS-CSV-STATUS PIC X(2).
016300    05  WS-AST-STATUS PIC X(2).
016400    05  WS-LOT-STATUS PIC X(2).
016500    05  WS-IMR-STATUS PIC X(2).
016600 
016700 01  WS-SWITCHES.
016800    05  WS-CSV-EOF-SW PIC X(1) VALUE 'N'.
016900        88  WS-CSV-EOF  VALUE 'Y'.
017000    05  WS-AST-EOF-SW PIC X(1) VALUE 'N'.
017100        88  WS-AST-EOF  VALUE 'Y'.
017200    05  WS-HEADER-VALID-SW PIC X(1) VALUE 'N'.
017300        88  WS-HEADER-VALID  VALUE 'Y'.
017400    05  WS-BLANK-LINE-SW PIC X(1) VALUE 'N'.
017500        88  WS-BLANK-LINE  VALUE 'Y'.
017600    05  WS-LINE-VALID-SW PIC X(1) VALUE 'Y'.
017700        88  WS-LINE-VALID  VALUE 'Y'.
017800    05  WS-ASSET-FOUND-SW PIC X(1) VALUE 'N'.
017900        88  WS-ASSET-FOUND  VALUE 'Y'.
018000    05  WS-EDIT-VALID-SW PIC X(1) VALUE 'Y'.
018100        88  WS-EDIT-VALID  VALUE 'Y'.
018200 
018300 01  WS-RUN-DATE-FIELDS.
018400    05  WS-RUN-DATE PIC 9(8).
018500    05  WS-RUN-DATE-COMPONENTS REDEFINES WS-RUN-DATE.
018600       10  WS-RUN-CC-YY PIC 9(4).
018700       10  WS-RUN-MM PIC 9(2).
018800       10  WS-RUN-DD PIC 9(2).
018900 
019000 01  WS-CONTROL-COUNTERS.
019100    05  WS-LINE-NUMBER PIC S9(6) USAGE COMP.
019200    05  WS-SUCCESS-COUNT PIC S9(6) USAGE COMP.
019300    05  WS-ERROR-COUNT PIC S9(6) USAGE COMP.
019400    05  WS-TOTAL-PROCESSED PIC S9(6) USAGE COMP.
019500    05  WS-ASSET-TABLE-COUNT PIC S9(5) USAGE COMP.
019600    05  WS-ASSETS-CREATED PIC S9(5) USAGE COMP.
019700    05  WS-CSV-PTR PIC S9(4) USAGE COMP.
019800    05  WS-TRIM-OUT-PTR PIC S9(4) USAGE COMP.
019900    05  WS-TAG-IX PIC S9(4) USAGE COMP.
020000    05  WS-TAGS-LEN PIC S9(4) USAGE COMP.
020100    05  WS-TAG-PEND-SP PIC S9(4) USAGE COMP.
020200    05  WS-TAG-AT-START-SW PIC X(1).
020300        88  WS-TAG-IS-AT-START  VALUE 'Y'.
020400 
020500 01  WS-IMPORT-CONTROL-FIELDS.
020600    05  WS-IMPORT-USER-ID PIC X(24).
020700    05  FILLER PIC X(6).
020800 
020900 01  WS-ASSET-TABLE.
021000    05  WS-ASSET-ENTRY OCCURS 500 TIMES
021100        INDEXED BY AST-IDX.
021200       10  TAB-AST-ID PIC X(24).
021300       10  TAB-AST-SYMBOL PIC X(16).
021400       10  TAB-AST-NAME PIC X(60).
021500       10  TAB-AST-TYPE PIC X(14).
021600       10  TAB-AST-CURRENCY PIC X(3).
021700 
021800 01  WS-CSV-WORK-FIELDS.
021900    05  WS-F-SYMBOL PIC X(16).
022000    05  WS-F-NAME PIC X(60).
022100    05  WS-F-ASSET-TYPE PIC X(14).
022200    05  WS-F-QUANTITY PIC X(15).
022300    05  WS-F-UNIT-PRICE PIC X(15).
022400    05  WS-F-CURRENCY PIC X(3).
022500    05  WS-F-FEE PIC X(15).
022600    05  WS-F-ACQ-DATE PIC X(10).
022700    05  WS-F-ACQ-DATE-COMPONENTS REDEFINES WS-F-ACQ-DATE.
022800       10  WS-ACQ-CCYY PIC X(4).
022900       10  WS-ACQ-DASH1 PIC X(1).
023000       10  WS-ACQ-MM PIC X(2).
023100       10  WS-ACQ-DASH2 PIC X(1).
023200       10  WS-ACQ-DD PIC X(2).
023300    05  WS-F-NOTES PIC X(120).
023400    05  WS-F-TAGS PIC X(80).
023500    05  WS-F-TAGS-TRIMMED PIC X(80).
023600 
023700 01  WS-NUMERIC-WORK-FIELDS.
023800    05  WS-N-QUANTITY PIC S9(11)V9(4) USAGE COMP-3.
023900    05  WS-N-UNIT-PRICE PIC S9(9)V9(4) USAGE COMP-3.
024000    05  WS-N-FEE PIC S9(9)V9(2) USAGE COMP-3.
024100    05  WS-N-ACQ-DATE PIC 9(8).
024200    05  WS-N-ACQ-DATE-COMPONENTS REDEFINES WS-N-ACQ-DATE.
024300       10  WS-N-ACQ-CCYY-PART PIC 9(4).
024400       10  WS-N-ACQ-MM-PART PIC 9(2).
024500       10  WS-N-ACQ-DD-PART PIC 9(2).
024600 
024700 01  WS-LOT-ID-WORK.
024800    05  WS-LOT-ID-DATE PIC 9(8).
024900    05  WS-LOT-ID-SEQ PIC 9(6).
025000    05  FILLER PIC X(10).
025100 
025200 01  WS-HEADER-WORK-FIELDS.
025300    05  WS-HEADER-UPPER PIC X(80).
025400    05  WS-EXPECTED-HEADER.
025500       10  FILLER PIC X(20) VALUE 'SYMBOL,NAME,ASSETTYP'.
025600       10  FILLER PIC X(20) VALUE 'E,QUANTITY,UNITPRICE'.
025700       10  FILLER PIC X(20) VALUE ',CURRENCY,FEE,ACQUIS'.
025800       10  FILLER PIC X(20) VALUE 'ITIONDATE,NOTES,TAGS'.
025900 
026000 01  WS-ERR-REASON-GROUP.
026100    05  WS-ERR-REASON PIC X(66).
026200    05  FILLER PIC X(14).
026300 
026400 01  WS-EDIT-FIELDS.
026500    05  WS-EDIT-INPUT PIC X(15).
026600    05  WS-EDIT-LEN PIC S9(3) USAGE COMP.
026700    05  WS-EDIT-IX PIC S9(3) USAGE COMP.
026800    05  WS-EDIT-DOT-POS PIC S9(3) USAGE COMP.
026900    05  WS-EDIT-INT-LEN PIC S9(3) USAGE COMP.
027000    05  WS-EDIT-FRAC-LEN PIC S9(3) USAGE COMP.
027100    05  WS-EDIT-FRAC-SCALE PIC S9(3) USAGE COMP.
027200    05  WS-EDIT-INT-NUM PIC S9(11) USAGE COMP.
027300    05  WS-EDIT-FRAC-NUM PIC S9(9) USAGE COMP.
027400    05  WS-EDIT-RESULT PIC S9(11)V9(4) USAGE COMP-3.
027500 
027600 PROCEDURE DIVISION.
027700 000100-MAIN-CONTROL.
027800*
027900* ONE CALL OF THIS PROGRAM HANDLES ONE CSV FEED FOR ONE
028000* USER -- THE IMPORT-RUN-PARM CARD TELLS US WHICH USER,
028100* NOT THE CSV ITSELF, BECAUSE THE VENDOR FEED FORMAT HAS
028200* NO USER-ID COLUMN OF ITS OWN.  IF THE HEADER DOES NOT
028300* VALIDATE WE SKIP THE WHOLE DATA-LINE LOOP ENTIRELY AND
028400* STILL WRITE THE RESULT ROW, SO OPERATIONS ALWAYS SEES
028500* AN IMR RECORD FOR EVERY ATTEMPTED IMPORT EVEN WHEN THE
028600* FEED WAS COMPLETELY UNUSABLE.
028700*
028800* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
028900* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
029000*
029100* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
029200* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
029300*
029400* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
029500* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
029600*
029700* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
029800* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
029900*
030000* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
030100* PARAGRAPH IN ANY IMPORT RUN TO DATE.
030200*
030300* DRIVING PARAGRAPH FOR THE IMPORT RUN.  ONE CSV FEED IS
030400* ALWAYS FOR ONE PORTFOLIO USER -- THE USER ID COMES FROM
030500* THE IMPORT-RUN-PARM CARD, NOT FROM THE CSV ITSELF.
030600     PERFORM 005000-OPEN-FILES THRU 005000-EXIT.
030700     PERFORM 015000-LOAD-ASSET-MASTER-TABLE THRU 015000-EXIT.
030800     PERFORM 010000-VALIDATE-HEADER THRU 010000-EXIT.
030900     IF WS-HEADER-VALID
031000         PERFORM 020000-PROCESS-CSV-LINE THRU 020000-EXIT
031100         UNTIL WS-CSV-EOF
031200     END-IF.
031300     PERFORM 026000-WRITE-RESULT-RECORD THRU 026000-EXIT.
031400     PERFORM 090000-END-OF-JOB THRU 090000-EXIT.
031500 
031600 005000-OPEN-FILES.
031700*
031800* LOT-FILE IS OPENED EXTEND, NOT OUTPUT -- THIS JOB APPENDS
031900* NEW LOTS BEHIND WHATEVER PVB.R00901 OR AN EARLIER IMPORT
032000* RUN ALREADY WROTE.  THE PARM CARD IS READ AND CLOSED
032100* BEFORE ANYTHING ELSE OPENS SO A BAD PARM CARD FAILS
032200* FAST, BEFORE ANY OUTPUT FILE HAS BEEN TOUCHED.
032300*
032400* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
032500* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
032600*
032700* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
032800* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
032900*
033000* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
033100* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
033200*
033300* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
033400* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
033500*
033600* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
033700* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
033800*
033900* READS THE ONE-CARD PARM FILE FOR THE OWNING USER ID,
034000* THEN OPENS THE CSV FEED, THE ASSET MASTER FOR LOOKUP,
034100* THE LOT FILE FOR APPEND, AND THE RESULT REPORT.
034200     OPEN INPUT PRM-FILE.
034300     READ PRM-FILE
034400     AT END MOVE SPACES TO WS-IMPORT-USER-ID
034500     NOT AT END MOVE PRM-IMPORT-USER-ID TO WS-IMPORT-USER-ID
034600     END-READ.
034700     CLOSE PRM-FILE.
034800     OPEN INPUT CSV-FILE.
034900     OPEN INPUT AST-FILE.
035000     OPEN EXTEND LOT-FILE.
035100     OPEN OUTPUT IMR-FILE.
035200     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
035300     MOVE ZERO TO WS-LINE-NUMBER.
035400     MOVE ZERO TO WS-SUCCESS-COUNT.
035500     MOVE ZERO TO WS-ERROR-COUNT.
035600     MOVE ZERO TO WS-ASSET-TABLE-COUNT.
035700     MOVE ZERO TO WS-ASSETS-CREATED.
035800 005000-EXIT.
035900*
036000* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
036100* PARAGRAPH IN ANY IMPORT RUN TO DATE.
036200*
036300* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
036400* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
036500*
036600     EXIT.
036700 
036800 015000-LOAD-ASSET-MASTER-TABLE.
036900*
037000* THE ASSET MASTER IS RE-OPENED EXTEND IMMEDIATELY AFTER
037100* THE LOAD PASS SO 024100-CREATE-NEW-ASSET CAN APPEND A
037200* NEW ROW THE MOMENT THIS IMPORT DISCOVERS A SYMBOL THAT
037300* IS NOT ALREADY ON FILE.  NOTE THIS TABLE IS NOT KEPT IN
037400* SYMBOL SEQUENCE, UNLIKE PVB.R00901'S COPY OF THE SAME
037500* IDEA -- SEE 024000-FIND-OR-CREATE-ASSET BELOW.
037600*
037700* COVERED BY THE STANDARD IMPORT-RECONCILIATION CHECK; SEE
037800* 090000-END-OF-JOB FOR THE COUNTS SUPPORT READS BACK.
037900*
038000* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
038100* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
038200*
038300* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
038400* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
038500*
038600* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
038700* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
038800*
038900* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
039000* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
039100*
039200* ASSET MASTER IS READ ONCE INTO A LINEAR TABLE SO THE
039300* FIND-OR-CREATE LOGIC BELOW CAN SEARCH IT BY SYMBOL; THE
039400* FILE IS THEN RE-OPENED FOR EXTEND SO NEWLY-DISCOVERED
039500* ASSETS CAN BE APPENDED BEHIND THE EXISTING TRAILER ROW.
039600     PERFORM 015100-READ-ASSET-RECORD THRU 015100-EXIT
039700     UNTIL WS-AST-EOF.
039800     CLOSE AST-FILE.
039900     OPEN EXTEND AST-FILE.
040000 015000-EXIT.
040100*
040200* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
040300* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
040400*
040500* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
040600* PARAGRAPH IN ANY IMPORT RUN TO DATE.
040700*
040800     EXIT.
040900 
041000 015100-READ-ASSET-RECORD.
041100*
041200* PLAIN SEQUENTIAL READ INTO THE NEXT TABLE SLOT.  NO CAP
041300* CHECK IS DONE HERE -- WS-ASSET-TABLE-COUNT SHARES THE
041400* SAME 2000-ROW OCCURS LIMIT AS THE ASSET MASTER ITSELF
041500* SO THE TWO CAN NEVER DISAGREE.
041600*
041700* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
041800* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
041900*
042000* COVERED BY THE STANDARD IMPORT-RECONCILIATION CHECK; SEE
042100* 090000-END-OF-JOB FOR THE COUNTS SUPPORT READS BACK.
042200*
042300* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
042400* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
042500*
042600* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
042700* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
042800*
042900* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
043000* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
043100*
043200     READ AST-FILE
043300     AT END MOVE 'Y' TO WS-AST-EOF-SW
043400     NOT AT END
043500         IF FD-AST-IS-DETAIL
043600             ADD 1 TO WS-ASSET-TABLE-COUNT
043700             SET AST-IDX TO WS-ASSET-TABLE-COUNT
043800             MOVE FD-AST-ASSET-ID TO TAB-AST-ID (AST-IDX)
043900             MOVE FD-AST-ASSET-SYMBOL TO
044000                 TAB-AST-SYMBOL (AST-IDX)
044100             MOVE FD-AST-ASSET-NAME TO TAB-AST-NAME (AST-IDX)
044200             MOVE FD-AST-ASSET-TYPE-CDE TO
044300                 TAB-AST-TYPE (AST-IDX)
044400             MOVE FD-AST-ASSET-CURRENCY TO
044500                 TAB-AST-CURRENCY (AST-IDX)
044600         END-IF
044700     END-READ.
044800 015100-EXIT.
044900*
045000* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
045100* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
045200*
045300* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
045400* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
045500*
045600     EXIT.
045700 
045800 010000-VALIDATE-HEADER.
045900*
046000* THE HEADER CHECK WAS ADDED AFTER A VENDOR FEED CHANGE
046100* SILENTLY REORDERED TWO COLUMNS AND CORRUPTED A WEEK OF
046200* IMPORTS BEFORE ANYONE NOTICED -- SEE THE CHANGE LOG
046300* ABOVE.  A MISMATCHED HEADER NOW FAILS THE ENTIRE FEED
046400* INSTEAD OF SILENTLY MISREADING EVERY DATA LINE IN IT.
046500*
046600* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
046700* PARAGRAPH IN ANY IMPORT RUN TO DATE.
046800*
046900* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
047000* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
047100*
047200* COVERED BY THE STANDARD IMPORT-RECONCILIATION CHECK; SEE
047300* 090000-END-OF-JOB FOR THE COUNTS SUPPORT READS BACK.
047400*
047500* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
047600* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
047700*
047800* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
047900* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
048000*
048100* IMPORTSERVICE STEP 1 -- HEADER MUST MATCH THE 10 FIXED
048200* COLUMN NAMES EXACTLY, CASE-INSENSITIVE, OR THE WHOLE
048300* FILE IS REJECTED BEFORE ANY DATA LINE IS READ.
048400     READ CSV-FILE
048500     AT END
048600         MOVE 'Y' TO WS-CSV-EOF-SW
048700         MOVE 'N' TO WS-HEADER-VALID-SW
048800     NOT AT END
048900         MOVE CSV-FILE-RECORD TO WS-HEADER-UPPER
049000         INSPECT WS-HEADER-UPPER CONVERTING
049100             "abcdefghijklmnopqrstuvwxyz"
049200             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
049300         IF WS-HEADER-UPPER = WS-EXPECTED-HEADER
049400             MOVE 'Y' TO WS-HEADER-VALID-SW
049500         ELSE
049600             MOVE 'N' TO WS-HEADER-VALID-SW
049700             DISPLAY 'LAI0010E INVALID CSV HEADER'
049800         END-IF
049900     END-READ.
050000     MOVE 1 TO WS-LINE-NUMBER.
050100 010000-EXIT.
050200*
050300* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
050400* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
050500*
050600* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
050700* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
050800*
050900     EXIT.
051000 
051100 020000-PROCESS-CSV-LINE.
051200*
051300* CALLED ONCE PER LINE UNTIL END OF FILE.  A BLANK LINE IS
051400* NEITHER A SUCCESS NOR AN ERROR -- IT IS SIMPLY SKIPPED,
051500* WHICH MATTERS BECAUSE SOME SPREADSHEET TOOLS THE
051600* CUSTOMERS USE TO BUILD THESE FEEDS LEAVE A TRAILING
051700* BLANK LINE AT THE END OF THE FILE.
051800*
051900* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
052000* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
052100*
052200* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
052300* PARAGRAPH IN ANY IMPORT RUN TO DATE.
052400*
052500* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
052600* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
052700*
052800* COVERED BY THE STANDARD IMPORT-RECONCILIATION CHECK; SEE
052900* 090000-END-OF-JOB FOR THE COUNTS SUPPORT READS BACK.
053000*
053100* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
053200* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
053300*
053400* IMPORTSERVICE STEP 2 -- ONE DATA LINE PER CALL.  BLANK
053500* LINES ARE SKIPPED WITHOUT BEING COUNTED EITHER WAY.
053600     READ CSV-FILE
053700     AT END MOVE 'Y' TO WS-CSV-EOF-SW
053800     NOT AT END
053900         ADD 1 TO WS-LINE-NUMBER
054000         PERFORM 020100-CHECK-BLANK-LINE THRU 020100-EXIT
054100         IF NOT WS-BLANK-LINE
054200             PERFORM 021000-PARSE-CSV-LINE THRU 021000-EXIT
054300             PERFORM 022000-VALIDATE-FIELDS THRU 022000-EXIT
054400             IF WS-LINE-VALID
054500                 PERFORM 023000-POST-LOT THRU 023000-EXIT
054600                 ADD 1 TO WS-SUCCESS-COUNT
054700             ELSE
054800                 ADD 1 TO WS-ERROR-COUNT
054900                 PERFORM 020200-WRITE-ERROR-DETAIL
055000                     THRU 020200-EXIT
055100             END-IF
055200         END-IF
055300     END-READ.
055400 020000-EXIT.
055500*
055600* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
055700* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
055800*
055900* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
056000* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
056100*
056200     EXIT.
056300 
056400 020100-CHECK-BLANK-LINE.
056500*
056600* TESTED AGAINST THE WHOLE RAW RECORD BEFORE ANY PARSING
056700* IS ATTEMPTED -- A LINE OF ALL COMMAS (EMPTY COLUMNS) IS
056800* NOT CONSIDERED BLANK BY THIS TEST AND WILL STILL FAIL
056900* VALIDATION NORMALLY, AS IT SHOULD.
057000*
057100* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
057200* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
057300*
057400* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
057500* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
057600*
057700* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
057800* PARAGRAPH IN ANY IMPORT RUN TO DATE.
057900*
058000* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
058100* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
058200*
058300* COVERED BY THE STANDARD IMPORT-RECONCILIATION CHECK; SEE
058400* 090000-END-OF-JOB FOR THE COUNTS SUPPORT READS BACK.
058500*
058600* A LINE IS BLANK ONLY WHEN EVERY COLUMN IS EMPTY, WHICH
058700* ON THE RAW TEXT BUFFER MEANS THE WHOLE LINE IS SPACES.
058800     IF CSV-FILE-RECORD = SPACES
058900         MOVE 'Y' TO WS-BLANK-LINE-SW
059000     ELSE
059100         MOVE 'N' TO WS-BLANK-LINE-SW
059200     END-IF.
059300 020100-EXIT.
059400*
059500* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
059600* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
059700*
059800* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
059900* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
060000*
060100     EXIT.
060200 
060300 020200-WRITE-ERROR-DETAIL.
060400*
060500* ONE ERROR-DETAIL ROW PER REJECTED LINE, CARRYING THE
060600* ORIGINAL LINE NUMBER SO THE CUSTOMER CAN FIND AND FIX
060700* THE OFFENDING ROW IN THEIR OWN COPY OF THE FEED.
060800*
060900* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
061000* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
061100*
061200* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
061300* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
061400*
061500* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
061600* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
061700*
061800* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
061900* PARAGRAPH IN ANY IMPORT RUN TO DATE.
062000*
062100* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
062200* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
062300*
062400     MOVE 'E' TO FD-IMR-REC-TYPE-CD.
062500     MOVE WS-LINE-NUMBER TO FD-IMR-ERR-LINE-NO.
062600     MOVE WS-ERR-REASON TO FD-IMR-ERR-MESSAGE.
062700     WRITE IMR-FILE-RECORD.
062800 020200-EXIT.
062900*
063000* COVERED BY THE STANDARD IMPORT-RECONCILIATION CHECK; SEE
063100* 090000-END-OF-JOB FOR THE COUNTS SUPPORT READS BACK.
063200*
063300* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
063400* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
063500*
063600     EXIT.
063700 
063800 021000-PARSE-CSV-LINE.
063900*
064000* UNSTRING HANDLES THE FIRST NINE FIXED COLUMNS; THE TAGS
064100* COLUMN IS DELIBERATELY NOT PART OF THE UNSTRING LIST
064200* BECAUSE A TAG LIST MAY LEGITIMATELY CONTAIN ITS OWN
064300* COMMAS (E.G. A TAG LIKE 'INCOME, FIXED') AND UNSTRING
064400* WOULD SPLIT THOSE AS IF THEY WERE COLUMN BREAKS.
064500*
064600* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
064700* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
064800*
064900* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
065000* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
065100*
065200* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
065300* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
065400*
065500* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
065600* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
065700*
065800* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
065900* PARAGRAPH IN ANY IMPORT RUN TO DATE.
066000*
066100* SPLITS THE FIRST NINE COLUMNS ON THE COMMA DELIMITER;
066200* THE TAGS COLUMN IS WHATEVER TEXT IS LEFT AFTER THE NINTH
066300* COMMA SO A TAG LIST MAY ITSELF CONTAIN COMMAS.
066400     MOVE SPACES TO WS-F-SYMBOL WS-F-NAME WS-F-ASSET-TYPE
066500     WS-F-QUANTITY WS-F-UNIT-PRICE WS-F-CURRENCY WS-F-FEE
066600     WS-F-ACQ-DATE WS-F-NOTES WS-F-TAGS.
066700     MOVE 1 TO WS-CSV-PTR.
066800     UNSTRING CSV-FILE-RECORD DELIMITED BY ","
066900     INTO WS-F-SYMBOL WS-F-NAME WS-F-ASSET-TYPE WS-F-QUANTITY
067000         WS-F-UNIT-PRICE WS-F-CURRENCY WS-F-FEE WS-F-ACQ-DATE
067100         WS-F-NOTES
067200     WITH POINTER WS-CSV-PTR
067300     END-UNSTRING.
067400     MOVE CSV-FILE-RECORD (WS-CSV-PTR:) TO WS-F-TAGS.
067500 021000-EXIT.
067600*
067700* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
067800* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
067900*
068000* COVERED BY THE STANDARD IMPORT-RECONCILIATION CHECK; SEE
068100* 090000-END-OF-JOB FOR THE COUNTS SUPPORT READS BACK.
068200*
068300     EXIT.
068400 
068500 022000-VALIDATE-FIELDS.
068600*
068700* EACH RULE BELOW IS WRAPPED IN IF WS-LINE-VALID SO A LINE
068800* THAT HAS ALREADY FAILED IS NOT RE-VALIDATED FOR A SECOND
068900* REASON -- THE ERROR-DETAIL ROW ALWAYS CARRIES THE FIRST
069000* PROBLEM FOUND, READING TOP TO BOTTOM, NEVER THE LAST.
069100* THIS MATCHES HOW IMPORTSERVICE'S OWN VALIDATION ORDER
069200* WAS DOCUMENTED TO THE CUSTOMER SUPPORT DESK.
069300*
069400* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
069500* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
069600*
069700* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
069800* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
069900*
070000* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
070100* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
070200*
070300* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
070400* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
070500*
070600* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
070700* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
070800*
070900* IMPORTSERVICE FIELD RULES.  EACH CHECK IS SKIPPED ONCE
071000* THE LINE HAS ALREADY FAILED SO THE FIRST FAILURE REASON
071100* IS THE ONE REPORTED ON THE ERROR-DETAIL ROW.
071200     MOVE 'Y' TO WS-LINE-VALID-SW.
071300     MOVE SPACES TO WS-ERR-REASON.
071400     IF WS-F-SYMBOL = SPACES
071500         MOVE 'N' TO WS-LINE-VALID-SW
071600         MOVE 'MISSING SYMBOL' TO WS-ERR-REASON
071700     ELSE
071800         INSPECT WS-F-SYMBOL CONVERTING
071900             "abcdefghijklmnopqrstuvwxyz"
072000             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
072100     END-IF.
072200     IF WS-LINE-VALID
072300         IF WS-F-ASSET-TYPE = SPACES
072400             MOVE 'EQUITY' TO WS-F-ASSET-TYPE
072500         ELSE
072600         INSPECT WS-F-ASSET-TYPE CONVERTING
072700                 "abcdefghijklmnopqrstuvwxyz"
072800                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
072900         END-IF
073000         IF WS-F-ASSET-TYPE NOT = 'EQUITY' AND
073100            WS-F-ASSET-TYPE NOT = 'FX' AND
073200            WS-F-ASSET-TYPE NOT = 'PRECIOUS_METAL' AND
073300            WS-F-ASSET-TYPE NOT = 'FUND'
073400             MOVE 'N' TO WS-LINE-VALID-SW
073500             MOVE 'INVALID ASSET TYPE' TO WS-ERR-REASON
073600         END-IF
073700     END-IF.
073800     IF WS-LINE-VALID
073900         MOVE WS-F-QUANTITY TO WS-EDIT-INPUT
074000         PERFORM 022200-EDIT-NUMERIC-AMOUNT THRU 022200-EXIT
074100         IF (NOT WS-EDIT-VALID) OR WS-EDIT-RESULT NOT > ZERO
074200             MOVE 'N' TO WS-LINE-VALID-SW
074300             MOVE 'INVALID OR NON-POSITIVE QUANTITY' TO WS-ERR-REASON
074400         ELSE
074500             MOVE WS-EDIT-RESULT TO WS-N-QUANTITY
074600         END-IF
074700     END-IF.
074800     IF WS-LINE-VALID
074900         MOVE WS-F-UNIT-PRICE TO WS-EDIT-INPUT
075000         PERFORM 022200-EDIT-NUMERIC-AMOUNT THRU 022200-EXIT
075100         IF (NOT WS-EDIT-VALID) OR WS-EDIT-RESULT NOT > ZERO
075200             MOVE 'N' TO WS-LINE-VALID-SW
075300             MOVE 'INVALID OR NON-POSITIVE UNIT PRICE' TO WS-ERR-REASON
075400         ELSE
075500             MOVE WS-EDIT-RESULT TO WS-N-UNIT-PRICE
075600         END-IF
075700     END-IF.
075800     IF WS-LINE-VALID
075900         IF WS-F-CURRENCY = SPACES
076000             MOVE 'USD' TO WS-F-CURRENCY
076100         ELSE
076200         INSPECT WS-F-CURRENCY CONVERTING
076300                 "abcdefghijklmnopqrstuvwxyz"
076400                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
076500         END-IF
076600     END-IF.
076700     IF WS-LINE-VALID
076800         IF WS-F-FEE = SPACES
076900             MOVE ZERO TO WS-N-FEE
077000         ELSE
077100         MOVE WS-F-FEE TO WS-EDIT-INPUT
077200         PERFORM 022200-EDIT-NUMERIC-AMOUNT THRU 022200-EXIT
077300         IF WS-EDIT-VALID
077400             COMPUTE WS-N-FEE ROUNDED = WS-EDIT-RESULT
077500         ELSE
077600             MOVE ZERO TO WS-N-FEE
077700         END-IF
077800         END-IF
077900     END-IF.
078000     IF WS-LINE-VALID
078100         IF WS-F-ACQ-DATE = SPACES
078200             MOVE WS-RUN-DATE TO WS-N-ACQ-DATE
078300         ELSE
078400         PERFORM 022300-EDIT-ACQ-DATE THRU 022300-EXIT
078500         IF NOT WS-EDIT-VALID
078600             MOVE 'N' TO WS-LINE-VALID-SW
078700             MOVE 'INVALID ACQUISITION DATE' TO WS-ERR-REASON
078800         END-IF
078900         END-IF
079000     END-IF.
079100     IF WS-LINE-VALID
079200         PERFORM 022400-TRIM-TAG-LIST THRU 022400-EXIT
079300     END-IF.
079400 022000-EXIT.
079500*
079600* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
079700* PARAGRAPH IN ANY IMPORT RUN TO DATE.
079800*
079900* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
080000* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
080100*
080200     EXIT.
080300 
080400 022200-EDIT-NUMERIC-AMOUNT.
080500*
080600* HAND-ROLLED DECIMAL EDIT BECAUSE THIS COMPILER HAS NO
080700* INTRINSIC FUNCTION FOR TURNING FREE-FORM CSV TEXT INTO A
080800* NUMERIC PICTURE CLAUSE -- THE FEED CANNOT BE TRUSTED TO
080900* SEND A FIXED-WIDTH ZONED NUMBER THE WAY AN INTERNAL FILE
081000* WOULD, SO EVERY CHARACTER IS WALKED BY HAND.  RESULT IS
081100* ALWAYS SCALED TO FOUR DECIMAL PLACES REGARDLESS OF HOW
081200* MANY THE INPUT TEXT ACTUALLY CARRIED.
081300*
081400* COVERED BY THE STANDARD IMPORT-RECONCILIATION CHECK; SEE
081500* 090000-END-OF-JOB FOR THE COUNTS SUPPORT READS BACK.
081600*
081700* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
081800* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
081900*
082000* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
082100* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
082200*
082300* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
082400* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
082500*
082600* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
082700* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
082800*
082900* FREE-FORM DECIMAL TEXT EDIT -- SCANS WS-EDIT-INPUT BYTE
083000* BY BYTE LOOKING FOR DIGITS AND AT MOST ONE DECIMAL POINT,
083100* THEN BUILDS WS-EDIT-RESULT AS A 4-DECIMAL NUMBER.  ADDED
083200* WHEN THE CSV FEED STARTED CARRYING FRACTIONAL QUANTITIES.
083300     MOVE 'Y' TO WS-EDIT-VALID-SW.
083400     MOVE ZERO TO WS-EDIT-DOT-POS WS-EDIT-RESULT
083500     WS-EDIT-INT-NUM WS-EDIT-FRAC-NUM.
083600     INSPECT WS-EDIT-INPUT TALLYING WS-EDIT-LEN
083700     FOR CHARACTERS BEFORE INITIAL SPACE.
083800     IF WS-EDIT-LEN = ZERO
083900         MOVE 'N' TO WS-EDIT-VALID-SW
084000         GO TO 022200-EXIT
084100     END-IF.
084200     PERFORM 022210-SCAN-ONE-CHAR THRU 022210-EXIT
084300     VARYING WS-EDIT-IX FROM 1 BY 1
084400     UNTIL WS-EDIT-IX > WS-EDIT-LEN.
084500     IF NOT WS-EDIT-VALID
084600         GO TO 022200-EXIT
084700     END-IF.
084800     IF WS-EDIT-DOT-POS = ZERO
084900         MOVE WS-EDIT-LEN TO WS-EDIT-INT-LEN
085000         MOVE ZERO TO WS-EDIT-FRAC-LEN
085100     ELSE
085200         COMPUTE WS-EDIT-INT-LEN = WS-EDIT-DOT-POS - 1
085300         COMPUTE WS-EDIT-FRAC-LEN = WS-EDIT-LEN - WS-EDIT-DOT-POS
085400     END-IF.
085500     IF WS-EDIT-INT-LEN > ZERO
085600         MOVE WS-EDIT-INPUT (1:WS-EDIT-INT-LEN) TO WS-EDIT-INT-NUM
085700     END-IF.
085800     IF WS-EDIT-FRAC-LEN > 4
085900         MOVE 4 TO WS-EDIT-FRAC-LEN
086000     END-IF.
086100     IF WS-EDIT-FRAC-LEN > ZERO
086200         MOVE WS-EDIT-INPUT (WS-EDIT-DOT-POS + 1:WS-EDIT-FRAC-LEN)
086300             TO WS-EDIT-FRAC-NUM
086400         COMPUTE WS-EDIT-FRAC-SCALE = 4 - WS-EDIT-FRAC-LEN
086500         COMPUTE WS-EDIT-FRAC-NUM =
086600             WS-EDIT-FRAC-NUM * (10 ** WS-EDIT-FRAC-SCALE)
086700     END-IF.
086800     COMPUTE WS-EDIT-RESULT =
086900     WS-EDIT-INT-NUM + (WS-EDIT-FRAC-NUM / 10000).
087000 022200-EXIT.
087100*
087200* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
087300* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
087400*
087500* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
087600* PARAGRAPH IN ANY IMPORT RUN TO DATE.
087700*
087800     EXIT.
087900 
088000 022210-SCAN-ONE-CHAR.
088100*
088200* A SECOND DECIMAL POINT IN THE SAME FIELD FAILS THE EDIT
088300* OUTRIGHT RATHER THAN BEING IGNORED -- A MALFORMED NUMBER
088400* SHOULD REJECT THE LINE, NOT SILENTLY TRUNCATE IT.
088500*
088600* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
088700* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
088800*
088900* COVERED BY THE STANDARD IMPORT-RECONCILIATION CHECK; SEE
089000* 090000-END-OF-JOB FOR THE COUNTS SUPPORT READS BACK.
089100*
089200* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
089300* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
089400*
089500* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
089600* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
089700*
089800* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
089900* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
090000*
090100     IF WS-EDIT-INPUT (WS-EDIT-IX:1) = "."
090200         IF WS-EDIT-DOT-POS NOT = ZERO
090300             MOVE 'N' TO WS-EDIT-VALID-SW
090400         ELSE
090500             MOVE WS-EDIT-IX TO WS-EDIT-DOT-POS
090600         END-IF
090700     ELSE
090800         IF WS-EDIT-INPUT (WS-EDIT-IX:1) NOT NUMERIC
090900             MOVE 'N' TO WS-EDIT-VALID-SW
091000         END-IF
091100     END-IF.
091200 022210-EXIT.
091300*
091400* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
091500* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
091600*
091700* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
091800* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
091900*
092000     EXIT.
092100 
092200 022300-EDIT-ACQ-DATE.
092300*
092400* REQUIRES THE LITERAL CCYY-MM-DD SHAPE -- THE DASHES MUST
092500* BE IN THE EXACT TWO POSITIONS AND ALL THREE NUMERIC
092600* GROUPS MUST BE NUMERIC, BUT THIS PARAGRAPH DOES NOT
092700* CHECK FOR A VALID CALENDAR DATE (NO FEBRUARY 30 CHECK,
092800* NO MONTH-RANGE CHECK) -- THAT LEVEL OF VALIDATION HAS
092900* NEVER BEEN REQUESTED FOR THIS FEED.
093000*
093100* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
093200* PARAGRAPH IN ANY IMPORT RUN TO DATE.
093300*
093400* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
093500* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
093600*
093700* COVERED BY THE STANDARD IMPORT-RECONCILIATION CHECK; SEE
093800* 090000-END-OF-JOB FOR THE COUNTS SUPPORT READS BACK.
093900*
094000* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
094100* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
094200*
094300* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
094400* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
094500*
094600* ACQUISITION DATE MUST BE CCYY-MM-DD OR THE LINE ERRORS --
094700* NO DEFAULT ONCE THE COLUMN IS PRESENT AND NON-BLANK.
094800     MOVE 'Y' TO WS-EDIT-VALID-SW.
094900     IF WS-ACQ-DASH1 NOT = "-" OR WS-ACQ-DASH2 NOT = "-"
095000         MOVE 'N' TO WS-EDIT-VALID-SW
095100     END-IF.
095200     IF WS-EDIT-VALID
095300         IF WS-ACQ-CCYY NOT NUMERIC OR WS-ACQ-MM NOT NUMERIC
095400            OR WS-ACQ-DD NOT NUMERIC
095500             MOVE 'N' TO WS-EDIT-VALID-SW
095600         END-IF
095700     END-IF.
095800     IF WS-EDIT-VALID
095900         MOVE WS-ACQ-CCYY TO WS-N-ACQ-CCYY-PART
096000         MOVE WS-ACQ-MM TO WS-N-ACQ-MM-PART
096100         MOVE WS-ACQ-DD TO WS-N-ACQ-DD-PART
096200     END-IF.
096300 022300-EXIT.
096400*
096500* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
096600* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
096700*
096800* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
096900* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
097000*
097100     EXIT.
097200 
097300 022400-TRIM-TAG-LIST.
097400*
097500* WRITTEN CHARACTER BY CHARACTER BECAUSE THIS COMPILER'S
097600* INSPECT VERB HAS NO CONVERTING OR TALLYING OPTION THAT
097700* CAN SELECTIVELY DROP A BLANK BASED ON WHAT COMES BEFORE
097800* AND AFTER IT -- ONLY A CHARACTER-AT-A-TIME SCAN CAN TELL
097900* A LEADING/TRAILING BLANK FROM AN INTERIOR ONE.
098000*
098100* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
098200* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
098300*
098400* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
098500* PARAGRAPH IN ANY IMPORT RUN TO DATE.
098600*
098700* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
098800* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
098900*
099000* COVERED BY THE STANDARD IMPORT-RECONCILIATION CHECK; SEE
099100* 090000-END-OF-JOB FOR THE COUNTS SUPPORT READS BACK.
099200*
099300* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
099400* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
099500*
099600* TAGS ARE COMMA-JOINED IN THE CSV COLUMN BUT MAY CARRY A
099700* BLANK AFTER EACH COMMA AND/OR BEFORE THE NEXT (E.G.
099800* 'GROWTH, TECH') -- THIS PARAGRAPH DROPS ONLY THE LEADING
099900* AND TRAILING BLANKS OF EACH COMMA-SEPARATED TAG SO THE
100000* STORED LIST IS TIGHTLY COMMA-JOINED WITHOUT DISTURBING A
100100* BLANK INSIDE A TAG ITSELF (E.G. 'LARGE CAP' STAYS TWO
100200* WORDS).
100300     MOVE SPACES TO WS-F-TAGS-TRIMMED.
100400     MOVE 1 TO WS-TRIM-OUT-PTR.
100500     MOVE ZERO TO WS-TAG-PEND-SP.
100600     MOVE 'Y' TO WS-TAG-AT-START-SW.
100700     PERFORM 022410-FIND-TAGS-LENGTH THRU 022410-EXIT
100800     VARYING WS-TAG-IX FROM 80 BY -1
100900     UNTIL WS-TAG-IX < 1 OR WS-F-TAGS (WS-TAG-IX:1) NOT = SPACE.
101000     MOVE WS-TAG-IX TO WS-TAGS-LEN.
101100     IF WS-TAGS-LEN > ZERO
101200         PERFORM 022420-COPY-ONE-TAG-CHAR THRU 022420-EXIT
101300             VARYING WS-TAG-IX FROM 1 BY 1
101400             UNTIL WS-TAG-IX > WS-TAGS-LEN
101500     END-IF.
101600 022400-EXIT.
101700*
101800* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
101900* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
102000*
102100* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
102200* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
102300*
102400     EXIT.
102500 
102600 022410-FIND-TAGS-LENGTH.
102700*
102800* THIS PARAGRAPH BODY IS INTENTIONALLY JUST CONTINUE -- ALL
102900* THE WORK HAPPENS IN THE VARYING CLAUSE OF THE PERFORM
103000* THAT CALLS IT, WHICH WALKS BACKWARD FROM THE END OF THE
103100* 80-BYTE TAGS FIELD LOOKING FOR THE LAST NON-BLANK BYTE.
103200*
103300* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
103400* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
103500*
103600* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
103700* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
103800*
103900* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
104000* PARAGRAPH IN ANY IMPORT RUN TO DATE.
104100*
104200* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
104300* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
104400*
104500* COVERED BY THE STANDARD IMPORT-RECONCILIATION CHECK; SEE
104600* 090000-END-OF-JOB FOR THE COUNTS SUPPORT READS BACK.
104700*
104800     CONTINUE.
104900 022410-EXIT.
105000*
105100* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
105200* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
105300*
105400* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
105500* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
105600*
105700     EXIT.
105800 
105900 022420-COPY-ONE-TAG-CHAR.
106000*
106100* THE THREE-WAY IF HERE (BLANK / COMMA / OTHER) IS THE
106200* WHOLE OF THE TRIM ALGORITHM -- EVERYTHING ELSE IN THIS
106300* GROUP OF PARAGRAPHS EXISTS ONLY TO SUPPORT THIS LOGIC.
106400*
106500* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
106600* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
106700*
106800* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
106900* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
107000*
107100* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
107200* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
107300*
107400* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
107500* PARAGRAPH IN ANY IMPORT RUN TO DATE.
107600*
107700* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
107800* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
107900*
108000* A BLANK RIGHT AFTER A COMMA (WS-TAG-IS-AT-START) IS
108100* DROPPED OUTRIGHT.  ONCE A TAG HAS STARTED, A BLANK IS ONLY
108200* HELD AS PENDING -- IT IS COPIED OUT IF MORE TAG TEXT
108300* FOLLOWS (AN INTERIOR BLANK), OR DISCARDED IF A COMMA
108400* FOLLOWS (A TRAILING BLANK).
108500     IF WS-F-TAGS (WS-TAG-IX:1) = SPACE
108600     IF NOT WS-TAG-IS-AT-START
108700         ADD 1 TO WS-TAG-PEND-SP
108800     END-IF
108900     ELSE
109000     IF WS-F-TAGS (WS-TAG-IX:1) = ","
109100         MOVE ZERO TO WS-TAG-PEND-SP
109200         STRING "," DELIMITED BY SIZE
109300             INTO WS-F-TAGS-TRIMMED
109400             WITH POINTER WS-TRIM-OUT-PTR
109500         END-STRING
109600         MOVE 'Y' TO WS-TAG-AT-START-SW
109700     ELSE
109800         IF WS-TAG-PEND-SP > ZERO
109900             PERFORM 022430-FLUSH-PENDING-TAG-SPACES THRU 022430-EXIT
110000         END-IF
110100         STRING WS-F-TAGS (WS-TAG-IX:1) DELIMITED BY SIZE
110200             INTO WS-F-TAGS-TRIMMED
110300             WITH POINTER WS-TRIM-OUT-PTR
110400         END-STRING
110500         MOVE 'N' TO WS-TAG-AT-START-SW
110600     END-IF
110700     END-IF.
110800 022420-EXIT.
110900*
111000* COVERED BY THE STANDARD IMPORT-RECONCILIATION CHECK; SEE
111100* 090000-END-OF-JOB FOR THE COUNTS SUPPORT READS BACK.
111200*
111300* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
111400* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
111500*
111600     EXIT.
111700 
111800 022430-FLUSH-PENDING-TAG-SPACES.
111900*
112000* ONLY REACHED WHEN A PENDING RUN OF BLANKS TURNS OUT TO BE
112100* INSIDE A TAG (MORE TEXT FOLLOWED) RATHER THAN TRAILING
112200* IT -- A TRAILING RUN IS SIMPLY DROPPED BY RESETTING THE
112300* PENDING COUNTER, NEVER FLUSHED.
112400*
112500* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
112600* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
112700*
112800* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
112900* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
113000*
113100* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
113200* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
113300*
113400* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
113500* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
113600*
113700* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
113800* PARAGRAPH IN ANY IMPORT RUN TO DATE.
113900*
114000* COPIES OUT A RUN OF BLANKS THAT TURNED OUT TO BE INSIDE
114100* A TAG RATHER THAN TRAILING IT.
114200     PERFORM 022440-COPY-ONE-PENDING-SPACE THRU 022440-EXIT
114300     UNTIL WS-TAG-PEND-SP = ZERO.
114400 022430-EXIT.
114500*
114600* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
114700* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
114800*
114900* COVERED BY THE STANDARD IMPORT-RECONCILIATION CHECK; SEE
115000* 090000-END-OF-JOB FOR THE COUNTS SUPPORT READS BACK.
115100*
115200     EXIT.
115300 
115400 022440-COPY-ONE-PENDING-SPACE.
115500*
115600* COPIES EXACTLY ONE OF THE PENDING BLANKS PER CALL; THE
115700* PERFORM UNTIL IN 022430 ABOVE DRIVES HOW MANY TIMES THIS
115800* RUNS.
115900*
116000* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
116100* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
116200*
116300* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
116400* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
116500*
116600* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
116700* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
116800*
116900* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
117000* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
117100*
117200* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
117300* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
117400*
117500     STRING SPACE DELIMITED BY SIZE
117600     INTO WS-F-TAGS-TRIMMED
117700     WITH POINTER WS-TRIM-OUT-PTR
117800     END-STRING.
117900     SUBTRACT 1 FROM WS-TAG-PEND-SP.
118000 022440-EXIT.
118100*
118200* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
118300* PARAGRAPH IN ANY IMPORT RUN TO DATE.
118400*
118500* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
118600* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
118700*
118800     EXIT.
118900 
119000 023000-POST-LOT.
119100*
119200* LOT-FX-RATE-AT-ACQ IS LEFT ZERO ON EVERY IMPORTED LOT --
119300* THE CUSTOMER'S CSV FEED HAS NO COLUMN FOR THE FX RATE AT
119400* THE TIME OF PURCHASE, SO THIS JOB CANNOT POPULATE IT.
119500* PVB.R00901 TREATS A ZERO RATE-AT-ACQ AS 'NO RATE ON
119600* FILE' AND FALLS BACK TO CONVERTING COST AT TODAY'S RATE
119700* FOR THESE LOTS -- A KNOWN LIMITATION OF THE CSV IMPORT
119800* PATH THAT HAS NOT BEEN RAISED AS A PRIORITY BY ANY
119900* CUSTOMER TO DATE.
120000*
120100* COVERED BY THE STANDARD IMPORT-RECONCILIATION CHECK; SEE
120200* 090000-END-OF-JOB FOR THE COUNTS SUPPORT READS BACK.
120300*
120400* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
120500* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
120600*
120700* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
120800* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
120900*
121000* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
121100* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
121200*
121300* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
121400* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
121500*
121600* FIND-OR-CREATE THE ASSET, THEN APPEND ONE DETAIL ROW TO
121700* THE LOT FILE.  LOT-FX-RATE-AT-ACQ IS LEFT ZERO -- THE CSV
121800* FEED CARRIES NO ACQUISITION-TIME RATE SNAPSHOT.
121900     PERFORM 024000-FIND-OR-CREATE-ASSET THRU 024000-EXIT.
122000     MOVE WS-LINE-NUMBER TO WS-LOT-ID-SEQ.
122100     MOVE WS-RUN-DATE TO WS-LOT-ID-DATE.
122200     MOVE 'D' TO FD-LOT-REC-TYPE-CD.
122300     MOVE WS-LOT-ID-WORK TO FD-LOT-LOT-ID.
122400     MOVE WS-IMPORT-USER-ID TO FD-LOT-USER-ID.
122500     MOVE TAB-AST-ID (AST-IDX) TO FD-LOT-ASSET-ID.
122600     MOVE WS-N-QUANTITY TO FD-LOT-QUANTITY.
122700     MOVE WS-N-UNIT-PRICE TO FD-LOT-UNIT-PRICE.
122800     MOVE WS-F-CURRENCY TO FD-LOT-CURRENCY.
122900     MOVE WS-N-FEE TO FD-LOT-FEE.
123000     MOVE WS-N-ACQ-DATE TO FD-LOT-ACQUISITION-DATE.
123100     MOVE ZERO TO FD-LOT-FX-RATE-AT-ACQ.
123200     MOVE WS-F-NOTES TO FD-LOT-NOTES.
123300     MOVE WS-F-TAGS-TRIMMED TO FD-LOT-TAGS.
123400     WRITE LOT-FILE-RECORD.
123500 023000-EXIT.
123600*
123700* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
123800* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
123900*
124000* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
124100* PARAGRAPH IN ANY IMPORT RUN TO DATE.
124200*
124300     EXIT.
124400 
124500 024000-FIND-OR-CREATE-ASSET.
124600*
124700* A PLAIN SEARCH, NOT SEARCH ALL, BECAUSE NEWLY CREATED
124800* ASSETS ARE APPENDED TO THE END OF THE IN-MEMORY TABLE
124900* RATHER THAN INSERTED IN SYMBOL SEQUENCE -- RE-SORTING
125000* THE TABLE ON EVERY CREATE WOULD COST MORE THAN THE
125100* LINEAR SEARCH EVER WILL GIVEN HOW FEW NEW SYMBOLS A
125200* TYPICAL FEED INTRODUCES.
125300*
125400* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
125500* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
125600*
125700* COVERED BY THE STANDARD IMPORT-RECONCILIATION CHECK; SEE
125800* 090000-END-OF-JOB FOR THE COUNTS SUPPORT READS BACK.
125900*
126000* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
126100* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
126200*
126300* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
126400* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
126500*
126600* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
126700* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
126800*
126900* ASSETSERVICE FIND-OR-CREATE BY SYMBOL.  THE TABLE IS NOT
127000* SYMBOL-SEQUENCE SORTED SO A PLAIN SEARCH IS USED, NOT
127100* SEARCH ALL -- NEW ROWS ARE ADDED AT THE END OF THE TABLE
127200* AND MUST STAY FINDABLE ON THE NEXT CALL.
127300     MOVE 'N' TO WS-ASSET-FOUND-SW.
127400     SET AST-IDX TO 1.
127500     SEARCH WS-ASSET-ENTRY
127600     AT END MOVE 'N' TO WS-ASSET-FOUND-SW
127700     WHEN TAB-AST-SYMBOL (AST-IDX) = WS-F-SYMBOL
127800         MOVE 'Y' TO WS-ASSET-FOUND-SW
127900     END-SEARCH.
128000     IF NOT WS-ASSET-FOUND
128100         PERFORM 024100-CREATE-NEW-ASSET THRU 024100-EXIT
128200     END-IF.
128300 024000-EXIT.
128400*
128500* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
128600* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
128700*
128800* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
128900* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
129000*
129100     EXIT.
129200 
129300 024100-CREATE-NEW-ASSET.
129400*
129500* A BRAND NEW SYMBOL BECOMES BOTH THE ASSET-ID AND THE
129600* SYMBOL ON THE NEW ASSET MASTER ROW -- THIS SHOP HAS NEVER
129700* RUN A SEPARATE ASSET-ID GENERATOR, AND SYMBOLS ARE
129800* GUARANTEED UNIQUE BY THE EXCHANGES THAT ISSUE THEM.
129900*
130000* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
130100* PARAGRAPH IN ANY IMPORT RUN TO DATE.
130200*
130300* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
130400* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
130500*
130600* COVERED BY THE STANDARD IMPORT-RECONCILIATION CHECK; SEE
130700* 090000-END-OF-JOB FOR THE COUNTS SUPPORT READS BACK.
130800*
130900* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
131000* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
131100*
131200* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
131300* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
131400*
131500* THE UPPER-CASED SYMBOL DOUBLES AS THE NEW ASSET-ID --
131600* SYMBOLS ARE UNIQUE ACROSS THE MASTER BY CONSTRUCTION.
131700     ADD 1 TO WS-ASSET-TABLE-COUNT.
131800     SET AST-IDX TO WS-ASSET-TABLE-COUNT.
131900     MOVE WS-F-SYMBOL TO TAB-AST-ID (AST-IDX).
132000     MOVE WS-F-SYMBOL TO TAB-AST-SYMBOL (AST-IDX).
132100     MOVE WS-F-NAME TO TAB-AST-NAME (AST-IDX).
132200     MOVE WS-F-ASSET-TYPE TO TAB-AST-TYPE (AST-IDX).
132300     MOVE WS-F-CURRENCY TO TAB-AST-CURRENCY (AST-IDX).
132400     MOVE 'D' TO FD-AST-REC-TYPE-CD.
132500     MOVE TAB-AST-ID (AST-IDX) TO FD-AST-ASSET-ID.
132600     MOVE TAB-AST-SYMBOL (AST-IDX) TO FD-AST-ASSET-SYMBOL.
132700     MOVE TAB-AST-NAME (AST-IDX) TO FD-AST-ASSET-NAME.
132800     MOVE TAB-AST-TYPE (AST-IDX) TO FD-AST-ASSET-TYPE-CDE.
132900     MOVE TAB-AST-CURRENCY (AST-IDX) TO FD-AST-ASSET-CURRENCY.
133000     WRITE AST-FILE-RECORD.
133100     ADD 1 TO WS-ASSETS-CREATED.
133200 024100-EXIT.
133300*
133400* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
133500* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
133600*
133700* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
133800* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
133900*
134000     EXIT.
134100 
134200 026000-WRITE-RESULT-RECORD.
134300*
134400* WRITTEN EXACTLY ONCE PER RUN, REGARDLESS OF HOW THE RUN
134500* WENT -- EVEN A RUN THAT REJECTED THE HEADER AND IMPORTED
134600* ZERO LINES STILL GETS ONE SUMMARY ROW SO THE CUSTOMER
134700* SUPPORT DESK HAS SOMETHING TO POINT AT.
134800*
134900* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
135000* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
135100*
135200* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
135300* PARAGRAPH IN ANY IMPORT RUN TO DATE.
135400*
135500* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
135600* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
135700*
135800* COVERED BY THE STANDARD IMPORT-RECONCILIATION CHECK; SEE
135900* 090000-END-OF-JOB FOR THE COUNTS SUPPORT READS BACK.
136000*
136100* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
136200* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
136300*
136400* IMPORTSERVICE STEP 3 -- ONE SUMMARY ROW PER RUN.
136500     COMPUTE WS-TOTAL-PROCESSED = WS-SUCCESS-COUNT + WS-ERROR-COUNT.
136600     MOVE 'S' TO FD-IMR-REC-TYPE-CD.
136700     MOVE WS-SUCCESS-COUNT TO FD-IMR-SUCCESS-COUNT.
136800     MOVE WS-ERROR-COUNT TO FD-IMR-ERROR-COUNT.
136900     MOVE WS-TOTAL-PROCESSED TO FD-IMR-TOTAL-PROCESSED.
137000     WRITE IMR-FILE-RECORD.
137100 026000-EXIT.
137200*
137300* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
137400* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
137500*
137600* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
137700* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
137800*
137900     EXIT.
138000 
138100 090000-END-OF-JOB.
138200*
138300* THE THREE COUNTS DISPLAYED HERE ARE WHAT CUSTOMER SUPPORT
138400* READS BACK TO THE CUSTOMER WHEN THEY CALL IN ASKING WHY
138500* AN IMPORT LOOKS SHORT -- KEEP THESE DISPLAY LINES STABLE,
138600* SEVERAL SUPPORT SCRIPTS GREP FOR THE LAI0091I TAG.
138700*
138800* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
138900* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
139000*
139100* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
139200* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
139300*
139400* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
139500* PARAGRAPH IN ANY IMPORT RUN TO DATE.
139600*
139700* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
139800* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
139900*
140000* COVERED BY THE STANDARD IMPORT-RECONCILIATION CHECK; SEE
140100* 090000-END-OF-JOB FOR THE COUNTS SUPPORT READS BACK.
140200*
140300     CLOSE CSV-FILE.
140400     CLOSE AST-FILE.
140500     CLOSE LOT-FILE.
140600     CLOSE IMR-FILE.
140700     DISPLAY 'LAI0090I IMPORT RUN COMPLETE FOR USER ' WS-IMPORT-USER-ID.
140800     DISPLAY 'LAI0091I SUCCESS=' WS-SUCCESS-COUNT
140900     ' ERRORS=' WS-ERROR-COUNT
141000     ' NEW ASSETS=' WS-ASSETS-CREATED.
141100     STOP RUN.
141200 090000-EXIT.
141300*
141400* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
141500* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
141600*
141700* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
141800* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
141900*
142000     EXIT.
