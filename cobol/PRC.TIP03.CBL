000100*
000200* PRICE SNAPSHOT FILE RECORD LAYOUT.
000300* ONE ROW PER OBSERVED PRICE FOR AN ASSET.  THE 'LATEST'
000400* PRICE FOR AN ASSET IS THE ROW WITH THE HIGHEST
000500* PRC-PRICE-AS-OF; PRC-PRICE-SOURCE = DEFAULT MARKS A
000600* SYSTEM-MANUFACTURED FALLBACK ROW WRITTEN WHEN NO REAL
000700* QUOTE WAS ON FILE FOR THE ASSET.
000800*
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    PRICE-SNAPSHOT-RECORD.
001100 AUTHOR.        S. KAYA.
001200 INSTALLATION.  MERIDIAN FUND SERVICES - ISTANBUL DC.
001300 DATE-WRITTEN.  08/11/1988.
001400 DATE-COMPILED. 08/11/1988.
001500 SECURITY.      PUBLIC.
001600 
001700* ------------------------------------------------------------
001800* MAINTENANCE HISTORY
001900* ------------------------------------------------------------
002000* DATE       BY    TICKET    DESCRIPTION
002100* ---------- ----- --------- ----------------------------
002200* 08/11/1988 SKY   REQ-0050  ORIGINAL SNAPSHOT LAYOUT
002300* 06/19/1991 TY    REQ-0120  ADDED PRC-PRICE-SOURCE PROVENANCE TAG
002400* 02/08/1993 ADM   REQ-0168  ADDED DEFAULT-PRICE 88-LEVEL
002500* 01/05/1999 SKY   Y2K-0011  PRC-PRICE-AS-OF TO FULL CCYYMMDD
002600* 07/30/2001 MLC   REQ-0257  ADDED HEADER/TRAILER CONTROL AREA
002700* 04/11/2004 DKP   REQ-0301  ADDED AS-OF-COMPONENTS ALT VIEW
002800* 10/03/2008 TY    REQ-0342  ADDED REAL_TIME_UPDATE SOURCE TAG
002900* 03/15/2011 MLC   REQ-0345  PRC-PRICE-AMOUNT TO COMP-3
003000* 06/02/2013 MLC   REQ-0351  CORRECTED AS-OF-COMPONENTS LEVEL/PLACEMENT
003100* ------------------------------------------------------------
003200 
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-4381.
003600 OBJECT-COMPUTER. IBM-4381.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT PRICE-SNAPSHOT-FILE
004200         ASSIGN TO "PRICE-SNAPSHOT-FILE"
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS WS-PRC-FILE-STATUS.
004500 
004600 DATA DIVISION.
004700 FILE SECTION.
004800 FD  PRICE-SNAPSHOT-FILE
004900     RECORD CONTAINS 70 CHARACTERS.
005000 01  PRICE-SNAPSHOT-RECORD.
005100    05  PRC-REC-TYPE-CD PIC X(1).
005200        88  PRC-REC-IS-HEADER  VALUE 'H'.
005300        88  PRC-REC-IS-DETAIL  VALUE 'D'.
005400        88  PRC-REC-IS-TRAILER  VALUE 'T'.
005500    05  PRC-RUN-CONTROL-AREA.
005600       10  PRC-RUN-DATE PIC 9(8).
005700       10  FILLER PIC X(61).
005800    05  PRC-DETAIL-AREA REDEFINES PRC-RUN-CONTROL-AREA.
005900       10  PRC-PRICE-ASSET-ID PIC X(24).
006000       10  PRC-PRICE-AMOUNT PIC S9(9)V9(4) USAGE COMP-3.
006100       10  PRC-PRICE-CURRENCY PIC X(3).
006200       10  PRC-PRICE-AS-OF PIC 9(8).
006300       10  PRC-AS-OF-COMPONENTS REDEFINES PRC-PRICE-AS-OF.
006400          15  PRC-AS-OF-CC-DTE PIC 9(2).
006500          15  PRC-AS-OF-YY-DTE PIC 9(2).
006600          15  PRC-AS-OF-MM-DTE PIC 9(2).
006700          15  PRC-AS-OF-DD-DTE PIC 9(2).
006800       10  PRC-PRICE-SOURCE PIC X(16).
006900              88  PRC-SOURCE-IS-DEFAULT  VALUE 'DEFAULT'.
007000              88  PRC-SOURCE-IS-REALTIME  VALUE 'REAL_TIME_UPDATE'.
007100       10  FILLER PIC X(12).
007200    05  PRC-TRAILER-AREA REDEFINES PRC-RUN-CONTROL-AREA.
007300       10  PRC-TRL-RECORD-COUNT PIC 9(8).
007400       10  FILLER PIC X(61).
007500 
007600 WORKING-STORAGE SECTION.
007700 01  WS-FILE-STATUS-GROUP.
007800    05  WS-PRC-FILE-STATUS PIC X(2).
007900 
008000 01  WS-CONTROL-COUNTERS.
008100    05  WS-RECORDS-READ PIC S9(8) USAGE COMP.
008200    05  WS-RECORDS-WRITTEN PIC S9(8) USAGE COMP.
008300 
008400 PROCEDURE DIVISION.
008500 000100-MAIN-CONTROL.
008600* THIS PARAGRAPH IS THE LAYOUT-DOCUMENTATION STUB FOR
008700* PRICE-SNAPSHOT-RECORD -- THE RECORD IS COPIED INTO THE BATCH JOBS
008800* THAT ACTUALLY READ/WRITE IT. NO FILE I-O IS DONE HERE.
008900     MOVE ZERO TO WS-RECORDS-READ.
009000     MOVE ZERO TO WS-RECORDS-WRITTEN.
009100     STOP RUN.
