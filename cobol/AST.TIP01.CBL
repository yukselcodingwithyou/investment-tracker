000100*
000200* ASSET MASTER FILE RECORD LAYOUT.
000300* ONE ROW PER TRADABLE ASSET (EQUITY, FX PAIR, PRECIOUS
000400* METAL OR FUND UNIT) HELD BY ANY PORTFOLIO USER.  KEYED
000500* BY AST-ASSET-ID; AST-ASSET-SYMBOL IS THE SECONDARY
000600* LOOKUP KEY USED BY THE IMPORT JOB'S FIND-OR-CREATE LOGIC.
000700*
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    ASSET-MASTER-RECORD.
001000 AUTHOR.        T. YILDIZ.
001100 INSTALLATION.  MERIDIAN FUND SERVICES - ISTANBUL DC.
001200 DATE-WRITTEN.  03/14/1988.
001300 DATE-COMPILED. 03/14/1988.
001400 SECURITY.      PUBLIC.
001500 
001600* ------------------------------------------------------------
001700* MAINTENANCE HISTORY
001800* ------------------------------------------------------------
001900* DATE       BY    TICKET    DESCRIPTION
002000* ---------- ----- --------- ----------------------------
002100* 03/14/1988 TY    REQ-0041  ORIGINAL LAYOUT - EQUITY AND FX ONLY
002200* 11/02/1989 ADM   REQ-0077  ADDED PRECIOUS_METAL ASSET TYPE
002300* 06/19/1991 TY    REQ-0118  ADDED AST-ASSET-CURRENCY FIELD
002400* 02/08/1993 SKY   REQ-0166  ADDED FUND ASSET TYPE FOR UNIT TRUSTS
002500* 09/27/1995 ADM   REQ-0201  WIDENED AST-ASSET-NAME TO 60 BYTES
002600* 01/05/1999 TY    Y2K-0009  EXPANDED RUN-DATE TO FULL CCYY FORM
002700* 07/30/2001 MLC   REQ-0255  ADDED HEADER/TRAILER CONTROL AREA
002800* 04/11/2004 SKY   REQ-0299  ADDED SYMBOL-COMPONENTS ALT VIEW
002900* 10/03/2008 DKP   REQ-0340  CLARIFIED 88-LEVEL ASSET TYPE NAMES
003000* 06/02/2013 MLC   REQ-0349  CORRECTED SYMBOL-COMPONENTS LEVEL/PLACEMENT
003100* ------------------------------------------------------------
003200 
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-4381.
003600 OBJECT-COMPUTER. IBM-4381.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT ASSET-MASTER
004200         ASSIGN TO "ASSET-MASTER"
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS WS-AST-FILE-STATUS.
004500 
004600 DATA DIVISION.
004700 FILE SECTION.
004800 FD  ASSET-MASTER
004900     RECORD CONTAINS 130 CHARACTERS.
005000 01  ASSET-MASTER-RECORD.
005100    05  AST-REC-TYPE-CD PIC X(1).
005200        88  AST-REC-IS-HEADER  VALUE 'H'.
005300        88  AST-REC-IS-DETAIL  VALUE 'D'.
005400        88  AST-REC-IS-TRAILER  VALUE 'T'.
005500    05  AST-RUN-CONTROL-AREA.
005600       10  AST-RUN-DATE.
005700          15  AST-RUN-CC-DTE PIC 9(2).
005800          15  AST-RUN-YY-DTE PIC 9(2).
005900       10  AST-RUN-MM-DTE PIC 9(2).
006000       10  AST-RUN-DD-DTE PIC 9(2).
006100       10  FILLER PIC X(121).
006200    05  AST-DETAIL-AREA REDEFINES AST-RUN-CONTROL-AREA.
006300       10  AST-ASSET-ID PIC X(24).
006400       10  AST-ASSET-SYMBOL PIC X(16).
006500       10  AST-SYMBOL-COMPONENTS REDEFINES AST-ASSET-SYMBOL.
006600          15  AST-SYMBOL-ROOT PIC X(12).
006700          15  AST-SYMBOL-SUFFIX PIC X(4).
006800       10  AST-ASSET-NAME PIC X(60).
006900       10  AST-ASSET-TYPE-CDE PIC X(14).
007000              88  AST-TYPE-IS-EQUITY  VALUE 'EQUITY'.
007100              88  AST-TYPE-IS-FX  VALUE 'FX'.
007200              88  AST-TYPE-IS-METAL  VALUE 'PRECIOUS_METAL'.
007300              88  AST-TYPE-IS-FUND  VALUE 'FUND'.
007400       10  AST-ASSET-CURRENCY PIC X(3).
007500       10  FILLER PIC X(12).
007600    05  AST-TRAILER-AREA REDEFINES AST-RUN-CONTROL-AREA.
007700       10  AST-TRL-RECORD-COUNT PIC 9(8).
007800       10  FILLER PIC X(121).
007900 
008000 WORKING-STORAGE SECTION.
008100 01  WS-FILE-STATUS-GROUP.
008200    05  WS-AST-FILE-STATUS PIC X(2).
008300 
008400 01  WS-CONTROL-COUNTERS.
008500    05  WS-RECORDS-READ PIC S9(8) USAGE COMP.
008600    05  WS-RECORDS-WRITTEN PIC S9(8) USAGE COMP.
008700 
008800 PROCEDURE DIVISION.
008900 000100-MAIN-CONTROL.
009000* THIS PARAGRAPH IS THE LAYOUT-DOCUMENTATION STUB FOR
009100* ASSET-MASTER-RECORD -- THE RECORD IS COPIED INTO THE BATCH JOBS
009200* THAT ACTUALLY READ/WRITE IT. NO FILE I-O IS DONE HERE.
009300     MOVE ZERO TO WS-RECORDS-READ.
009400     MOVE ZERO TO WS-RECORDS-WRITTEN.
009500     STOP RUN.
