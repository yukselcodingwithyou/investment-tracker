000100*
000200* CSV IMPORT RESULT OUTPUT RECORD LAYOUT.
000300* IMR-REC-IS-SUMMARY CARRIES THE SUCCESS/ERROR/TOTAL
000400* COUNTS FOR ONE IMPORT RUN.  IMR-REC-IS-ERROR-DETAIL ROWS
000500* TRAIL THE SUMMARY, ONE PER REJECTED CSV LINE, CARRYING
000600* THE SOURCE LINE NUMBER AND THE REJECT REASON.
000700*
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    IMPORT-RESULT-RECORD.
001000 AUTHOR.        A. DEMIR.
001100 INSTALLATION.  MERIDIAN FUND SERVICES - ISTANBUL DC.
001200 DATE-WRITTEN.  02/08/1993.
001300 DATE-COMPILED. 02/08/1993.
001400 SECURITY.      PUBLIC.
001500 
001600* ------------------------------------------------------------
001700* MAINTENANCE HISTORY
001800* ------------------------------------------------------------
001900* DATE       BY    TICKET    DESCRIPTION
002000* ---------- ----- --------- ----------------------------
002100* 02/08/1993 ADM   REQ-0171  ORIGINAL IMPORT RESULT LAYOUT
002200* 01/05/1999 ADM   Y2K-0015  IMR-RUN-DATE TO FULL CCYYMMDD
002300* 07/30/2001 MLC   REQ-0261  ADDED ERROR-DETAIL-AREA FOR REJECTS
002400* 04/11/2004 SKY   REQ-0305  WIDENED IMR-ERR-MESSAGE TO 66 BYTES
002500* ------------------------------------------------------------
002600 
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-4381.
003000 OBJECT-COMPUTER. IBM-4381.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT IMPORT-RESULT-OUT
003600         ASSIGN TO "IMPORT-RESULT-OUT"
003700         ORGANIZATION IS LINE SEQUENTIAL
003800         FILE STATUS IS WS-IMR-FILE-STATUS.
003900 
004000 DATA DIVISION.
004100 FILE SECTION.
004200 FD  IMPORT-RESULT-OUT
004300     RECORD CONTAINS 80 CHARACTERS.
004400 01  IMPORT-RESULT-RECORD.
004500    05  IMR-REC-TYPE-CD PIC X(1).
004600        88  IMR-REC-IS-SUMMARY  VALUE 'S'.
004700        88  IMR-REC-IS-ERROR-DETAIL  VALUE 'E'.
004800        88  IMR-REC-IS-TRAILER  VALUE 'T'.
004900    05  IMR-RUN-CONTROL-AREA.
005000       10  IMR-RUN-DATE PIC 9(8).
005100       10  FILLER PIC X(71).
005200    05  IMR-SUMMARY-AREA REDEFINES IMR-RUN-CONTROL-AREA.
005300       10  IMR-SUCCESS-COUNT PIC 9(6).
005400       10  IMR-ERROR-COUNT PIC 9(6).
005500       10  IMR-TOTAL-PROCESSED PIC 9(6).
005600       10  FILLER PIC X(61).
005700    05  IMR-ERROR-DETAIL-AREA REDEFINES IMR-RUN-CONTROL-AREA.
005800       10  IMR-ERR-LINE-NO PIC 9(6).
005900       10  IMR-ERR-MESSAGE PIC X(66).
006000    05  IMR-TRAILER-AREA REDEFINES IMR-RUN-CONTROL-AREA.
006100       10  IMR-TRL-RECORD-COUNT PIC 9(8).
006200       10  FILLER PIC X(71).
006300 
006400 WORKING-STORAGE SECTION.
006500 01  WS-FILE-STATUS-GROUP.
006600    05  WS-IMR-FILE-STATUS PIC X(2).
006700 
006800 01  WS-CONTROL-COUNTERS.
006900    05  WS-RECORDS-READ PIC S9(8) USAGE COMP.
007000    05  WS-RECORDS-WRITTEN PIC S9(8) USAGE COMP.
007100 
007200 PROCEDURE DIVISION.
007300 000100-MAIN-CONTROL.
007400* THIS PARAGRAPH IS THE LAYOUT-DOCUMENTATION STUB FOR
007500* IMPORT-RESULT-RECORD -- THE RECORD IS COPIED INTO THE BATCH JOBS
007600* THAT ACTUALLY READ/WRITE IT. NO FILE I-O IS DONE HERE.
007700     MOVE ZERO TO WS-RECORDS-READ.
007800     MOVE ZERO TO WS-RECORDS-WRITTEN.
007900     STOP RUN.
