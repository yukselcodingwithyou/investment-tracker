000100*
000200* EXCHANGE RATE TABLE RECORD LAYOUT.
000300* ONE ROW PER FROM/TO CURRENCY PAIR.  RATE IS UNITS OF
000400* FXR-TO-CCY PER 1 UNIT OF FXR-FROM-CCY.  LOADED INTO AN
000500* IN-MEMORY TABLE AT THE START OF EVERY BATCH THAT NEEDS
000600* CURRENCY CONVERSION; DERIVED INVERSE RATES ARE APPENDED
000700* BACK TO THIS FILE BY THE VALUATION BATCH.
000800*
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    FX-RATE-RECORD.
001100 AUTHOR.        M. L. CHEN.
001200 INSTALLATION.  MERIDIAN FUND SERVICES - ISTANBUL DC.
001300 DATE-WRITTEN.  03/14/1988.
001400 DATE-COMPILED. 03/14/1988.
001500 SECURITY.      PUBLIC.
001600 
001700* ------------------------------------------------------------
001800* MAINTENANCE HISTORY
001900* ------------------------------------------------------------
002000* DATE       BY    TICKET    DESCRIPTION
002100* ---------- ----- --------- ----------------------------
002200* 03/14/1988 MLC   REQ-0043  ORIGINAL RATE TABLE LAYOUT
002300* 06/19/1991 TY    REQ-0121  WIDENED FXR-RATE TO 6 DECIMALS
002400* 01/05/1999 MLC   Y2K-0012  FXR-TABLE-EFF-DATE TO FULL CCYYMMDD
002500* 07/30/2001 SKY   REQ-0258  ADDED HEADER/TRAILER CONTROL AREA
002600* 04/11/2004 DKP   REQ-0302  ADDED RATE-COMPONENTS ALT VIEW
002700* 10/03/2008 MLC   REQ-0343  DOCUMENTED TRY AS CROSS-RATE HUB
002800* 03/15/2011 MLC   REQ-0346  FXR-RATE TO COMP-3, DROPPED ALT VIEW
002900* 06/02/2013 DKP   REQ-0352  RESTORED ALT VIEW, NESTS CORRECTLY
003000* ------------------------------------------------------------
003100 
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-4381.
003500 OBJECT-COMPUTER. IBM-4381.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT FX-RATE-TABLE
004100         ASSIGN TO "FX-RATE-TABLE"
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS WS-FXR-FILE-STATUS.
004400 
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  FX-RATE-TABLE
004800     RECORD CONTAINS 20 CHARACTERS.
004900 01  FX-RATE-RECORD.
005000    05  FXR-REC-TYPE-CD PIC X(1).
005100        88  FXR-REC-IS-HEADER  VALUE 'H'.
005200        88  FXR-REC-IS-DETAIL  VALUE 'D'.
005300        88  FXR-REC-IS-TRAILER  VALUE 'T'.
005400    05  FXR-RUN-CONTROL-AREA.
005500       10  FXR-TABLE-EFF-DATE PIC 9(8).
005600       10  FXR-EFF-DATE-COMPONENTS REDEFINES FXR-TABLE-EFF-DATE.
005700          15  FXR-EFF-CC-DTE PIC 9(2).
005800          15  FXR-EFF-YY-DTE PIC 9(2).
005900          15  FXR-EFF-MM-DTE PIC 9(2).
006000          15  FXR-EFF-DD-DTE PIC 9(2).
006100       10  FILLER PIC X(11).
006200    05  FXR-DETAIL-AREA REDEFINES FXR-RUN-CONTROL-AREA.
006300       10  FXR-FROM-CCY PIC X(3).
006400       10  FXR-TO-CCY PIC X(3).
006500       10  FXR-RATE PIC S9(5)V9(6) USAGE COMP-3.
006600       10  FILLER PIC X(8).
006700    05  FXR-TRAILER-AREA REDEFINES FXR-RUN-CONTROL-AREA.
006800       10  FXR-TRL-RECORD-COUNT PIC 9(8).
006900       10  FILLER PIC X(11).
007000 
007100 WORKING-STORAGE SECTION.
007200 01  WS-FILE-STATUS-GROUP.
007300    05  WS-FXR-FILE-STATUS PIC X(2).
007400 
007500 01  WS-CONTROL-COUNTERS.
007600    05  WS-RECORDS-READ PIC S9(8) USAGE COMP.
007700    05  WS-RECORDS-WRITTEN PIC S9(8) USAGE COMP.
007800 
007900 PROCEDURE DIVISION.
008000 000100-MAIN-CONTROL.
008100* THIS PARAGRAPH IS THE LAYOUT-DOCUMENTATION STUB FOR
008200* FX-RATE-RECORD -- THE RECORD IS COPIED INTO THE BATCH JOBS
008300* THAT ACTUALLY READ/WRITE IT. NO FILE I-O IS DONE HERE.
008400     MOVE ZERO TO WS-RECORDS-READ.
008500     MOVE ZERO TO WS-RECORDS-WRITTEN.
008600     STOP RUN.
