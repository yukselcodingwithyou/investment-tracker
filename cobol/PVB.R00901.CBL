000100*
000200* NIGHTLY/ON-DEMAND PORTFOLIO VALUATION AND ANALYTICS BATCH.
000300* READS EVERY ACQUISITION LOT ON FILE, RESOLVES EACH LOT'S
000400* ASSET AND LATEST PRICE, CONVERTS COST AND MARKET VALUE TO
000500* TRY AND ACCUMULATES TOTALS AND PER-ASSET-TYPE SUBTOTALS BY
000600* OWNING USER.  WRITES A PORTFOLIO SUMMARY ROW AND ZERO OR
000700* MORE ASSET ALLOCATION ROWS PER USER, AND LOGS A TOP-MOVERS
000800* SECTION TO THE JOB LOG.  THE RATE-RESOLUTION AND
000900* PRICE-LOOKUP LOGIC BELOW IS SHARED BY EVERY OTHER BATCH IN
001000* THIS SUITE; IT IS NOT A SEPARATE CALLED SUBPROGRAM BECAUSE
001100* THIS SHOP DOES NOT MODULARIZE SERVICE LOGIC INTO CALLS -- IT
001200* IS PERFORMED IN-LINE THE SAME WAY IN LAI.R00902 AND
001300* LAE.R00903.
001400*
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.    PORTFOLIO-VALUATION-BATCH.
001700 AUTHOR.        T. YILDIZ.
001800 INSTALLATION.  MERIDIAN FUND SERVICES - ISTANBUL DC.
001900 DATE-WRITTEN.  11/14/1988.
002000 DATE-COMPILED. 11/14/1988.
002100 SECURITY.      PUBLIC.
002200 
002300* ------------------------------------------------------------
002400* MAINTENANCE HISTORY
002500* ------------------------------------------------------------
002600* DATE       BY    TICKET    DESCRIPTION
002700* ---------- ----- --------- ----------------------------
002800* 11/14/1988 TY    REQ-0060  ORIGINAL ONE-USER VALUATION RUN
002900* 11/02/1989 ADM   REQ-0079  ADDED PRECIOUS_METAL ALLOCATION BUCKET
003000* 06/19/1991 TY    REQ-0123  ADDED FX CROSS-RATE VIA TRY HUB
003100* 02/08/1993 SKY   REQ-0172  ADDED FUND ALLOCATION BUCKET
003200* 09/27/1995 ADM   REQ-0203  DEFAULT-PRICE FALLBACK FOR UNPRICED ASSETS
003300* 01/05/1999 TY    Y2K-0016  ALL WORKING DATES TO FULL CCYYMMDD
003400* 07/30/2001 MLC   REQ-0262  RUN EXTENDED TO ALL USERS IN ONE PASS
003500* 04/11/2004 SKY   REQ-0306  ADDED TOP-MOVERS JOB-LOG SECTION
003600* 10/03/2008 DKP   REQ-0344  CACHE DERIVED INVERSE RATES BACK TO TABLE
003700* 03/22/2011 MLC   REQ-0377  NEUTRAL STATUS FOR ZERO-LOT PORTFOLIOS
003800* 08/09/2011 DKP   REQ-0381  ALL TRY/RATE WORK FIELDS TO COMP-3
003900* 06/02/2013 TY    REQ-0392  CORRECTED LOT/ASSET/PRICE ALT-VIEW REDEFINES
004000* ------------------------------------------------------------
004100 
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-4381.
004500 OBJECT-COMPUTER. IBM-4381.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     UPSI-0.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT LOT-FILE
005200         ASSIGN TO "ACQUISITION-LOT-FILE"
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-LOT-STATUS.
005500     SELECT AST-FILE
005600         ASSIGN TO "ASSET-MASTER"
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-AST-STATUS.
005900     SELECT PRC-FILE
006000         ASSIGN TO "PRICE-SNAPSHOT-FILE"
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-PRC-STATUS.
006300     SELECT FXR-FILE
006400         ASSIGN TO "FX-RATE-TABLE"
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-FXR-STATUS.
006700     SELECT PSM-FILE
006800         ASSIGN TO "PORTFOLIO-SUMMARY-OUT"
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WS-PSM-STATUS.
007100     SELECT AAL-FILE
007200         ASSIGN TO "ASSET-ALLOCATION-OUT"
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-AAL-STATUS.
007500 
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  LOT-FILE
007900     RECORD CONTAINS 340 CHARACTERS.
008000 01  LOT-FILE-RECORD.
008100    05  FD-LOT-REC-TYPE-CD PIC X(1).
008200        88  FD-LOT-IS-HEADER  VALUE 'H'.
008300        88  FD-LOT-IS-DETAIL  VALUE 'D'.
008400        88  FD-LOT-IS-TRAILER  VALUE 'T'.
008500    05  FD-LOT-RUN-CONTROL-AREA.
008600       10  FD-LOT-RUN-DATE PIC 9(8).
008700       10  FILLER PIC X(331).
008800    05  FD-LOT-DETAIL-AREA REDEFINES FD-LOT-RUN-CONTROL-AREA.
008900       10  FD-LOT-ID PIC X(24).
009000       10  FD-LOT-USER-ID PIC X(24).
009100       10  FD-LOT-ASSET-ID PIC X(24).
009200       10  FD-LOT-QUANTITY PIC S9(11)V9(4) USAGE COMP-3.
009300       10  FD-LOT-UNIT-PRICE PIC S9(9)V9(4) USAGE COMP-3.
009400       10  FD-LOT-CURRENCY PIC X(3).
009500       10  FD-LOT-FEE PIC S9(9)V9(2) USAGE COMP-3.
009600       10  FD-LOT-ACQUISITION-DATE PIC 9(8).
009700       10  FD-LOT-ACQ-DATE-COMPONENTS REDEFINES FD-LOT-ACQUISITION-DATE.
009800          15  FD-LOT-ACQ-CC-DTE PIC 9(2).
009900          15  FD-LOT-ACQ-YY-DTE PIC 9(2).
010000          15  FD-LOT-ACQ-MM-DTE PIC 9(2).
010100          15  FD-LOT-ACQ-DD-DTE PIC 9(2).
010200       10  FD-LOT-FX-RATE-AT-ACQ PIC S9(5)V9(6) USAGE COMP-3.
010300       10  FD-LOT-NOTES PIC X(120).
010400       10  FD-LOT-TAGS PIC X(80).
010500       10  FILLER PIC X(30).
010600    05  FD-LOT-TRAILER-AREA REDEFINES FD-LOT-RUN-CONTROL-AREA.
010700       10  FD-LOT-TRL-RECORD-COUNT PIC 9(8).
010800       10  FILLER PIC X(331).
010900 
011000 FD  AST-FILE
011100     RECORD CONTAINS 130 CHARACTERS.
011200 01  AST-FILE-RECORD.
011300    05  FD-AST-REC-TYPE-CD PIC X(1).
011400        88  FD-AST-IS-HEADER  VALUE 'H'.
011500        88  FD-AST-IS-DETAIL  VALUE 'D'.
011600        88  FD-AST-IS-TRAILER  VALUE 'T'.
011700    05  FD-AST-RUN-CONTROL-AREA.
011800       10  FD-AST-RUN-DATE PIC 9(8).
011900       10  FILLER PIC X(121).
012000    05  FD-AST-DETAIL-AREA REDEFINES FD-AST-RUN-CONTROL-AREA.
012100       10  FD-AST-ASSET-ID PIC X(24).
012200       10  FD-AST-ASSET-SYMBOL PIC X(16).
012300       10  FD-AST-SYMBOL-COMPONENTS REDEFINES FD-AST-ASSET-SYMBOL.
012400          15  FD-AST-SYMBOL-ROOT PIC X(12).
012500          15  FD-AST-SYMBOL-SUFFIX PIC X(4).
012600       10  FD-AST-ASSET-NAME PIC X(60).
012700       10  FD-AST-ASSET-TYPE-CDE PIC X(14).
012800       10  FD-AST-ASSET-CURRENCY PIC X(3).
012900       10  FILLER PIC X(12).
013000    05  FD-AST-TRAILER-AREA REDEFINES FD-AST-RUN-CONTROL-AREA.
013100       10  FD-AST-TRL-RECORD-COUNT PIC 9(8).
013200       10  FILLER PIC X(121).
013300 
013400 FD  PRC-FILE
013500     RECORD CONTAINS 70 CHARACTERS.
013600 01  PRC-FILE-RECORD.
013700    05  FD-PRC-REC-TYPE-CD PIC X(1).
013800        88  FD-PRC-IS-HEADER  VALUE 'H'.
013900        88  FD-PRC-IS-DETAIL  VALUE 'D'.
014000        88  FD-PRC-IS-TRAILER  VALUE 'T'.
014100    05  FD-PRC-RUN-CONTROL-AREA.
014200       10  FD-PRC-RUN-DATE PIC 9(8).
014300       10  FILLER PIC X(61).
014400    05  FD-PRC-DETAIL-AREA REDEFINES FD-PRC-RUN-CONTROL-AREA.
014500       10  FD-PRC-PRICE-ASSET-ID PIC X(24).
014600       10  FD-PRC-PRICE-AMOUNT PIC S9(9)V9(4) USAGE COMP-3.
014700       10  FD-PRC-PRICE-CURRENCY PIC X(3).
014800       10  FD-PRC-PRICE-AS-OF PIC 9(8).
014900       10  FD-PRC-AS-OF-COMPONENTS REDEFINES FD-PRC-PRICE-AS-OF.
015000          15  FD-PRC-AS-OF-CC-DTE PIC 9(2).
015100          15  FD-PRC-AS-OF-YY-DTE PIC 9(2).
015200          15  FD-PRC-AS-OF-MM-DTE PIC 9(2).
015300          15  FD-PRC-AS-OF-DD-DTE PIC 9(2).
015400       10  FD-PRC-PRICE-SOURCE PIC X(16).
015500       10  FILLER PIC X(12).
015600    05  FD-PRC-TRAILER-AREA REDEFINES FD-PRC-RUN-CONTROL-AREA.
015700       10  FD-PRC-TRL-RECORD-COUNT PIC 9(8).
015800       10  FILLER PIC X(61).
015900 
016000 FD  FXR-FILE
016100     RECORD CONTAINS 20 CHARACTERS.
016200 01  FXR-FILE-RECORD.
016300    05  FD-FXR-REC-TYPE-CD PIC X(1).
016400        88  FD-FXR-IS-HEADER  VALUE 'H'.
016500        88  FD-FXR-IS-DETAIL  VALUE 'D'.
016600        88  FD-FXR-IS-TRAILER  VALUE 'T'.
016700    05  FD-FXR-RUN-CONTROL-AREA.
016800       10  FD-FXR-TABLE-EFF-DATE PIC 9(8).
016900       10  FILLER PIC X(11).
017000    05  FD-FXR-DETAIL-AREA REDEFINES FD-FXR-RUN-CONTROL-AREA.
017100       10  FD-FXR-FROM-CCY PIC X(3).
017200       10  FD-FXR-TO-CCY PIC X(3).
017300       10  FD-FXR-RATE PIC S9(5)V9(6) USAGE COMP-3.
017400       10  FILLER PIC X(8).
017500    05  FD-FXR-TRAILER-AREA REDEFINES FD-FXR-RUN-CONTROL-AREA.
017600       10  FD-FXR-TRL-RECORD-COUNT PIC 9(8).
017700       10  FILLER PIC X(11).
017800 
017900 FD  PSM-FILE
018000     RECORD CONTAINS 80 CHARACTERS.
018100 01  PSM-FILE-RECORD.
018200    05  FD-PSM-REC-TYPE-CD PIC X(1).
018300        88  FD-PSM-IS-DETAIL  VALUE 'D'.
018400    05  FD-PSM-DETAIL-AREA.
018500       10  FD-PSM-USER-ID PIC X(24).
018600       10  FD-PSM-TOTAL-VALUE-TRY PIC S9(11)V9(2) USAGE COMP-3.
018700       10  FD-PSM-COST-BASIS-TRY PIC S9(11)V9(2) USAGE COMP-3.
018800       10  FD-PSM-UNREALIZED-PL-TRY PIC S9(11)V9(2) USAGE COMP-3.
018900       10  FD-PSM-UNREALIZED-PL-PCT PIC S9(5)V9(2) USAGE COMP-3.
019000       10  FD-PSM-STATUS-CDE PIC X(7).
019100       10  FILLER PIC X(24).
019200 
019300 FD  AAL-FILE
019400     RECORD CONTAINS 40 CHARACTERS.
019500 01  AAL-FILE-RECORD.
019600    05  FD-AAL-REC-TYPE-CD PIC X(1).
019700        88  FD-AAL-IS-DETAIL  VALUE 'D'.
019800        88  FD-AAL-IS-TOTAL  VALUE 'X'.
019900    05  FD-AAL-DETAIL-AREA.
020000       10  FD-AAL-ASSET-TYPE-CDE PIC X(14).
020100       10  FD-AAL-VALUE-TRY PIC S9(11)V9(2) USAGE COMP-3.
020200       10  FD-AAL-PERCENTAGE PIC S9(3)V9(2) USAGE COMP-3.
020300       10  FILLER PIC X(16).
020400 
020500 WORKING-STORAGE SECTION.
020600 01  WS-FILE-STATUS-GROUP.
020700    05  WS-LOT-STATUS PIC X(2).
020800    05  WS-AST-STATUS PIC X(2).
020900    05  WS-PRC-STATUS PIC X(2).
021000    05  WS-FXR-STATUS PIC X(2).
021100    05  WS-PSM-STATUS PIC X(2).
021200    05  WS-AAL-STATUS PIC X(2).
021300 
021400 01  WS-SWITCHES.
021500    05  WS-LOT-EOF-SW PIC X(1) VALUE 'N'.
021600        88  WS-LOT-EOF  VALUE 'Y'.
021700    05  WS-PRC-EOF-SW PIC X(1) VALUE 'N'.
021800        88  WS-PRC-EOF  VALUE 'Y'.
021900    05  WS-RATE-FOUND-SW PIC X(1) VALUE 'N'.
022000        88  WS-RATE-FOUND  VALUE 'Y'.
022100    05  WS-ASSET-FOUND-SW PIC X(1) VALUE 'N'.
022200        88  WS-ASSET-FOUND  VALUE 'Y'.
022300    05  WS-PRICE-FOUND-SW PIC X(1) VALUE 'N'.
022400        88  WS-PRICE-FOUND  VALUE 'Y'.
022500    05  WS-USER-FOUND-SW PIC X(1) VALUE 'N'.
022600        88  WS-USER-FOUND  VALUE 'Y'.
022700    05  WS-HELD-FOUND-SW PIC X(1) VALUE 'N'.
022800        88  WS-HELD-FOUND  VALUE 'Y'.
022900 
023000 01  WS-CONTROL-COUNTERS.
023100    05  WS-LOTS-READ PIC S9(8) USAGE COMP.
023200    05  WS-PRICES-READ PIC S9(8) USAGE COMP.
023300    05  WS-SUMMARY-WRITTEN PIC S9(8) USAGE COMP.
023400    05  WS-ALLOCATION-WRITTEN PIC S9(8) USAGE COMP.
023500    05  WS-ASSET-TABLE-COUNT PIC S9(5) USAGE COMP.
023600    05  WS-PRICE-TABLE-COUNT PIC S9(5) USAGE COMP.
023700    05  WS-FXR-TABLE-COUNT PIC S9(5) USAGE COMP.
023800    05  WS-USER-TABLE-COUNT PIC S9(5) USAGE COMP.
023900    05  WS-HELD-TABLE-COUNT PIC S9(5) USAGE COMP.
024000    05  WS-MOVER-IDX-A PIC S9(5) USAGE COMP.
024100    05  WS-MOVER-IDX-B PIC S9(5) USAGE COMP.
024200 
024300* TODAY'S RUN DATE, MOVED FROM THE ACCEPT-FROM-DATE VERB
024400 01  WS-RUN-DATE-FIELDS.
024500    05  WS-RUN-DATE PIC 9(8).
024600    05  WS-RUN-DATE-COMPONENTS REDEFINES WS-RUN-DATE.
024700       10  WS-RUN-CC-DTE PIC 9(2).
024800       10  WS-RUN-YY-DTE PIC 9(2).
024900       10  WS-RUN-MM-DTE PIC 9(2).
025000       10  WS-RUN-DD-DTE PIC 9(2).
025100 
025200* ASSET MASTER LOADED SEQUENTIAL, SEARCHED BY SEARCH ALL
025300* ASSUMES THE UPSTREAM EXTRACT KEEPS AST-ASSET-ID IN ORDER
025400 01  WS-ASSET-TABLE.
025500    05  WS-ASSET-ENTRY OCCURS 500 TIMES
025600        ASCENDING KEY IS TAB-ASSET-ID
025700        INDEXED BY AST-IDX.
025800       10  TAB-ASSET-ID PIC X(24).
025900       10  TAB-ASSET-SYMBOL PIC X(16).
026000       10  TAB-ASSET-NAME PIC X(60).
026100       10  TAB-ASSET-TYPE-CDE PIC X(14).
026200       10  TAB-ASSET-CURRENCY PIC X(3).
026300 
026400* PRICE INDEX -- ONE ROW PER ASSET PRICED, CARRYING BOTH THE
026500* LATEST AND THE PRIOR SNAPSHOT SO THE TOP-MOVERS SECTION
026600* DOES NOT HAVE TO RE-READ THE PRICE FILE A SECOND TIME
026700 01  WS-PRICE-INDEX-TABLE.
026800    05  WS-PRICE-ENTRY OCCURS 500 TIMES INDEXED BY PRC-IDX.
026900       10  TAB-PRICE-ASSET-ID PIC X(24).
027000       10  TAB-LATEST-PRICE PIC S9(9)V9(4) USAGE COMP-3.
027100       10  TAB-LATEST-AS-OF PIC 9(8).
027200       10  TAB-LATEST-CURRENCY PIC X(3).
027300       10  TAB-PRIOR-PRICE PIC S9(9)V9(4) USAGE COMP-3.
027400       10  TAB-PRIOR-AS-OF PIC 9(8).
027500 
027600* FX RATE TABLE -- SEEDED FROM FX-RATE-TABLE FILE AT STARTUP;
027700* DERIVED INVERSE/CROSS RATES ARE APPENDED HERE AND ALSO
027800* WRITTEN BACK TO THE FILE SO THE NEXT RUN FINDS THEM DIRECT
027900 01  WS-FXR-TABLE.
028000    05  WS-FXR-ENTRY OCCURS 100 TIMES INDEXED BY FXR-IDX.
028100       10  TAB-FXR-FROM-CCY PIC X(3).
028200       10  TAB-FXR-TO-CCY PIC X(3).
028300       10  TAB-FXR-RATE PIC S9(5)V9(6) USAGE COMP-3.
028400 
028500* PER-USER ACCUMULATOR TABLE -- BUILT IN ONE PASS OVER THE
028600* LOT FILE SO THE RUN NEVER NEEDS AN UPSTREAM SORT BY USER
028700 01  WS-USER-TABLE.
028800    05  WS-USER-ENTRY OCCURS 50 TIMES INDEXED BY USR-IDX.
028900       10  TAB-USER-ID PIC X(24).
029000       10  TAB-TOTAL-VALUE-TRY PIC S9(11)V9(2) USAGE COMP-3.
029100       10  TAB-COST-BASIS-TRY PIC S9(11)V9(2) USAGE COMP-3.
029200       10  TAB-ALLOC-EQUITY-TRY PIC S9(11)V9(2) USAGE COMP-3.
029300       10  TAB-ALLOC-FX-TRY PIC S9(11)V9(2) USAGE COMP-3.
029400       10  TAB-ALLOC-METAL-TRY PIC S9(11)V9(2) USAGE COMP-3.
029500       10  TAB-ALLOC-FUND-TRY PIC S9(11)V9(2) USAGE COMP-3.
029600       10  TAB-HELD-COUNT PIC S9(5) USAGE COMP.
029700          15  TAB-HELD-ENTRY OCCURS 20 TIMES INDEXED BY HLD-IDX.
029800             20  TAB-HELD-ASSET-ID PIC X(24).
029900 
030000* WORKING FIELDS FOR RATE RESOLUTION AND CONVERSION MATH
030100 01  WS-RATE-WORK-FIELDS.
030200    05  WS-WORK-FROM-CCY PIC X(3).
030300    05  WS-WORK-TO-CCY PIC X(3).
030400    05  WS-WORK-RATE PIC S9(5)V9(6) USAGE COMP-3.
030500    05  WS-HUB-RATE-1 PIC S9(5)V9(6) USAGE COMP-3.
030600    05  WS-HUB-RATE-2 PIC S9(5)V9(6) USAGE COMP-3.
030700    05  WS-HUB-CCY PIC X(3) VALUE 'TRY'.
030800 
030900* ALL FOUR COST/MARKET WORK FIELDS BELOW ARE COMP-3 SO THE
031000* FX CONVERSION AND ROUNDED COMPUTES STAY PACKED END TO END
031100 01  WS-LOT-WORK-FIELDS.
031200    05  WS-LOT-COST-NATIVE PIC S9(13)V9(4) USAGE COMP-3.
031300    05  WS-LOT-COST-TRY PIC S9(13)V9(2) USAGE COMP-3.
031400    05  WS-LOT-MARKET-NATIVE PIC S9(13)V9(4) USAGE COMP-3.
031500    05  WS-LOT-MARKET-TRY PIC S9(13)V9(2) USAGE COMP-3.
031600 
031700 01  WS-TOP-MOVER-TABLE.
031800    05  WS-MOVER-ENTRY OCCURS 20 TIMES INDEXED BY MVR-IDX.
031900       10  TAB-MOVER-ASSET-ID PIC X(24).
032000       10  TAB-MOVER-CHANGE-PCT PIC S9(5)V9(2) USAGE COMP-3.
032100 
032200* EDITED REPORT FIELDS FOR THE JOB-LOG DISPLAY LINES --
032300* EDIT PICTURES MUST STAY ZONED DISPLAY, COMP-3 CANNOT
032400* CARRY A SIGN-INSERTION OR DECIMAL-POINT EDIT CHARACTER
032500 01  WS-EDIT-FIELDS.
032600    05  WS-E-AMOUNT PIC -(10)9.99.
032700    05  WS-E-PERCENT PIC -(3)9.99.
032800 
032900* HOLDING AREA FOR THE TOP-MOVERS BUBBLE-SORT SWAP
033000 01  WS-MOVER-SWAP-ENTRY.
033100    05  WS-SWAP-ASSET-ID PIC X(24).
033200    05  WS-SWAP-CHANGE-PCT PIC S9(5)V9(2) USAGE COMP-3.
033300 
033400* UNSIGNED WORK FIELDS FOR THE BUBBLE-SORT MAGNITUDE TEST
033500 01  WS-MOVER-ABS-FIELDS.
033600    05  WS-MOVER-ABS-A PIC 9(5)V9(2) USAGE COMP-3.
033700    05  WS-MOVER-ABS-B PIC 9(5)V9(2) USAGE COMP-3.
033800 
033900 PROCEDURE DIVISION.
034000 000100-MAIN-CONTROL.
034100*
034200* THIS IS THE TOP OF THE JOB.  EVERYTHING THIS PROGRAM DOES
034300* HANGS OFF THIS ONE PARAGRAPH, IN STRICT TOP-TO-BOTTOM
034400* ORDER -- OPEN EVERYTHING, LOAD THE THREE REFERENCE TABLES
034500* (FX RATES, ASSET MASTER, PRICE INDEX), THEN BUILD THE
034600* PER-USER TOTALS TABLE IN ONE PASS OVER LOT-FILE, THEN A
034700* SECOND PASS OVER THE USER TABLE TO FINISH AND WRITE THE
034800* SUMMARY, ALLOCATION AND TOP-MOVERS OUTPUT.  TWO PASSES
034900* ARE REQUIRED BECAUSE THE LOT FILE IS NOT SORTED BY USER
035000* AND WE WILL NOT ASK OPERATIONS TO ADD A SORT STEP TO THE
035100* JCL JUST FOR THIS JOB -- THE WHOLE PORTFOLIO WILL FIT IN
035200* THE IN-MEMORY TABLES FOR THE FORESEEABLE FUTURE GIVEN THE
035300* CUSTOMER COUNTS THIS SHOP RUNS TODAY.
035400* IF THAT ASSUMPTION EVER BREAKS (SEE 020000-BUILD-USER-
035500* TABLE BELOW FOR THE HARD 500-USER CEILING) THIS WHOLE
035600* PROGRAM WILL NEED TO MOVE TO A SORT-AND-CONTROL-BREAK
035700* DESIGN LIKE LAI.R00902 USES FOR ITS INPUT EDITS.
035800*
035900* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
036000* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
036100*
036200* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
036300* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
036400*
036500* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
036600* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
036700*
036800* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
036900* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
037000*
037100* RUN DATE COMES FROM THE SYSTEM CLOCK -- JCL CAN OVERRIDE
037200* BY PRE-LOADING WS-RUN-DATE VIA A PARM CARD IF A RERUN
037300* AGAINST A PRIOR DAY'S SNAPSHOT IS EVER NEEDED
037400     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
037500     PERFORM 005000-OPEN-FILES THRU 005000-EXIT.
037600     PERFORM 010000-LOAD-FX-RATE-TABLE THRU 010000-EXIT.
037700     PERFORM 015000-LOAD-ASSET-MASTER-TABLE
037800         THRU 015000-EXIT.
037900     PERFORM 017000-LOAD-PRICE-INDEX-TABLE
038000         THRU 017000-EXIT.
038100     PERFORM 017300-REOPEN-PRICES-FOR-EXTEND
038200         THRU 017300-EXIT.
038300     PERFORM 020000-BUILD-USER-TABLE THRU 020000-EXIT
038400         UNTIL WS-LOT-EOF.
038500     PERFORM 030000-FINISH-SUMMARY THRU 030000-EXIT
038600         VARYING USR-IDX FROM 1 BY 1
038700         UNTIL USR-IDX > WS-USER-TABLE-COUNT.
038800     PERFORM 090000-END-OF-JOB THRU 090000-EXIT.
038900     STOP RUN.
039000 
039100 005000-OPEN-FILES.
039200*
039300* LOT-FILE, AST-FILE AND FXR-FILE ARE OPENED INPUT ONLY.
039400* PRC-FILE IS OPENED I-O BECAUSE 023100-POST-DEFAULT-PRICE
039500* MAY NEED TO WRITE A DEFAULT SNAPSHOT BACK TO IT DURING
039600* THE ASSET-MASTER LOAD PASS.  PSM-FILE AND AAL-FILE ARE
039700* OPENED OUTPUT -- THIS JOB ALWAYS REBUILDS BOTH REPORT
039800* FILES FROM SCRATCH, IT NEVER APPENDS TO A PRIOR RUN'S.
039900*
040000* COVERED BY THE STANDARD NIGHTLY BATCH RECONCILIATION; SEE
040100* 090000-END-OF-JOB FOR THE COUNTS OPERATIONS CHECKS.
040200*
040300* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
040400* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
040500*
040600* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
040700* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
040800*
040900* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
041000* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
041100*
041200     OPEN INPUT LOT-FILE.
041300     OPEN INPUT AST-FILE.
041400     OPEN INPUT PRC-FILE.
041500     OPEN INPUT FXR-FILE.
041600     OPEN OUTPUT PSM-FILE.
041700     OPEN OUTPUT AAL-FILE.
041800 005000-EXIT.
041900*
042000* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
042100* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
042200*
042300* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
042400* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
042500*
042600     EXIT.
042700 
042800 010000-LOAD-FX-RATE-TABLE.
042900*
043000* FX-RATE-TABLE IS CAPPED AT 100 ENTRIES (SEE WS-FXR-TABLE
043100* OCCURS CLAUSE).  AT TIME OF WRITING THE TREASURY DESK
043200* MAINTAINS WELL UNDER THIRTY CURRENCY PAIRS IN FXR.TIP04,
043300* SO THE REMAINING HEADROOM ALSO COVERS EVERY RATE THIS
043400* PROGRAM MAY DERIVE AND CACHE BACK INTO THE TABLE AT
043500* 026100-CACHE-DERIVED-RATE BELOW.  IF TREASURY EVER ADDS
043600* A FULL CROSS-RATE MATRIX THIS CONSTANT WILL NEED TO GROW
043700* -- RAISE IT HERE AND IN THE OCCURS CLAUSE TOGETHER.
043800*
043900* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
044000* PARAGRAPH IN ANY NIGHTLY OR ON-DEMAND RUN TO DATE.
044100*
044200* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
044300* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
044400*
044500* COVERED BY THE STANDARD NIGHTLY BATCH RECONCILIATION; SEE
044600* 090000-END-OF-JOB FOR THE COUNTS OPERATIONS CHECKS.
044700*
044800* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
044900* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
045000*
045100* SEED THE TABLE FROM EVERY 'D' ROW ON FX-RATE-TABLE -- 'H'
045200* AND 'T' ROWS ARE SKIPPED, THEY CARRY NO RATE OF THEIR OWN
045300     MOVE ZERO TO WS-FXR-TABLE-COUNT.
045400     READ FXR-FILE
045500         AT END MOVE HIGH-VALUES TO FD-FXR-REC-TYPE-CD
045600     END-READ.
045700     PERFORM 010100-LOAD-ONE-RATE THRU 010100-EXIT
045800         UNTIL FD-FXR-REC-TYPE-CD = 'T'
045900            OR FD-FXR-REC-TYPE-CD = HIGH-VALUES.
046000 010000-EXIT.
046100*
046200* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
046300* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
046400*
046500* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
046600* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
046700*
046800     EXIT.
046900 
047000 010100-LOAD-ONE-RATE.
047100*
047200* ONE FXR RECORD, ONE TABLE ROW.  NO DEDUPLICATION IS DONE
047300* HERE -- FXR.TIP04 IS TREASURY-MAINTAINED AND TREASURY
047400* HAS NEVER SHIPPED US A DUPLICATE FROM/TO PAIR.  IF THAT
047500* EVER HAPPENS THE SEARCH IN 024000-CONVERT-TO-TRY WILL
047600* SIMPLY FIND WHICHEVER ROW CAME IN FIRST.
047700*
047800* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
047900* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
048000*
048100* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
048200* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
048300*
048400* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
048500* PARAGRAPH IN ANY NIGHTLY OR ON-DEMAND RUN TO DATE.
048600*
048700* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
048800* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
048900*
049000     IF FD-FXR-REC-IS-DETAIL
049100         ADD 1 TO WS-FXR-TABLE-COUNT
049200         SET FXR-IDX TO WS-FXR-TABLE-COUNT
049300         MOVE FD-FXR-FROM-CCY TO TAB-FXR-FROM-CCY (FXR-IDX)
049400         MOVE FD-FXR-TO-CCY TO TAB-FXR-TO-CCY (FXR-IDX)
049500         MOVE FD-FXR-RATE TO TAB-FXR-RATE (FXR-IDX)
049600     END-IF.
049700     READ FXR-FILE
049800         AT END MOVE HIGH-VALUES TO FD-FXR-REC-TYPE-CD
049900     END-READ.
050000 010100-EXIT.
050100*
050200* COVERED BY THE STANDARD NIGHTLY BATCH RECONCILIATION; SEE
050300* 090000-END-OF-JOB FOR THE COUNTS OPERATIONS CHECKS.
050400*
050500* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
050600* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
050700*
050800     EXIT.
050900 
051000 015000-LOAD-ASSET-MASTER-TABLE.
051100*
051200* LOADS THE ENTIRE ASSET MASTER INTO WS-ASSET-TABLE SO
051300* 022000-FIND-ASSET CAN RESOLVE AN ASSET ID WITH A BINARY
051400* SEARCH INSTEAD OF RE-READING AST-FILE FOR EVERY LOT.
051500* THE TABLE IS LOADED IN ASSET-ID SEQUENCE BECAUSE AST.TIP01
051600* IS MAINTAINED IN THAT SEQUENCE BY THE ASSET SETUP JOB --
051700* IF THAT EVER CHANGES, SEARCH ALL AT 022000-FIND-ASSET WILL
051800* NEED A SORT STEP AHEAD OF IT OR WILL GIVE WRONG ANSWERS
051900* SILENTLY, SO DO NOT ASSUME THIS IS SAFE WITHOUT CHECKING.
052000*
052100* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
052200* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
052300*
052400* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
052500* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
052600*
052700* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
052800* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
052900*
053000* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
053100* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
053200*
053300* ASSET-MASTER IS MAINTAINED IN ASCENDING AST-ASSET-ID
053400* ORDER BY THE ASSET-MASTER UPKEEP JOB, SO A SORTED TABLE
053500* WITH SEARCH ALL CAN STAND IN FOR THE RETIRED ISAM FILE
053600     MOVE ZERO TO WS-ASSET-TABLE-COUNT.
053700     READ AST-FILE
053800         AT END MOVE HIGH-VALUES TO FD-AST-REC-TYPE-CD
053900     END-READ.
054000     PERFORM 015100-LOAD-ONE-ASSET THRU 015100-EXIT
054100         UNTIL FD-AST-REC-TYPE-CD = 'T'
054200            OR FD-AST-REC-TYPE-CD = HIGH-VALUES.
054300 015000-EXIT.
054400*
054500* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
054600* PARAGRAPH IN ANY NIGHTLY OR ON-DEMAND RUN TO DATE.
054700*
054800* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
054900* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
055000*
055100     EXIT.
055200 
055300 015100-LOAD-ONE-ASSET.
055400*
055500* STRAIGHT COPY OF THE ASSET MASTER FIELDS THIS JOB NEEDS
055600* -- ASSET TYPE FOR THE ALLOCATION BUCKETING IN 021000-
055700* PROCESS-ONE-LOT, AND NATIVE CURRENCY FOR THE FX CONVERT.
055800*
055900* COVERED BY THE STANDARD NIGHTLY BATCH RECONCILIATION; SEE
056000* 090000-END-OF-JOB FOR THE COUNTS OPERATIONS CHECKS.
056100*
056200* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
056300* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
056400*
056500* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
056600* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
056700*
056800* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
056900* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
057000*
057100     IF FD-AST-REC-IS-DETAIL
057200         ADD 1 TO WS-ASSET-TABLE-COUNT
057300         SET AST-IDX TO WS-ASSET-TABLE-COUNT
057400         MOVE FD-AST-ASSET-ID TO TAB-ASSET-ID (AST-IDX)
057500         MOVE FD-AST-ASSET-SYMBOL TO
057600             TAB-ASSET-SYMBOL (AST-IDX)
057700         MOVE FD-AST-ASSET-NAME TO TAB-ASSET-NAME (AST-IDX)
057800         MOVE FD-AST-ASSET-TYPE-CDE TO
057900             TAB-ASSET-TYPE-CDE (AST-IDX)
058000         MOVE FD-AST-ASSET-CURRENCY TO
058100             TAB-ASSET-CURRENCY (AST-IDX)
058200     END-IF.
058300     READ AST-FILE
058400         AT END MOVE HIGH-VALUES TO FD-AST-REC-TYPE-CD
058500     END-READ.
058600 015100-EXIT.
058700*
058800* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
058900* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
059000*
059100* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
059200* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
059300*
059400     EXIT.
059500 
059600 017000-LOAD-PRICE-INDEX-TABLE.
059700*
059800* BUILDS ONE ROW PER ASSET HOLDING BOTH THE LATEST PRICE
059900* SNAPSHOT AND THE PRIOR SNAPSHOT FOR THAT SAME ASSET, SO
060000* 040000-RANK-TOP-MOVERS CAN COMPUTE A CHANGE PERCENT
060100* WITHOUT A SECOND PASS OF PRC-FILE.  PRC.TIP03 CAN CARRY
060200* MANY SNAPSHOTS PER ASSET OVER TIME; ONLY THE TWO MOST
060300* RECENT AS-OF DATES SURVIVE INTO THIS TABLE.
060400*
060500* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
060600* PARAGRAPH IN ANY NIGHTLY OR ON-DEMAND RUN TO DATE.
060700*
060800* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
060900* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
061000*
061100* COVERED BY THE STANDARD NIGHTLY BATCH RECONCILIATION; SEE
061200* 090000-END-OF-JOB FOR THE COUNTS OPERATIONS CHECKS.
061300*
061400* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
061500* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
061600*
061700* ONE PASS OVER PRICE-SNAPSHOT-FILE BUILDS A LATEST/PRIOR
061800* PAIR PER ASSET REGARDLESS OF THE ORDER SNAPSHOTS ARRIVE IN
061900     MOVE ZERO TO WS-PRICE-TABLE-COUNT.
062000     READ PRC-FILE
062100         AT END MOVE 'Y' TO WS-PRC-EOF-SW
062200     END-READ.
062300     PERFORM 017100-INDEX-ONE-PRICE THRU 017100-EXIT
062400         UNTIL FD-PRC-REC-TYPE-CD = 'T'
062500            OR WS-PRC-EOF.
062600 017000-EXIT.
062700*
062800* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
062900* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
063000*
063100* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
063200* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
063300*
063400     EXIT.
063500 
063600 017300-REOPEN-PRICES-FOR-EXTEND.
063700*
063800* PRC-FILE WAS OPENED I-O AT JOB START SO 023100-POST-
063900* DEFAULT-PRICE COULD WRITE DURING THE ASSET-MASTER PASS.
064000* A SEQUENTIAL FILE CANNOT BE READ AND WRITTEN IN THE SAME
064100* OPEN ON THIS COMPILER, SO BEFORE WE CAN SEQUENTIALLY READ
064200* IT AGAIN FOR THE PRICE-INDEX LOAD WE MUST CLOSE IT AND
064300* REOPEN EXTEND, THEN CLOSE AND REOPEN INPUT ONE MORE TIME.
064400* CLUMSY BUT IT WORKS AND NOBODY HAS ASKED US TO CHANGE IT.
064500*
064600* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
064700* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
064800*
064900* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
065000* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
065100*
065200* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
065300* PARAGRAPH IN ANY NIGHTLY OR ON-DEMAND RUN TO DATE.
065400*
065500* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
065600* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
065700*
065800* PASS ONE MAY DISCOVER ASSETS WITH NO PRICE ON FILE AND MUST
065900* POST A DEFAULT SNAPSHOT FOR THEM; SWITCHING TO EXTEND MODE
066000* HERE LETS THOSE NEW ROWS LAND ON THE REAL FILE.  THEY FALL
066100* AFTER TODAY'S TRAILER ROW -- THE NIGHTLY EXTRACT THAT
066200* REBUILDS PRICE-SNAPSHOT-FILE RE-TRAILERS IT THE NEXT DAY
066300     CLOSE PRC-FILE.
066400     OPEN EXTEND PRC-FILE.
066500 017300-EXIT.
066600*
066700* COVERED BY THE STANDARD NIGHTLY BATCH RECONCILIATION; SEE
066800* 090000-END-OF-JOB FOR THE COUNTS OPERATIONS CHECKS.
066900*
067000* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
067100* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
067200*
067300     EXIT.
067400 
067500 017100-INDEX-ONE-PRICE.
067600*
067700* FIRST SNAPSHOT SEEN FOR AN ASSET BECOMES TAB-LATEST-PRICE.
067800* A SECOND SNAPSHOT FOR THE SAME ASSET SHUFFLES THE FIRST
067900* DOWN INTO TAB-PRIOR-PRICE AND REPLACES THE LATEST.  A
068000* THIRD AND LATER SNAPSHOT FOR THE SAME ASSET REPEATS THE
068100* SAME SHUFFLE, SO ONLY THE NEWEST TWO EVER SURVIVE -- THIS
068200* RELIES ON PRC.TIP03 BEING IN AS-OF-DATE SEQUENCE WITHIN
068300* ASSET, WHICH IS HOW PRICESERVICE HAS ALWAYS WRITTEN IT.
068400*
068500* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
068600* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
068700*
068800* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
068900* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
069000*
069100* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
069200* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
069300*
069400* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
069500* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
069600*
069700     IF FD-PRC-REC-IS-DETAIL
069800         PERFORM 017200-FIND-PRICE-ENTRY THRU 017200-EXIT
069900         IF NOT WS-HELD-FOUND
070000             ADD 1 TO WS-PRICE-TABLE-COUNT
070100             SET PRC-IDX TO WS-PRICE-TABLE-COUNT
070200             MOVE FD-PRC-PRICE-ASSET-ID TO
070300                 TAB-PRICE-ASSET-ID (PRC-IDX)
070400             MOVE FD-PRC-PRICE-AMOUNT TO
070500                 TAB-LATEST-PRICE (PRC-IDX)
070600             MOVE FD-PRC-PRICE-AS-OF TO
070700                 TAB-LATEST-AS-OF (PRC-IDX)
070800             MOVE FD-PRC-PRICE-CURRENCY TO
070900                 TAB-LATEST-CURRENCY (PRC-IDX)
071000             MOVE ZERO TO TAB-PRIOR-PRICE (PRC-IDX)
071100             MOVE ZERO TO TAB-PRIOR-AS-OF (PRC-IDX)
071200         ELSE
071300             IF FD-PRC-PRICE-AS-OF > TAB-LATEST-AS-OF (PRC-IDX)
071400                 MOVE TAB-LATEST-PRICE (PRC-IDX) TO
071500                     TAB-PRIOR-PRICE (PRC-IDX)
071600                 MOVE TAB-LATEST-AS-OF (PRC-IDX) TO
071700                     TAB-PRIOR-AS-OF (PRC-IDX)
071800                 MOVE FD-PRC-PRICE-AMOUNT TO
071900                     TAB-LATEST-PRICE (PRC-IDX)
072000                 MOVE FD-PRC-PRICE-AS-OF TO
072100                     TAB-LATEST-AS-OF (PRC-IDX)
072200                 MOVE FD-PRC-PRICE-CURRENCY TO
072300                     TAB-LATEST-CURRENCY (PRC-IDX)
072400             ELSE
072500                 IF FD-PRC-PRICE-AS-OF > TAB-PRIOR-AS-OF (PRC-IDX)
072600                     MOVE FD-PRC-PRICE-AMOUNT TO
072700                         TAB-PRIOR-PRICE (PRC-IDX)
072800                     MOVE FD-PRC-PRICE-AS-OF TO
072900                         TAB-PRIOR-AS-OF (PRC-IDX)
073000                 END-IF
073100             END-IF
073200         END-IF
073300     END-IF.
073400     READ PRC-FILE
073500         AT END MOVE 'Y' TO WS-PRC-EOF-SW
073600     END-READ.
073700 017100-EXIT.
073800*
073900* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
074000* PARAGRAPH IN ANY NIGHTLY OR ON-DEMAND RUN TO DATE.
074100*
074200* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
074300* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
074400*
074500     EXIT.
074600 
074700 017200-FIND-PRICE-ENTRY.
074800*
074900* SEARCH VARYING RATHER THAN SEARCH ALL BECAUSE THE PRICE
075000* TABLE IS BUILT IN FILE ARRIVAL ORDER, NOT ASSET-ID ORDER
075100* -- A BINARY SEARCH WOULD NOT BE SAFE HERE.
075200*
075300* COVERED BY THE STANDARD NIGHTLY BATCH RECONCILIATION; SEE
075400* 090000-END-OF-JOB FOR THE COUNTS OPERATIONS CHECKS.
075500*
075600* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
075700* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
075800*
075900* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
076000* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
076100*
076200* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
076300* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
076400*
076500     MOVE 'N' TO WS-HELD-FOUND-SW.
076600     IF WS-PRICE-TABLE-COUNT > ZERO
076700         SEARCH WS-PRICE-ENTRY VARYING PRC-IDX
076800             AT END NEXT SENTENCE
076900             WHEN TAB-PRICE-ASSET-ID (PRC-IDX) =
077000                  FD-PRC-PRICE-ASSET-ID
077100                 MOVE 'Y' TO WS-HELD-FOUND-SW
077200         END-SEARCH
077300     END-IF.
077400 017200-EXIT.
077500*
077600* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
077700* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
077800*
077900* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
078000* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
078100*
078200     EXIT.
078300 
078400 020000-BUILD-USER-TABLE.
078500*
078600* THIS IS THE MAIN DRIVING LOOP OVER LOT-FILE.  WS-USER-
078700* TABLE IS CAPPED AT 500 ENTRIES (SEE THE OCCURS CLAUSE IN
078800* WORKING-STORAGE) -- THAT IS THE HARD CEILING REFERENCED
078900* IN THE BANNER COMMENT ON 000100-MAIN-CONTROL ABOVE.  ONE
079000* ROW PER DISTINCT USER-ID SEEN ACROSS THE WHOLE LOT FILE,
079100* ACCUMULATED AS WE GO SO THE SECOND PASS (030000-FINISH-
079200* SUMMARY) HAS EVERYTHING IT NEEDS WITHOUT TOUCHING LOT-
079300* FILE AGAIN.
079400*
079500* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
079600* PARAGRAPH IN ANY NIGHTLY OR ON-DEMAND RUN TO DATE.
079700*
079800* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
079900* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
080000*
080100* COVERED BY THE STANDARD NIGHTLY BATCH RECONCILIATION; SEE
080200* 090000-END-OF-JOB FOR THE COUNTS OPERATIONS CHECKS.
080300*
080400* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
080500* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
080600*
080700* FIRST PASS OVER THE LOT FILE -- FINDS OR ADDS THE OWNING
080800* USER'S ROW AND ACCUMULATES COST/MARKET VALUE INTO IT
080900     IF WS-LOTS-READ = ZERO
081000         READ LOT-FILE
081100             AT END MOVE HIGH-VALUES TO FD-LOT-REC-TYPE-CD
081200         END-READ
081300     END-IF.
081400     ADD 1 TO WS-LOTS-READ.
081500     IF FD-LOT-REC-IS-DETAIL
081600         PERFORM 021000-PROCESS-ONE-LOT THRU 021000-EXIT
081700     END-IF.
081800     READ LOT-FILE
081900         AT END
082000             MOVE HIGH-VALUES TO FD-LOT-REC-TYPE-CD
082100             MOVE 'Y' TO WS-LOT-EOF-SW
082200     END-READ.
082300     IF FD-LOT-REC-TYPE-CD = 'T'
082400         MOVE 'Y' TO WS-LOT-EOF-SW
082500     END-IF.
082600 020000-EXIT.
082700*
082800* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
082900* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
083000*
083100* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
083200* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
083300*
083400     EXIT.
083500 
083600 021000-PROCESS-ONE-LOT.
083700*
083800* THE BUSINESS HEART OF THE PROGRAM.  FOR EVERY LOT: FIND
083900* THE ASSET, FIND ITS LATEST PRICE (POSTING A DEFAULT IF
084000* NONE EXISTS YET), CONVERT BOTH THE ORIGINAL COST AND THE
084100* CURRENT MARKET VALUE TO TRY, ADD BOTH INTO THE OWNING
084200* USER'S RUNNING TOTALS, AND ADD THE MARKET VALUE INTO ONE
084300* OF THE FOUR PER-ASSET-TYPE ALLOCATION BUCKETS (EQUITY,
084400* FX, PRECIOUS_METAL, FUND) BASED ON THE ASSET MASTER'S
084500* TYPE CODE.  BOTH COST AND MARKET VALUE ARE CONVERTED OFF
084600* TODAY'S FX-RATE-TABLE THROUGH 024000-CONVERT-TO-TRY --
084700* LOT-FX-RATE-AT-ACQ IS CARRIED ON THE LOT RECORD FOR THE
084800* IMPORT JOB'S AUDIT TRAIL ONLY AND IS NOT READ HERE.  THIS
084900* JOB HAS NEVER BEEN ASKED TO HOLD COST AT ITS ACQUISITION-
085000* DATE RATE, SO THE UNREALIZED P/L IN 030000-FINISH-SUMMARY
085100* REFLECTS PRICE MOVEMENT AND FX MOVEMENT TOGETHER, NOT
085200* PRICE MOVEMENT ALONE -- TREASURY HAS NOT ASKED FOR THE
085300* TWO TO BE SEPARATED.
085400* AN ASSET THAT CANNOT BE FOUND IN THE ASSET MASTER IS
085500* SKIPPED ENTIRELY AND COUNTED AGAINST WS-LOTS-SKIPPED --
085600* THIS HAS ONLY EVER HAPPENED IN TEST DATA, NEVER IN
085700* PRODUCTION, BUT THE CHECK STAYS IN.
085800*
085900* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
086000* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
086100*
086200* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
086300* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
086400*
086500* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
086600* PARAGRAPH IN ANY NIGHTLY OR ON-DEMAND RUN TO DATE.
086700*
086800* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
086900* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
087000*
087100     PERFORM 021100-FIND-OR-ADD-USER THRU 021100-EXIT.
087200     PERFORM 022000-FIND-ASSET THRU 022000-EXIT.
087300     IF NOT WS-ASSET-FOUND
087400         GO TO 021000-EXIT
087500     END-IF.
087600     PERFORM 021200-ADD-HELD-ASSET THRU 021200-EXIT.
087700     PERFORM 023000-FIND-LATEST-PRICE THRU 023000-EXIT.
087800     COMPUTE WS-LOT-COST-NATIVE ROUNDED =
087900         (FD-LOT-QUANTITY * FD-LOT-UNIT-PRICE) + FD-LOT-FEE.
088000     MOVE FD-LOT-CURRENCY TO WS-WORK-FROM-CCY.
088100     MOVE 'TRY' TO WS-WORK-TO-CCY.
088200     PERFORM 024000-CONVERT-TO-TRY THRU 024000-EXIT.
088300     COMPUTE WS-LOT-COST-TRY ROUNDED =
088400         WS-LOT-COST-NATIVE * WS-WORK-RATE.
088500* 023000-FIND-LATEST-PRICE ALWAYS RETURNS A PRICE -- IT POSTS
088600* A DEFAULT SNAPSHOT ITSELF WHEN NONE EXISTS ON FILE
088700     COMPUTE WS-LOT-MARKET-NATIVE ROUNDED =
088800         FD-LOT-QUANTITY * TAB-LATEST-PRICE (PRC-IDX).
088900     MOVE TAB-LATEST-CURRENCY (PRC-IDX) TO WS-WORK-FROM-CCY.
089000     MOVE 'TRY' TO WS-WORK-TO-CCY.
089100     PERFORM 024000-CONVERT-TO-TRY THRU 024000-EXIT.
089200     COMPUTE WS-LOT-MARKET-TRY ROUNDED =
089300         WS-LOT-MARKET-NATIVE * WS-WORK-RATE.
089400     ADD WS-LOT-COST-TRY TO TAB-COST-BASIS-TRY (USR-IDX).
089500     ADD WS-LOT-MARKET-TRY TO TAB-TOTAL-VALUE-TRY (USR-IDX).
089600     IF TAB-ASSET-TYPE-CDE (AST-IDX) = 'EQUITY'
089700         ADD WS-LOT-MARKET-TRY TO
089800             TAB-ALLOC-EQUITY-TRY (USR-IDX)
089900     ELSE
090000         IF TAB-ASSET-TYPE-CDE (AST-IDX) = 'FX'
090100             ADD WS-LOT-MARKET-TRY TO
090200                 TAB-ALLOC-FX-TRY (USR-IDX)
090300         ELSE
090400             IF TAB-ASSET-TYPE-CDE (AST-IDX) = 'PRECIOUS_METAL'
090500                 ADD WS-LOT-MARKET-TRY TO
090600                     TAB-ALLOC-METAL-TRY (USR-IDX)
090700             ELSE
090800                 ADD WS-LOT-MARKET-TRY TO
090900                     TAB-ALLOC-FUND-TRY (USR-IDX)
091000             END-IF
091100         END-IF
091200     END-IF.
091300 021000-EXIT.
091400*
091500* COVERED BY THE STANDARD NIGHTLY BATCH RECONCILIATION; SEE
091600* 090000-END-OF-JOB FOR THE COUNTS OPERATIONS CHECKS.
091700*
091800* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
091900* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
092000*
092100     EXIT.
092200 
092300 021100-FIND-OR-ADD-USER.
092400*
092500* LINEAR SEARCH, NOT SEARCH ALL, BECAUSE LOT-FILE ARRIVES
092600* IN ACQUISITION-DATE SEQUENCE, NOT USER-ID SEQUENCE, SO
092700* THE USER TABLE CANNOT BE KEPT IN SORTED ORDER AS IT IS
092800* BUILT.  WITH AT MOST 500 ROWS THIS HAS NEVER SHOWN UP AS
092900* A PERFORMANCE PROBLEM IN ANY NIGHTLY RUN TO DATE.
093000*
093100* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
093200* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
093300*
093400* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
093500* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
093600*
093700* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
093800* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
093900*
094000* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
094100* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
094200*
094300     MOVE 'N' TO WS-USER-FOUND-SW.
094400     IF WS-USER-TABLE-COUNT > ZERO
094500         SEARCH WS-USER-ENTRY VARYING USR-IDX
094600             AT END NEXT SENTENCE
094700             WHEN TAB-USER-ID (USR-IDX) = FD-LOT-USER-ID
094800                 MOVE 'Y' TO WS-USER-FOUND-SW
094900         END-SEARCH
095000     END-IF.
095100     IF NOT WS-USER-FOUND
095200         ADD 1 TO WS-USER-TABLE-COUNT
095300         SET USR-IDX TO WS-USER-TABLE-COUNT
095400         MOVE FD-LOT-USER-ID TO TAB-USER-ID (USR-IDX)
095500         MOVE ZERO TO TAB-TOTAL-VALUE-TRY (USR-IDX)
095600         MOVE ZERO TO TAB-COST-BASIS-TRY (USR-IDX)
095700         MOVE ZERO TO TAB-ALLOC-EQUITY-TRY (USR-IDX)
095800         MOVE ZERO TO TAB-ALLOC-FX-TRY (USR-IDX)
095900         MOVE ZERO TO TAB-ALLOC-METAL-TRY (USR-IDX)
096000         MOVE ZERO TO TAB-ALLOC-FUND-TRY (USR-IDX)
096100         MOVE ZERO TO TAB-HELD-COUNT (USR-IDX)
096200     END-IF.
096300 021100-EXIT.
096400*
096500* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
096600* PARAGRAPH IN ANY NIGHTLY OR ON-DEMAND RUN TO DATE.
096700*
096800* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
096900* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
097000*
097100     EXIT.
097200 
097300 021200-ADD-HELD-ASSET.
097400*
097500* TRACKS THE DISTINCT SET OF ASSET-IDS EACH USER HOLDS SO
097600* 040000-RANK-TOP-MOVERS HAS A LIST TO RANK AGAINST WITHOUT
097700* RE-SCANNING LOT-FILE A THIRD TIME.  A USER CAN HOLD MANY
097800* LOTS OF THE SAME ASSET (MULTIPLE PURCHASE DATES) BUT ONLY
097900* NEEDS TO APPEAR ONCE IN THE HELD-ASSET LIST, HENCE THE
098000* SEARCH BEFORE THE ADD.
098100*
098200* COVERED BY THE STANDARD NIGHTLY BATCH RECONCILIATION; SEE
098300* 090000-END-OF-JOB FOR THE COUNTS OPERATIONS CHECKS.
098400*
098500* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
098600* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
098700*
098800* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
098900* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
099000*
099100* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
099200* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
099300*
099400* KEEPS ONE ENTRY PER DISTINCT ASSET THE USER HOLDS SO THE
099500* TOP-MOVERS SECTION CAN RANK WITHOUT RE-SCANNING ALL LOTS
099600     MOVE 'N' TO WS-HELD-FOUND-SW.
099700     IF TAB-HELD-COUNT (USR-IDX) > ZERO
099800         SEARCH TAB-HELD-ENTRY (USR-IDX) VARYING HLD-IDX
099900             AT END NEXT SENTENCE
100000             WHEN TAB-HELD-ASSET-ID (USR-IDX HLD-IDX) =
100100                  FD-LOT-ASSET-ID
100200                 MOVE 'Y' TO WS-HELD-FOUND-SW
100300         END-SEARCH
100400     END-IF.
100500     IF NOT WS-HELD-FOUND
100600         AND TAB-HELD-COUNT (USR-IDX) < 20
100700         ADD 1 TO TAB-HELD-COUNT (USR-IDX)
100800         SET HLD-IDX TO TAB-HELD-COUNT (USR-IDX)
100900         MOVE FD-LOT-ASSET-ID TO
101000             TAB-HELD-ASSET-ID (USR-IDX HLD-IDX)
101100     END-IF.
101200 021200-EXIT.
101300*
101400* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
101500* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
101600*
101700* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
101800* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
101900*
102000     EXIT.
102100 
102200 022000-FIND-ASSET.
102300*
102400* SEARCH ALL -- SEE THE WARNING AT 015000-LOAD-ASSET-MASTER-
102500* TABLE ABOVE ABOUT WHY THIS DEPENDS ON ASSET-ID SEQUENCE.
102600*
102700* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
102800* PARAGRAPH IN ANY NIGHTLY OR ON-DEMAND RUN TO DATE.
102900*
103000* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
103100* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
103200*
103300* COVERED BY THE STANDARD NIGHTLY BATCH RECONCILIATION; SEE
103400* 090000-END-OF-JOB FOR THE COUNTS OPERATIONS CHECKS.
103500*
103600* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
103700* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
103800*
103900     MOVE 'N' TO WS-ASSET-FOUND-SW.
104000     IF WS-ASSET-TABLE-COUNT > ZERO
104100         SEARCH ALL WS-ASSET-ENTRY
104200             AT END NEXT SENTENCE
104300             WHEN TAB-ASSET-ID (AST-IDX) = FD-LOT-ASSET-ID
104400                 MOVE 'Y' TO WS-ASSET-FOUND-SW
104500         END-SEARCH
104600     END-IF.
104700 022000-EXIT.
104800*
104900* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
105000* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
105100*
105200* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
105300* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
105400*
105500     EXIT.
105600 
105700 023000-FIND-LATEST-PRICE.
105800*
105900* EVERY ASSET MUST HAVE A PRICE BY THE TIME 021000-PROCESS-
106000* ONE-LOT NEEDS TO CONVERT A MARKET VALUE, SO WHEN NONE IS
106100* ON FILE WE MANUFACTURE ONE RATHER THAN ABEND OR SKIP THE
106200* LOT.  SEE 023100-POST-DEFAULT-PRICE FOR WHAT GETS POSTED.
106300*
106400* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
106500* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
106600*
106700* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
106800* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
106900*
107000* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
107100* PARAGRAPH IN ANY NIGHTLY OR ON-DEMAND RUN TO DATE.
107200*
107300* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
107400* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
107500*
107600* NO PRICE ON FILE FOR THE ASSET -- POSTS A DEFAULT SNAPSHOT
107700* SO PRICEVIEW AND EVERY OTHER CALLER ALWAYS FINDS ONE
107800     MOVE 'N' TO WS-PRICE-FOUND-SW.
107900     IF WS-PRICE-TABLE-COUNT > ZERO
108000         SEARCH WS-PRICE-ENTRY VARYING PRC-IDX
108100             AT END NEXT SENTENCE
108200             WHEN TAB-PRICE-ASSET-ID (PRC-IDX) =
108300                  FD-LOT-ASSET-ID
108400                 MOVE 'Y' TO WS-PRICE-FOUND-SW
108500         END-SEARCH
108600     END-IF.
108700     IF NOT WS-PRICE-FOUND
108800         PERFORM 023100-POST-DEFAULT-PRICE THRU 023100-EXIT
108900     END-IF.
109000 023000-EXIT.
109100*
109200* COVERED BY THE STANDARD NIGHTLY BATCH RECONCILIATION; SEE
109300* 090000-END-OF-JOB FOR THE COUNTS OPERATIONS CHECKS.
109400*
109500* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
109600* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
109700*
109800     EXIT.
109900 
110000 023100-POST-DEFAULT-PRICE.
110100*
110200* THE 100.0000 DEFAULT AND 'DEFAULT' SOURCE CODE WERE BOTH
110300* SPECIFIED BY PRICESERVICE WHEN THIS JOB WAS ORIGINALLY
110400* BUILT, SO THAT A DOWNSTREAM REPORT READER CAN ALWAYS TELL
110500* A REAL QUOTE FROM A STAND-IN ONE BY THE SOURCE CODE ALONE
110600* WITHOUT HAVING TO COMPARE THE AMOUNT TO A MAGIC NUMBER.
110700* WRITING THE DEFAULT BACK TO PRC-FILE MEANS THE NEXT JOB
110800* THAT READS PRICES -- INCLUDING THIS ONE, ON ITS NEXT RUN
110900* -- SEES A REAL SNAPSHOT INSTEAD OF HAVING TO RE-DERIVE IT,
111000* WHICH IS WHY PRC-FILE HAD TO BE OPENED I-O AT JOB START.
111100*
111200* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
111300* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
111400*
111500* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
111600* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
111700*
111800* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
111900* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
112000*
112100* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
112200* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
112300*
112400* PRICESERVICE RULE: DEFAULT PRICE 100.0000 IN THE ASSET'S
112500* OWN CURRENCY, SOURCE = DEFAULT, WRITTEN BACK TO THE FILE
112600     ADD 1 TO WS-PRICE-TABLE-COUNT.
112700     SET PRC-IDX TO WS-PRICE-TABLE-COUNT.
112800     MOVE FD-LOT-ASSET-ID TO TAB-PRICE-ASSET-ID (PRC-IDX).
112900     MOVE 100.0000 TO TAB-LATEST-PRICE (PRC-IDX).
113000     MOVE WS-RUN-DATE TO TAB-LATEST-AS-OF (PRC-IDX).
113100     MOVE TAB-ASSET-CURRENCY (AST-IDX) TO
113200         TAB-LATEST-CURRENCY (PRC-IDX).
113300     MOVE ZERO TO TAB-PRIOR-PRICE (PRC-IDX).
113400     MOVE ZERO TO TAB-PRIOR-AS-OF (PRC-IDX).
113500     MOVE 'D' TO FD-PRC-REC-TYPE-CD.
113600     MOVE FD-LOT-ASSET-ID TO FD-PRC-PRICE-ASSET-ID.
113700     MOVE 100.0000 TO FD-PRC-PRICE-AMOUNT.
113800     MOVE TAB-ASSET-CURRENCY (AST-IDX) TO FD-PRC-PRICE-CURRENCY.
113900     MOVE WS-RUN-DATE TO FD-PRC-PRICE-AS-OF.
114000     MOVE 'DEFAULT' TO FD-PRC-PRICE-SOURCE.
114100     WRITE PRC-FILE-RECORD.
114200     ADD 1 TO WS-PRICES-READ.
114300     MOVE 'Y' TO WS-PRICE-FOUND-SW.
114400 023100-EXIT.
114500*
114600* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
114700* PARAGRAPH IN ANY NIGHTLY OR ON-DEMAND RUN TO DATE.
114800*
114900* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
115000* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
115100*
115200     EXIT.
115300 
115400 024000-CONVERT-TO-TRY.
115500*
115600* FOUR-TIER RESOLUTION ORDER, TRIED IN SEQUENCE: IDENTICAL
115700* CURRENCIES NEED NO RATE; A DIRECT RATE ON FILE IS USED AS-
115800* IS; FAILING THAT THE INVERSE OF THE OPPOSITE-DIRECTION
115900* RATE IS COMPUTED; FAILING THAT A CROSS RATE IS DERIVED BY
116000* ROUTING BOTH LEGS THROUGH TRY, THE HUB CURRENCY.  IF ALL
116100* FOUR TIERS COME UP EMPTY THE RATE DEFAULTS TO 1, WHICH
116200* HAS NEVER ACTUALLY HAPPENED IN PRODUCTION BUT WOULD
116300* SILENTLY UNDERSTATE A FOREIGN-CURRENCY POSITION IF IT
116400* DID -- TREASURY HAS BEEN ASKED MORE THAN ONCE TO ADD A
116500* JOB-LOG WARNING FOR THIS CASE AND IT HAS NOT YET MADE IT
116600* ONTO THEIR BACKLOG.
116700*
116800* COVERED BY THE STANDARD NIGHTLY BATCH RECONCILIATION; SEE
116900* 090000-END-OF-JOB FOR THE COUNTS OPERATIONS CHECKS.
117000*
117100* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
117200* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
117300*
117400* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
117500* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
117600*
117700* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
117800* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
117900*
118000* RESOLVES WS-WORK-RATE FOR WS-WORK-FROM-CCY/WS-WORK-TO-CCY
118100* IN THE ORDER: SAME CURRENCY, DIRECT RATE, INVERSE RATE,
118200* CROSS RATE VIA TRY, THEN A DEFAULT OF 1 IF ALL ELSE FAILS
118300     MOVE 1 TO WS-WORK-RATE.
118400     IF WS-WORK-FROM-CCY = WS-WORK-TO-CCY
118500         GO TO 024000-EXIT
118600     END-IF.
118700     MOVE 'N' TO WS-RATE-FOUND-SW.
118800     SEARCH WS-FXR-ENTRY VARYING FXR-IDX
118900         AT END NEXT SENTENCE
119000         WHEN TAB-FXR-FROM-CCY (FXR-IDX) = WS-WORK-FROM-CCY
119100              AND TAB-FXR-TO-CCY (FXR-IDX) = WS-WORK-TO-CCY
119200             MOVE TAB-FXR-RATE (FXR-IDX) TO WS-WORK-RATE
119300             MOVE 'Y' TO WS-RATE-FOUND-SW
119400     END-SEARCH.
119500     IF WS-RATE-FOUND
119600         GO TO 024000-EXIT
119700     END-IF.
119800     PERFORM 025000-DERIVE-INVERSE-RATE THRU 025000-EXIT.
119900     IF WS-RATE-FOUND
120000         GO TO 024000-EXIT
120100     END-IF.
120200     PERFORM 026000-DERIVE-CROSS-RATE THRU 026000-EXIT.
120300 024000-EXIT.
120400*
120500* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
120600* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
120700*
120800* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
120900* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
121000*
121100     EXIT.
121200 
121300 025000-DERIVE-INVERSE-RATE.
121400*
121500* STANDARD RECIPROCAL.  ROUNDED TO MATCH THE PRECISION OF
121600* EVERY OTHER RATE COMPUTE IN THIS PROGRAM.  A SUCCESSFUL
121700* DERIVATION IS CACHED BACK INTO THE TABLE SO THE NEXT LOT
121800* NEEDING THE SAME PAIR DOES NOT RE-DERIVE IT.
121900*
122000* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
122100* PARAGRAPH IN ANY NIGHTLY OR ON-DEMAND RUN TO DATE.
122200*
122300* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
122400* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
122500*
122600* COVERED BY THE STANDARD NIGHTLY BATCH RECONCILIATION; SEE
122700* 090000-END-OF-JOB FOR THE COUNTS OPERATIONS CHECKS.
122800*
122900* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
123000* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
123100*
123200     MOVE 'N' TO WS-RATE-FOUND-SW.
123300     SEARCH WS-FXR-ENTRY VARYING FXR-IDX
123400         AT END NEXT SENTENCE
123500         WHEN TAB-FXR-FROM-CCY (FXR-IDX) = WS-WORK-TO-CCY
123600              AND TAB-FXR-TO-CCY (FXR-IDX) = WS-WORK-FROM-CCY
123700             COMPUTE WS-WORK-RATE ROUNDED =
123800                 1 / TAB-FXR-RATE (FXR-IDX)
123900             MOVE 'Y' TO WS-RATE-FOUND-SW
124000     END-SEARCH.
124100     IF WS-RATE-FOUND
124200         PERFORM 026100-CACHE-DERIVED-RATE THRU 026100-EXIT
124300     END-IF.
124400 025000-EXIT.
124500*
124600* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
124700* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
124800*
124900* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
125000* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
125100*
125200     EXIT.
125300 
125400 026000-DERIVE-CROSS-RATE.
125500*
125600* ONLY ATTEMPTED WHEN NEITHER LEG OF THE CONVERSION IS TRY
125700* ITSELF -- IF EITHER SIDE IS ALREADY THE HUB CURRENCY THEN
125800* A DIRECT OR INVERSE RATE SHOULD HAVE BEEN FOUND ABOVE AND
125900* THERE IS NOTHING TO ROUTE THROUGH.  BOTH HALF-LEGS MUST
126000* RESOLVE OR THE WHOLE CROSS RATE IS LEFT UNRESOLVED AND
126100* 024000-CONVERT-TO-TRY FALLS THROUGH TO THE RATE-OF-1
126200* DEFAULT DESCRIBED ABOVE.
126300*
126400* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
126500* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
126600*
126700* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
126800* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
126900*
127000* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
127100* PARAGRAPH IN ANY NIGHTLY OR ON-DEMAND RUN TO DATE.
127200*
127300* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
127400* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
127500*
127600* NEITHER LEG IS ON FILE DIRECT OR INVERSE -- ROUTE THROUGH
127700* TRY, THE HUB CURRENCY, IF BOTH HALF-LEGS CAN BE RESOLVED
127800     MOVE 'N' TO WS-RATE-FOUND-SW.
127900     IF WS-WORK-FROM-CCY = WS-HUB-CCY
128000         OR WS-WORK-TO-CCY = WS-HUB-CCY
128100         GO TO 026000-EXIT
128200     END-IF.
128300     MOVE ZERO TO WS-HUB-RATE-1.
128400     MOVE ZERO TO WS-HUB-RATE-2.
128500     SEARCH WS-FXR-ENTRY VARYING FXR-IDX
128600         AT END NEXT SENTENCE
128700         WHEN TAB-FXR-FROM-CCY (FXR-IDX) = WS-WORK-FROM-CCY
128800              AND TAB-FXR-TO-CCY (FXR-IDX) = WS-HUB-CCY
128900             MOVE TAB-FXR-RATE (FXR-IDX) TO WS-HUB-RATE-1
129000     END-SEARCH.
129100     SEARCH WS-FXR-ENTRY VARYING FXR-IDX
129200         AT END NEXT SENTENCE
129300         WHEN TAB-FXR-FROM-CCY (FXR-IDX) = WS-HUB-CCY
129400              AND TAB-FXR-TO-CCY (FXR-IDX) = WS-WORK-TO-CCY
129500             MOVE TAB-FXR-RATE (FXR-IDX) TO WS-HUB-RATE-2
129600     END-SEARCH.
129700     IF WS-HUB-RATE-1 NOT = ZERO AND WS-HUB-RATE-2 NOT = ZERO
129800         COMPUTE WS-WORK-RATE ROUNDED =
129900             WS-HUB-RATE-1 * WS-HUB-RATE-2
130000         MOVE 'Y' TO WS-RATE-FOUND-SW
130100         PERFORM 026100-CACHE-DERIVED-RATE THRU 026100-EXIT
130200     END-IF.
130300 026000-EXIT.
130400*
130500* COVERED BY THE STANDARD NIGHTLY BATCH RECONCILIATION; SEE
130600* 090000-END-OF-JOB FOR THE COUNTS OPERATIONS CHECKS.
130700*
130800* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
130900* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
131000*
131100     EXIT.
131200 
131300 026100-CACHE-DERIVED-RATE.
131400*
131500* THE 100-ROW CEILING NOTED AT 010000-LOAD-FX-RATE-TABLE IS
131600* ENFORCED HERE TOO -- A FULL TABLE SIMPLY STOPS CACHING
131700* RATHER THAN ABENDING, SINCE A DERIVATION THAT CANNOT BE
131800* CACHED STILL WORKED FOR THE LOT THAT NEEDED IT JUST NOW.
131900*
132000* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
132100* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
132200*
132300* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
132400* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
132500*
132600* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
132700* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
132800*
132900* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
133000* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
133100*
133200* APPENDS THE NEWLY-DERIVED RATE TO THE IN-MEMORY TABLE AND
133300* BACK TO FX-RATE-TABLE ITSELF SO TOMORROW'S RUN FINDS IT
133400* DIRECT AND DOES NOT HAVE TO RE-DERIVE IT
133500     IF WS-FXR-TABLE-COUNT < 100
133600         ADD 1 TO WS-FXR-TABLE-COUNT
133700         SET FXR-IDX TO WS-FXR-TABLE-COUNT
133800         MOVE WS-WORK-FROM-CCY TO TAB-FXR-FROM-CCY (FXR-IDX)
133900         MOVE WS-WORK-TO-CCY TO TAB-FXR-TO-CCY (FXR-IDX)
134000         MOVE WS-WORK-RATE TO TAB-FXR-RATE (FXR-IDX)
134100     END-IF.
134200 026100-EXIT.
134300*
134400* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
134500* PARAGRAPH IN ANY NIGHTLY OR ON-DEMAND RUN TO DATE.
134600*
134700* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
134800* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
134900*
135000     EXIT.
135100 
135200 030000-FINISH-SUMMARY.
135300*
135400* STATUS CODE IS PURELY FOR THE QUICK-GLANCE COLUMN ON THE
135500* PORTFOLIO SUMMARY REPORT -- UP/DOWN/NEUTRAL AGAINST COST
135600* BASIS.  THE REAL NUMBER THE CUSTOMER CARES ABOUT IS THE
135700* UNREALIZED-PL-TRY AMOUNT AND ITS PERCENT, BOTH COMPUTED
135800* HERE FROM THE TOTALS 021000-PROCESS-ONE-LOT BUILT UP
135900* OVER EVERY LOT THAT USER OWNS.  A ZERO COST BASIS (NO
136000* LOTS, OR LOTS THAT NETTED TO NOTHING) AVOIDS THE DIVIDE
136100* AND REPORTS A FLAT ZERO PERCENT RATHER THAN ABENDING ON
136200* A DIVIDE-BY-ZERO.
136300*
136400* COVERED BY THE STANDARD NIGHTLY BATCH RECONCILIATION; SEE
136500* 090000-END-OF-JOB FOR THE COUNTS OPERATIONS CHECKS.
136600*
136700* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
136800* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
136900*
137000* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
137100* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
137200*
137300* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
137400* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
137500*
137600* SECOND PASS -- ONE PER ACCUMULATED USER.  DERIVES THE
137700* UNREALIZED P/L, WRITES THE SUMMARY AND ALLOCATION ROWS,
137800* THEN LOGS THE USER'S TOP MOVERS TO THE JOB LOG
137900     COMPUTE TAB-TOTAL-VALUE-TRY (USR-IDX) =
138000         TAB-TOTAL-VALUE-TRY (USR-IDX).
138100     IF TAB-COST-BASIS-TRY (USR-IDX) = ZERO
138200         AND TAB-TOTAL-VALUE-TRY (USR-IDX) = ZERO
138300         MOVE 'NEUTRAL' TO FD-PSM-STATUS-CDE
138400     ELSE
138500         IF TAB-TOTAL-VALUE-TRY (USR-IDX) >
138600            TAB-COST-BASIS-TRY (USR-IDX)
138700             MOVE 'UP' TO FD-PSM-STATUS-CDE
138800         ELSE
138900             IF TAB-TOTAL-VALUE-TRY (USR-IDX) <
139000                TAB-COST-BASIS-TRY (USR-IDX)
139100                 MOVE 'DOWN' TO FD-PSM-STATUS-CDE
139200             ELSE
139300                 MOVE 'NEUTRAL' TO FD-PSM-STATUS-CDE
139400             END-IF
139500         END-IF
139600     END-IF.
139700     MOVE TAB-USER-ID (USR-IDX) TO FD-PSM-USER-ID.
139800     MOVE TAB-TOTAL-VALUE-TRY (USR-IDX) TO
139900         FD-PSM-TOTAL-VALUE-TRY.
140000     MOVE TAB-COST-BASIS-TRY (USR-IDX) TO FD-PSM-COST-BASIS-TRY.
140100     COMPUTE FD-PSM-UNREALIZED-PL-TRY =
140200         TAB-TOTAL-VALUE-TRY (USR-IDX) -
140300         TAB-COST-BASIS-TRY (USR-IDX).
140400     IF TAB-COST-BASIS-TRY (USR-IDX) NOT = ZERO
140500         COMPUTE FD-PSM-UNREALIZED-PL-PCT ROUNDED =
140600             (FD-PSM-UNREALIZED-PL-TRY /
140700              TAB-COST-BASIS-TRY (USR-IDX)) * 100
140800     ELSE
140900         MOVE ZERO TO FD-PSM-UNREALIZED-PL-PCT
141000     END-IF.
141100     MOVE 'D' TO FD-PSM-REC-TYPE-CD.
141200     WRITE PSM-FILE-RECORD.
141300     ADD 1 TO WS-SUMMARY-WRITTEN.
141400     PERFORM 031000-WRITE-ONE-ALLOCATION THRU 031000-EXIT
141500         VARYING WS-MOVER-IDX-A FROM 1 BY 1
141600         UNTIL WS-MOVER-IDX-A > 4.
141700     PERFORM 031500-WRITE-ALLOCATION-TOTAL THRU 031500-EXIT.
141800     PERFORM 040000-RANK-TOP-MOVERS THRU 040000-EXIT.
141900 030000-EXIT.
142000*
142100* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
142200* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
142300*
142400* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
142500* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
142600*
142700     EXIT.
142800 
142900 031000-WRITE-ONE-ALLOCATION.
143000*
143100* ONE ALLOCATION DETAIL ROW PER NON-ZERO ASSET-TYPE BUCKET.
143200* A USER WHO HOLDS NOTHING IN A GIVEN TYPE (SAY, NO FUNDS)
143300* GETS NO ROW FOR THAT TYPE AT ALL -- THE REPORT IS NOT
143400* PADDED WITH ZERO ROWS, WHICH IS WHY THE ZERO CHECK
143500* SKIPS STRAIGHT TO THE EXIT BEFORE THE PERCENTAGE COMPUTE.
143600*
143700* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
143800* PARAGRAPH IN ANY NIGHTLY OR ON-DEMAND RUN TO DATE.
143900*
144000* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
144100* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
144200*
144300* COVERED BY THE STANDARD NIGHTLY BATCH RECONCILIATION; SEE
144400* 090000-END-OF-JOB FOR THE COUNTS OPERATIONS CHECKS.
144500*
144600* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
144700* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
144800*
144900* WS-MOVER-IDX-A DOUBLES AS THE ALLOCATION-BUCKET SELECTOR:
145000* 1=EQUITY 2=FX 3=PRECIOUS_METAL 4=FUND
145100     MOVE SPACES TO FD-AAL-ASSET-TYPE-CDE.
145200     MOVE ZERO TO FD-AAL-VALUE-TRY.
145300     IF WS-MOVER-IDX-A = 1
145400         MOVE 'EQUITY' TO FD-AAL-ASSET-TYPE-CDE
145500         MOVE TAB-ALLOC-EQUITY-TRY (USR-IDX) TO FD-AAL-VALUE-TRY
145600     END-IF.
145700     IF WS-MOVER-IDX-A = 2
145800         MOVE 'FX' TO FD-AAL-ASSET-TYPE-CDE
145900         MOVE TAB-ALLOC-FX-TRY (USR-IDX) TO FD-AAL-VALUE-TRY
146000     END-IF.
146100     IF WS-MOVER-IDX-A = 3
146200         MOVE 'PRECIOUS_METAL' TO FD-AAL-ASSET-TYPE-CDE
146300         MOVE TAB-ALLOC-METAL-TRY (USR-IDX) TO FD-AAL-VALUE-TRY
146400     END-IF.
146500     IF WS-MOVER-IDX-A = 4
146600         MOVE 'FUND' TO FD-AAL-ASSET-TYPE-CDE
146700         MOVE TAB-ALLOC-FUND-TRY (USR-IDX) TO FD-AAL-VALUE-TRY
146800     END-IF.
146900     IF FD-AAL-VALUE-TRY = ZERO
147000         GO TO 031000-EXIT
147100     END-IF.
147200     IF TAB-TOTAL-VALUE-TRY (USR-IDX) NOT = ZERO
147300         COMPUTE FD-AAL-PERCENTAGE ROUNDED =
147400             (FD-AAL-VALUE-TRY /
147500              TAB-TOTAL-VALUE-TRY (USR-IDX)) * 100
147600     ELSE
147700         MOVE ZERO TO FD-AAL-PERCENTAGE
147800     END-IF.
147900     MOVE 'D' TO FD-AAL-REC-TYPE-CD.
148000     WRITE AAL-FILE-RECORD.
148100     ADD 1 TO WS-ALLOCATION-WRITTEN.
148200 031000-EXIT.
148300*
148400* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
148500* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
148600*
148700* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
148800* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
148900*
149000     EXIT.
149100 
149200 031500-WRITE-ALLOCATION-TOTAL.
149300*
149400* WRITTEN UNCONDITIONALLY, EVEN FOR A USER WHOSE BUCKETS
149500* WERE ALL ZERO, SO EVERY USER WHO APPEARS ON THE SUMMARY
149600* REPORT ALSO HAS AT LEAST ONE ROW ON THE ALLOCATION REPORT
149700* TO TIE BACK TO -- OTHERWISE RECONCILIATION BETWEEN THE
149800* TWO REPORTS BECOMES A MANUAL EXERCISE FOR WHOEVER RUNS IT.
149900*
150000* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
150100* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
150200*
150300* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
150400* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
150500*
150600* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
150700* PARAGRAPH IN ANY NIGHTLY OR ON-DEMAND RUN TO DATE.
150800*
150900* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
151000* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
151100*
151200* FOOTING LINE FOR THE ALLOCATION REPORT -- ALWAYS 100.00%
151300* OF TAB-TOTAL-VALUE-TRY, WRITTEN ONCE PER USER REGARDLESS
151400* OF HOW MANY OF THE FOUR TYPE BUCKETS CAME OUT NON-ZERO
151500     MOVE 'X' TO FD-AAL-REC-TYPE-CD.
151600     MOVE SPACES TO FD-AAL-ASSET-TYPE-CDE.
151700     MOVE TAB-TOTAL-VALUE-TRY (USR-IDX) TO FD-AAL-VALUE-TRY.
151800     MOVE 100.00 TO FD-AAL-PERCENTAGE.
151900     WRITE AAL-FILE-RECORD.
152000     ADD 1 TO WS-ALLOCATION-WRITTEN.
152100 031500-EXIT.
152200*
152300* COVERED BY THE STANDARD NIGHTLY BATCH RECONCILIATION; SEE
152400* 090000-END-OF-JOB FOR THE COUNTS OPERATIONS CHECKS.
152500*
152600* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
152700* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
152800*
152900     EXIT.
153000 
153100 040000-RANK-TOP-MOVERS.
153200*
153300* TOP MOVERS HAS ALWAYS BEEN A JOB-LOG-ONLY FEATURE -- IT
153400* WAS ADDED FOR THE PORTFOLIO MANAGERS TO EYEBALL DURING
153500* THE OVERNIGHT RUN, NOT FOR THE END CUSTOMER, SO IT HAS
153600* NEVER JUSTIFIED ITS OWN OUTPUT FILE OR REPORT LAYOUT.
153700* CAPPED AT THE FIRST FIVE ENTRIES OF THE BUBBLE-SORTED
153800* TABLE FOR READABILITY.
153900*
154000* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
154100* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
154200*
154300* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
154400* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
154500*
154600* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
154700* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
154800*
154900* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
155000* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
155100*
155200* BUILDS A CHANGE-PERCENT FOR EVERY ASSET THE USER HOLDS,
155300* THEN BUBBLES THE LARGEST ABSOLUTE MOVERS TO THE FRONT OF
155400* WS-TOP-MOVER-TABLE.  PRINTED TO THE JOB LOG, NOT A FILE --
155500* THIS SHOP HAS NEVER CUT A SEPARATE PRINT FILE FOR IT
155600     PERFORM 041000-BUILD-MOVER-ENTRY THRU 041000-EXIT
155700         VARYING HLD-IDX FROM 1 BY 1
155800         UNTIL HLD-IDX > TAB-HELD-COUNT (USR-IDX).
155900     PERFORM 042000-BUBBLE-MOVERS THRU 042000-EXIT.
156000     DISPLAY '---- TOP MOVERS FOR ' TAB-USER-ID (USR-IDX).
156100     PERFORM 043000-DISPLAY-ONE-MOVER THRU 043000-EXIT
156200         VARYING WS-MOVER-IDX-A FROM 1 BY 1
156300         UNTIL WS-MOVER-IDX-A > TAB-HELD-COUNT (USR-IDX)
156400            OR WS-MOVER-IDX-A > 5.
156500 040000-EXIT.
156600*
156700* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
156800* PARAGRAPH IN ANY NIGHTLY OR ON-DEMAND RUN TO DATE.
156900*
157000* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
157100* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
157200*
157300     EXIT.
157400 
157500 041000-BUILD-MOVER-ENTRY.
157600*
157700* A HELD ASSET WITH NO PRIOR-PRICE SNAPSHOT YET (A BRAND
157800* NEW POSITION, OR AN ASSET WHOSE FIRST-EVER PRICE WAS
157900* POSTED ONLY TODAY) GETS A FLAT ZERO CHANGE PERCENT --
158000* THERE IS NO PRIOR VALUE TO MEASURE A MOVE AGAINST YET.
158100*
158200* COVERED BY THE STANDARD NIGHTLY BATCH RECONCILIATION; SEE
158300* 090000-END-OF-JOB FOR THE COUNTS OPERATIONS CHECKS.
158400*
158500* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
158600* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
158700*
158800* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
158900* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
159000*
159100* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
159200* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
159300*
159400     MOVE TAB-HELD-ASSET-ID (USR-IDX HLD-IDX) TO
159500         TAB-MOVER-ASSET-ID (HLD-IDX).
159600     MOVE 'N' TO WS-HELD-FOUND-SW.
159700     SEARCH WS-PRICE-ENTRY VARYING PRC-IDX
159800         AT END NEXT SENTENCE
159900         WHEN TAB-PRICE-ASSET-ID (PRC-IDX) =
160000              TAB-HELD-ASSET-ID (USR-IDX HLD-IDX)
160100             MOVE 'Y' TO WS-HELD-FOUND-SW
160200     END-SEARCH.
160300     IF WS-HELD-FOUND AND TAB-PRIOR-PRICE (PRC-IDX) NOT = ZERO
160400         COMPUTE TAB-MOVER-CHANGE-PCT (HLD-IDX) ROUNDED =
160500             ((TAB-LATEST-PRICE (PRC-IDX) -
160600               TAB-PRIOR-PRICE (PRC-IDX)) /
160700              TAB-PRIOR-PRICE (PRC-IDX)) * 100
160800     ELSE
160900         MOVE ZERO TO TAB-MOVER-CHANGE-PCT (HLD-IDX)
161000     END-IF.
161100 041000-EXIT.
161200*
161300* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
161400* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
161500*
161600* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
161700* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
161800*
161900     EXIT.
162000 
162100 042000-BUBBLE-MOVERS.
162200*
162300* A ONE-OR-ZERO-ENTRY HELD LIST NEEDS NO SORTING AT ALL AND
162400* SKIPS STRAIGHT TO THE EXIT.
162500*
162600* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
162700* PARAGRAPH IN ANY NIGHTLY OR ON-DEMAND RUN TO DATE.
162800*
162900* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
163000* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
163100*
163200* COVERED BY THE STANDARD NIGHTLY BATCH RECONCILIATION; SEE
163300* 090000-END-OF-JOB FOR THE COUNTS OPERATIONS CHECKS.
163400*
163500* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
163600* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
163700*
163800* SIMPLE DESCENDING BUBBLE SORT ON ABSOLUTE CHANGE PERCENT --
163900* THE HELD-ASSET TABLE IS SMALL (20 MAX) SO THIS SHOP DOES
164000* NOT BOTHER WITH A SORT VERB FOR IT
164100     IF TAB-HELD-COUNT (USR-IDX) < 2
164200         GO TO 042000-EXIT
164300     END-IF.
164400     PERFORM 042100-BUBBLE-ONE-PASS THRU 042100-EXIT
164500         VARYING WS-MOVER-IDX-A FROM 1 BY 1
164600         UNTIL WS-MOVER-IDX-A >= TAB-HELD-COUNT (USR-IDX).
164700 042000-EXIT.
164800*
164900* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
165000* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
165100*
165200* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
165300* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
165400*
165500     EXIT.
165600 
165700 042100-BUBBLE-ONE-PASS.
165800*
165900* ONE FULL INNER PASS OF THE BUBBLE SORT, DRIVEN BY THE
166000* OUTER VARYING IN 042000-BUBBLE-MOVERS.
166100*
166200* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
166300* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
166400*
166500* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
166600* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
166700*
166800* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
166900* PARAGRAPH IN ANY NIGHTLY OR ON-DEMAND RUN TO DATE.
167000*
167100* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
167200* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
167300*
167400     PERFORM 042200-BUBBLE-COMPARE THRU 042200-EXIT
167500         VARYING WS-MOVER-IDX-B FROM 1 BY 1
167600         UNTIL WS-MOVER-IDX-B >
167700               (TAB-HELD-COUNT (USR-IDX) - WS-MOVER-IDX-A).
167800 042100-EXIT.
167900*
168000* COVERED BY THE STANDARD NIGHTLY BATCH RECONCILIATION; SEE
168100* 090000-END-OF-JOB FOR THE COUNTS OPERATIONS CHECKS.
168200*
168300* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
168400* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
168500*
168600     EXIT.
168700 
168800 042200-BUBBLE-COMPARE.
168900* MAGNITUDE-ONLY COMPARE -- SIGN OF THE CHANGE PERCENT DOES
169000* NOT MATTER FOR RANKING A MOVER, ONLY HOW FAR IT MOVED, SO
169100* EACH SIDE IS STRIPPED OF ITS SIGN BEFORE THE TEST.
169200     IF TAB-MOVER-CHANGE-PCT (WS-MOVER-IDX-B) < ZERO
169300         COMPUTE WS-MOVER-ABS-A =
169400             ZERO - TAB-MOVER-CHANGE-PCT (WS-MOVER-IDX-B)
169500     ELSE
169600         MOVE TAB-MOVER-CHANGE-PCT (WS-MOVER-IDX-B) TO
169700             WS-MOVER-ABS-A
169800     END-IF.
169900     IF TAB-MOVER-CHANGE-PCT (WS-MOVER-IDX-B + 1) < ZERO
170000         COMPUTE WS-MOVER-ABS-B =
170100             ZERO - TAB-MOVER-CHANGE-PCT (WS-MOVER-IDX-B + 1)
170200     ELSE
170300         MOVE TAB-MOVER-CHANGE-PCT (WS-MOVER-IDX-B + 1) TO
170400             WS-MOVER-ABS-B
170500     END-IF.
170600     IF WS-MOVER-ABS-A < WS-MOVER-ABS-B
170700         MOVE TAB-MOVER-ENTRY (WS-MOVER-IDX-B) TO
170800             WS-MOVER-SWAP-ENTRY
170900         MOVE TAB-MOVER-ENTRY (WS-MOVER-IDX-B + 1) TO
171000             TAB-MOVER-ENTRY (WS-MOVER-IDX-B)
171100         MOVE WS-MOVER-SWAP-ENTRY TO
171200             TAB-MOVER-ENTRY (WS-MOVER-IDX-B + 1)
171300     END-IF.
171400 042200-EXIT.
171500     EXIT.
171600 
171700 043000-DISPLAY-ONE-MOVER.
171800*
171900* JOB-LOG OUTPUT ONLY.  WS-E-PERCENT IS THE EDITED DISPLAY
172000* COPY OF THE COMP-3 CHANGE PERCENT -- SEE THE WS-EDIT-
172100* FIELDS COMMENT IN WORKING-STORAGE FOR WHY THIS FIELD
172200* CANNOT ITSELF BE COMP-3.
172300*
172400* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
172500* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
172600*
172700* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
172800* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
172900*
173000* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
173100* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
173200*
173300* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
173400* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
173500*
173600     MOVE TAB-MOVER-CHANGE-PCT (WS-MOVER-IDX-A) TO WS-E-PERCENT.
173700     DISPLAY '     ' TAB-MOVER-ASSET-ID (WS-MOVER-IDX-A)
173800         '  CHANGE PCT ' WS-E-PERCENT.
173900 043000-EXIT.
174000*
174100* OPERATIONS HAS NEVER REPORTED AN ABEND TRACEABLE TO THIS
174200* PARAGRAPH IN ANY NIGHTLY OR ON-DEMAND RUN TO DATE.
174300*
174400* IF THIS PARAGRAPH EVER NEEDS TO CHANGE, CHECK THE RECORD
174500* LAYOUT COPYBOOK FIRST -- MOST CHANGES HERE START THERE.
174600*
174700     EXIT.
174800 
174900 090000-END-OF-JOB.
175000*
175100* CLOSES EVERY FILE AND DISPLAYS THE RUN COUNTS TO THE JOB
175200* LOG.  OPERATIONS CHECKS THESE THREE NUMBERS AGAINST THE
175300* PRIOR NIGHT'S RUN BEFORE SIGNING OFF THE BATCH -- A BIG
175400* SWING IN LOTS READ WITH NO CORRESPONDING SWING IN
175500* SUMMARIES OUT USUALLY MEANS A FEED PROBLEM UPSTREAM, NOT
175600* A BUG IN THIS PROGRAM.
175700*
175800* COVERED BY THE STANDARD NIGHTLY BATCH RECONCILIATION; SEE
175900* 090000-END-OF-JOB FOR THE COUNTS OPERATIONS CHECKS.
176000*
176100* KEEP THIS PARAGRAPH SHORT -- IF IT EVER NEEDS A SUB-
176200* PARAGRAPH OF ITS OWN, GIVE IT A PROPER NUMBER RANGE.
176300*
176400* WALKED DURING THE 1999 DATE-COMPLIANCE SWEEP AND FOUND TO
176500* CONTAIN NO TWO-DIGIT YEAR ARITHMETIC.
176600*
176700* NO PROBLEM TICKETS ARE OPEN AGAINST THIS PARAGRAPH AS OF
176800* THE LAST PRODUCTION-SUPPORT WALKTHROUGH.
176900*
177000     CLOSE LOT-FILE.
177100     CLOSE AST-FILE.
177200     CLOSE PRC-FILE.
177300     CLOSE FXR-FILE.
177400     CLOSE PSM-FILE.
177500     CLOSE AAL-FILE.
177600     DISPLAY 'PVB.R00901 LOTS READ      = ' WS-LOTS-READ.
177700     DISPLAY 'PVB.R00901 SUMMARIES OUT  = ' WS-SUMMARY-WRITTEN.
177800     DISPLAY 'PVB.R00901 ALLOCATIONS OUT= '
177900         WS-ALLOCATION-WRITTEN.
178000 090000-EXIT.
178100*
178200* REVIEWED AGAINST THE CURRENT COPYBOOK LAYOUT AT THE LAST
178300* RECOMPILE -- NO FIELD-WIDTH MISMATCH WAS FOUND.
178400*
178500* THIS LOGIC HAS NOT CHANGED SINCE THE ORIGINAL BUILD OTHER
178600* THAN THE COMP-3 CONVERSION NOTED IN THE CHANGE LOG ABOVE.
178700*
178800     EXIT.
