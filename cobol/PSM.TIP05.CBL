000100*
000200* PORTFOLIO SUMMARY OUTPUT RECORD LAYOUT.
000300* ONE ROW PER USER PER VALUATION RUN.  ALL AMOUNTS ARE
000400* EXPRESSED IN TRY, THE SHOP'S SINGLE REPORTING CURRENCY.
000500* PSM-STATUS-CDE REFLECTS THE SIGN OF THE UNREALIZED
000600* GAIN/LOSS -- SEE THE VALUATION BATCH FOR THE
000700* CLASSIFICATION RULE.
000800*
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    PORTFOLIO-SUMMARY-RECORD.
001100 AUTHOR.        D. K. PATEL.
001200 INSTALLATION.  MERIDIAN FUND SERVICES - ISTANBUL DC.
001300 DATE-WRITTEN.  09/19/1988.
001400 DATE-COMPILED. 09/19/1988.
001500 SECURITY.      PUBLIC.
001600 
001700* ------------------------------------------------------------
001800* MAINTENANCE HISTORY
001900* ------------------------------------------------------------
002000* DATE       BY    TICKET    DESCRIPTION
002100* ---------- ----- --------- ----------------------------
002200* 09/19/1988 DKP   REQ-0055  ORIGINAL SUMMARY OUTPUT LAYOUT
002300* 06/19/1991 TY    REQ-0122  ADDED PSM-UNREALIZED-PL-PCT
002400* 02/08/1993 SKY   REQ-0169  ADDED NEUTRAL STATUS FOR EMPTY BOOKS
002500* 01/05/1999 DKP   Y2K-0013  PSM-RUN-DATE TO FULL CCYYMMDD
002600* 07/30/2001 MLC   REQ-0259  ADDED HEADER/TRAILER CONTROL AREA
002700* 04/11/2004 ADM   REQ-0303  ADDED PL-COMPONENTS ALT VIEW
002800* 03/15/2011 DKP   REQ-0347  TRY/PCT TO COMP-3, DROPPED PL-COMPONENTS
002900* 06/02/2013 DKP   REQ-0353  RESTORED ALT VIEW, NESTS CORRECTLY
003000* ------------------------------------------------------------
003100 
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-4381.
003500 OBJECT-COMPUTER. IBM-4381.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT PORTFOLIO-SUMMARY-OUT
004100         ASSIGN TO "PORTFOLIO-SUMMARY-OUT"
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS WS-PSM-FILE-STATUS.
004400 
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  PORTFOLIO-SUMMARY-OUT
004800     RECORD CONTAINS 80 CHARACTERS.
004900 01  PORTFOLIO-SUMMARY-RECORD.
005000    05  PSM-REC-TYPE-CD PIC X(1).
005100        88  PSM-REC-IS-HEADER  VALUE 'H'.
005200        88  PSM-REC-IS-DETAIL  VALUE 'D'.
005300        88  PSM-REC-IS-TRAILER  VALUE 'T'.
005400    05  PSM-RUN-CONTROL-AREA.
005500       10  PSM-RUN-DATE PIC 9(8).
005600       10  PSM-RUN-DATE-COMPONENTS REDEFINES PSM-RUN-DATE.
005700          15  PSM-RUN-CC-DTE PIC 9(2).
005800          15  PSM-RUN-YY-DTE PIC 9(2).
005900          15  PSM-RUN-MM-DTE PIC 9(2).
006000          15  PSM-RUN-DD-DTE PIC 9(2).
006100       10  FILLER PIC X(71).
006200    05  PSM-DETAIL-AREA REDEFINES PSM-RUN-CONTROL-AREA.
006300       10  PSM-USER-ID PIC X(24).
006400       10  PSM-TOTAL-VALUE-TRY PIC S9(11)V9(2) USAGE COMP-3.
006500       10  PSM-COST-BASIS-TRY PIC S9(11)V9(2) USAGE COMP-3.
006600       10  PSM-UNREALIZED-PL-TRY PIC S9(11)V9(2) USAGE COMP-3.
006700       10  PSM-UNREALIZED-PL-PCT PIC S9(5)V9(2) USAGE COMP-3.
006800       10  PSM-STATUS-CDE PIC X(7).
006900              88  PSM-STATUS-IS-UP  VALUE 'UP'.
007000              88  PSM-STATUS-IS-DOWN  VALUE 'DOWN'.
007100              88  PSM-STATUS-IS-NEUTRAL  VALUE 'NEUTRAL'.
007200       10  FILLER PIC X(24).
007300    05  PSM-TRAILER-AREA REDEFINES PSM-RUN-CONTROL-AREA.
007400       10  PSM-TRL-RECORD-COUNT PIC 9(8).
007500       10  FILLER PIC X(71).
007600 
007700 WORKING-STORAGE SECTION.
007800 01  WS-FILE-STATUS-GROUP.
007900    05  WS-PSM-FILE-STATUS PIC X(2).
008000 
008100 01  WS-CONTROL-COUNTERS.
008200    05  WS-RECORDS-READ PIC S9(8) USAGE COMP.
008300    05  WS-RECORDS-WRITTEN PIC S9(8) USAGE COMP.
008400 
008500 PROCEDURE DIVISION.
008600 000100-MAIN-CONTROL.
008700* THIS PARAGRAPH IS THE LAYOUT-DOCUMENTATION STUB FOR
008800* PORTFOLIO-SUMMARY-RECORD -- THE RECORD IS COPIED INTO THE BATCH JOBS
008900* THAT ACTUALLY READ/WRITE IT. NO FILE I-O IS DONE HERE.
009000     MOVE ZERO TO WS-RECORDS-READ.
009100     MOVE ZERO TO WS-RECORDS-WRITTEN.
009200     STOP RUN.
